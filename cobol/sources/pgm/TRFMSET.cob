000010 IDENTIFICATION DIVISION.
000020************************
000030 PROGRAM-ID. TRFMSET.
000040 AUTHOR. ACNESQ.
000050 INSTALLATION. SWIFTPAY DATA PROCESSING CENTER.
000060 DATE-WRITTEN. JAN 92.
000070 DATE-COMPILED.
000080 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED STAFF ONLY.
000090*DESCRIPTION : MERCHANT SETTLEMENT.
000100*   SCANS THE POSTED TRANSACTION FILE FOR SUCCESS
000110*   TRANSACTIONS WHOSE DESTINATION ACCOUNT IS A MERCHANT
000120*   ACCOUNT, ACCUMULATES GROSS/COMMISSION/NET-SETTLE PER
000130*   MERCHANT ACCOUNT IN AN IN-MEMORY TABLE, AND PRINTS ONE
000140*   SETTLEMENT LINE PER MERCHANT ACCOUNT TO THE STATISTICS
000150*   REPORT FILE.  RUN AS THE LAST STEP OF THE NIGHTLY JOB
000160*   STREAM, AFTER TRFPOST AND TRFMSWP.
000170*===========================================================
000180* HISTORY OF MODIFICATION:
000190*===========================================================
000200* SWP0072 - ACNESQ - 15/01/1992 - ORIGINAL PROGRAM.
000210*-----------------------------------------------------------
000220* SWP0181 - TMPKLM - 22/03/1993 - MERCHANT ACCOUNT TABLE
000230*   SIZE INCREASED FROM 200 TO 500 ENTRIES (WRAP-040).
000240*-----------------------------------------------------------
000250* Y2K0077 - TMPSVK - 11/09/1998 - YEAR 2000 REVIEW: NO
000260*   2-DIGIT YEAR FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
000270*-----------------------------------------------------------
000280* SWP0378 - TMPDNC - 19/09/2001 - COMMISSION RATE NOW TAKEN
000290*   FROM THE RUN-PARAMETER FILE VIA TRFXPARM (WAS HARD-CODED
000300*   2.5 PCT).
000310*-----------------------------------------------------------
000320* SWP0566 - TMPAHN - 27/02/2014 - TABLE SIZE INCREASED TO
000330*   2000 ENTRIES FOR THE MERCHANT ONBOARDING DRIVE.
000340*-----------------------------------------------------------
000350* SWP0605 - TMPRVL - 07/07/2015 - COMMISSION WAS ROUNDING TO
000360*   THE WORK FIELD'S 4 DECIMAL PLACES, AND NEVER CONSULTED
000370*   GTABCUR-DECIMALS AT ALL - NO DIFFERENT FROM TRFVFEE'S
000380*   SWP0605 DEFECT (SEE ITS HISTORY).  NOW LOOKS UP THE
000390*   DESTINATION TRANSACTION'S CURRENCY AND ROUNDS THE
000400*   WHOLE-UNIT QUOTIENT BEFORE SCALING BACK, SAME AS THERE.
000410*===========================================================
000420 ENVIRONMENT DIVISION.
000430**********************
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-AS400.
000460 OBJECT-COMPUTER. IBM-AS400.
000470 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000480     UPSI-0 IS UPSI-SWITCH-0
000490         ON STATUS IS U0-ON
000500         OFF STATUS IS U0-OFF.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT TXNOUT  ASSIGN TO TXNOUT
000540         ORGANIZATION IS SEQUENTIAL
000550         FILE STATUS IS WK-C-TXNOUT-STATUS.
000560     SELECT RPTFILE ASSIGN TO RPTFILE
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WK-C-RPTFILE-STATUS.
000590
000600 DATA DIVISION.
000610**************
000620 FILE SECTION.
000630**************
000640 FD  TXNOUT
000650     LABEL RECORDS ARE OMITTED
000660     DATA RECORD IS TXNOUT-REC.
000670 01  TXNOUT-REC.
000680     COPY TXNREC.
000690
000700 FD  RPTFILE
000710     LABEL RECORDS ARE OMITTED
000720     DATA RECORD IS RPTFILE-REC.
000730 01  RPTFILE-REC.
000740     COPY RPTLINE.
000750
000760 WORKING-STORAGE SECTION.
000770************************
000780 01  WK-C-COMMON.
000790     COPY GCMNWS.
000800
000810* SWP0378 - LINKAGE RECORD FOR THE CALL TO TRFXPARM BELOW.
000820 01  WK-XPARM.
000830     COPY XPARM.
000840
000850* SWP0605 - CURRENCY DECIMALS TABLE, SO THE COMMISSION
000860* ROUND FACTOR MATCHES THE DESTINATION TRANSACTION'S OWN
000870* CURRENCY INSTEAD OF ASSUMING TWO DECIMALS FOR EVERY ONE.
000880 COPY GTABCUR.
000890
000900 01  WK-C-FILE-STATUS-AREA.
000910     05  WK-C-TXNOUT-STATUS        PIC X(02).
000920         88  TXNOUT-OK                 VALUE "00".
000930         88  TXNOUT-EOF                VALUE "10".
000940     05  WK-C-RPTFILE-STATUS       PIC X(02).
000950         88  RPTFILE-OK                VALUE "00".
000960     05  FILLER                    PIC X(08).
000970
000980* MERCHANT SETTLEMENT ACCUMULATOR TABLE - ONE ENTRY PER
000990* DISTINCT MERCHANT ACCOUNT SEEN, BUILT UP AS THE FILE IS
001000* SCANNED (INPUT IS TXN ARRIVAL ORDER, NOT ACCOUNT ORDER,
001010* SO WE CANNOT CONTROL-BREAK ON THE FILE ITSELF - SEE
001020* SWP0072).
001030 01  WK-SETTLE-TABLE-AREA.
001040     05  WK-SETTLE-COUNT           PIC 9(04) COMP.
001050     05  WK-SETTLE-ENTRY OCCURS 2000 TIMES
001060                 INDEXED BY WK-SETTLE-IDX.
001070         10  WK-SETTLE-ACCT            PIC X(34).
001080         10  WK-SETTLE-GROSS           PIC S9(15)V9(4).
001090         10  WK-SETTLE-COMMISSION      PIC S9(15)V9(4).
001100         10  WK-SETTLE-NET-SETTLE      PIC S9(15)V9(4).
001110         10  FILLER                    PIC X(02).
001120
001130 01  WK-C-WORK-AREA.
001140     05  WS-EOF-SWITCH             PIC X(01).
001150         88  WS-AT-EOF                 VALUE "Y".
001160     05  WS-FOUND-SWITCH           PIC X(01).
001170         88  WS-FOUND                  VALUE "Y".
001180     05  WS-COMMISSION-RATE        PIC S9(03)V9(02).
001190     05  WS-RATE-X REDEFINES WS-COMMISSION-RATE
001200                              PIC S99.99-.
001210     05  WS-RAW-COMMISSION-UNIT    PIC S9(15).
001220     05  WS-COMMISSION-AMOUNT      PIC S9(15)V9(4).
001230     05  WS-COMM-ROUND-FACTOR      PIC S9(01)V9(4).
001240     05  WS-PAGE-COUNT             PIC 9(03) COMP VALUE 1.
001250     05  WS-SUBSCRIPT              PIC 9(04) COMP.
001260     05  WS-TOTAL-GROSS            PIC S9(15)V9(4).
001270     05  WS-TOTAL-GROSS-X REDEFINES WS-TOTAL-GROSS
001280                              PIC Z(14)9.9(4)-.
001290     05  WS-TOTAL-COMMISSION       PIC S9(15)V9(4).
001300     05  WS-TOTAL-COMMISSION-X REDEFINES WS-TOTAL-COMMISSION
001310                              PIC Z(14)9.9(4)-.
001320     05  WS-TOTAL-NET-SETTLE       PIC S9(15)V9(4).
001330     05  FILLER                    PIC X(05).
001340
001350 PROCEDURE DIVISION.
001360********************
001370 MAIN-MODULE.
001380     MOVE ZEROS           TO WK-SETTLE-COUNT
001390                             WS-TOTAL-GROSS
001400                             WS-TOTAL-COMMISSION
001410                             WS-TOTAL-NET-SETTLE.
001420     PERFORM A100-OPEN-FILES THRU A199-OPEN-FILES-EX.
001430     PERFORM A150-GET-COMMISSION-RATE
001440        THRU A199-GET-COMMISSION-RATE-EX.
001450     PERFORM S100-SCAN-POSTED-TRANSACTIONS
001460        THRU S199-SCAN-POSTED-TRANSACTIONS-EX.
001470     PERFORM S300-PRINT-SETTLEMENT THRU S399-PRINT-SETTLEMENT-EX.
001480     IF U0-ON
001490        PERFORM Z900-TRACE-DISPLAY THRU Z999-TRACE-DISPLAY-EX
001500     END-IF.
001510     PERFORM A900-CLOSE-FILES THRU A999-CLOSE-FILES-EX.
001520     STOP RUN.
001530
001540 A100-OPEN-FILES.
001550     OPEN INPUT TXNOUT
001560          EXTEND RPTFILE.
001570 A199-OPEN-FILES-EX.
001580     EXIT.
001590
001600* SWP0378 - COMMISSION RATE IS A RUN PARAMETER, NOT A
001610* HARD-CODED CONSTANT - TRFXPARM SUPPLIES ITS OWN 2.50 PCT
001620* DEFAULT WHEN THE RUNPARM CARD IS ABSENT (SWP0558).
001630 A150-GET-COMMISSION-RATE.
001640     MOVE "COMMRATE"     TO WK-XPARM-CODE.
001650     MOVE "Y"           TO WK-XPARM-NUMERIC.
001660     CALL "TRFXPARM" USING WK-XPARM.
001670     MOVE WK-XPARM-NUMERIC-VALUE TO WS-COMMISSION-RATE.
001680 A199-GET-COMMISSION-RATE-EX.
001690     EXIT.
001700
001710* RULE - ONLY POSTED (SUCCESS) TRANSACTIONS WHOSE
001720* DESTINATION ACCOUNT TYPE IS MERCHANT ARE SETTLED.
001730* ACCOUNT TYPE IS NOT CARRIED ON THE TXN RECORD, SO TRFPOST
001740* STAMPS MERCHANT DESTINATIONS WITH ERROR-CODE "MER-DEST"
001750* ON AN OTHERWISE SUCCESSFUL POSTING (SEE TRFPOST P420).
001760 S100-SCAN-POSTED-TRANSACTIONS.
001770     MOVE "N"            TO WS-EOF-SWITCH.
001780     READ TXNOUT
001790        AT END MOVE "Y"   TO WS-EOF-SWITCH
001800     END-READ.
001810     PERFORM S110-SCAN-ONE-TXN THRU S119-SCAN-ONE-TXN-EX
001820        UNTIL WS-AT-EOF.
001830 S199-SCAN-POSTED-TRANSACTIONS-EX.
001840     EXIT.
001850
001860 S110-SCAN-ONE-TXN.
001870     IF TXN-STATUS OF TXNOUT-REC = "SUCCESS"
001880        AND TXN-ERROR-CODE OF TXNOUT-REC = "MER-DEST"
001890        PERFORM S200-COMPUTE-SETTLEMENT
001900           THRU S299-COMPUTE-SETTLEMENT-EX
001910     END-IF.
001920     READ TXNOUT
001930        AT END MOVE "Y"   TO WS-EOF-SWITCH
001940     END-READ.
001950 S119-SCAN-ONE-TXN-EX.
001960     EXIT.
001970
001980* RULE - COMMISSION = NET * RATE / 100, ROUNDED HALF-UP TO
001990* THE TRANSACTION'S OWN CURRENCY DECIMALS (SWP0605) - SAME
002000* WHOLE-UNIT-THEN-RESCALE TECHNIQUE AS TRFVFEE F200, SINCE
002010* ROUNDED ON ITS OWN ONLY COLLAPSES TO THE RECEIVING
002020* FIELD'S DECLARED SCALE, NOT THE CURRENCY'S.  SETTLE =
002030* NET MINUS COMMISSION.  ACCUMULATED BY DESTINATION ACCOUNT
002040* IN THE IN-MEMORY TABLE (SERIAL SEARCH - BUILT INCREMENTALLY
002050* SO IT IS NOT IN KEY SEQUENCE AND CANNOT USE SEARCH ALL).
002060 S200-COMPUTE-SETTLEMENT.
002070     SET GTABCUR-IDX TO 1.
002080     SEARCH ALL GTABCUR-ENTRY
002090        AT END
002100           MOVE 0.01         TO WS-COMM-ROUND-FACTOR
002110        WHEN GTABCUR-CODE (GTABCUR-IDX) =
002120                             TXN-CURRENCY OF TXNOUT-REC
002130           IF GTABCUR-DECIMALS (GTABCUR-IDX) = ZEROS
002140              MOVE 1         TO WS-COMM-ROUND-FACTOR
002150           ELSE
002160              MOVE 0.01      TO WS-COMM-ROUND-FACTOR
002170           END-IF
002180     END-SEARCH.
002190     COMPUTE WS-RAW-COMMISSION-UNIT ROUNDED =
002200        (TXN-NET-AMOUNT OF TXNOUT-REC * WS-COMMISSION-RATE
002210                             / 100) / WS-COMM-ROUND-FACTOR.
002220     COMPUTE WS-COMMISSION-AMOUNT =
002230        WS-RAW-COMMISSION-UNIT * WS-COMM-ROUND-FACTOR.
002240     MOVE "N"            TO WS-FOUND-SWITCH.
002250     SET WK-SETTLE-IDX TO 1.
002260     SEARCH WK-SETTLE-ENTRY VARYING WK-SETTLE-IDX
002270        AT END
002280           CONTINUE
002290        WHEN WK-SETTLE-ACCT (WK-SETTLE-IDX) =
002300                             TXN-DEST-ACCT OF TXNOUT-REC
002310           MOVE "Y"         TO WS-FOUND-SWITCH
002320     END-SEARCH.
002330     IF NOT WS-FOUND
002340        ADD 1                TO WK-SETTLE-COUNT
002350        SET WK-SETTLE-IDX TO WK-SETTLE-COUNT
002360        MOVE TXN-DEST-ACCT OF TXNOUT-REC
002370                             TO WK-SETTLE-ACCT (WK-SETTLE-IDX)
002380        MOVE ZEROS           TO WK-SETTLE-GROSS (WK-SETTLE-IDX)
002390                                WK-SETTLE-COMMISSION
002400                                               (WK-SETTLE-IDX)
002410                                WK-SETTLE-NET-SETTLE
002420                                               (WK-SETTLE-IDX)
002430     END-IF.
002440     ADD TXN-NET-AMOUNT OF TXNOUT-REC
002450                          TO WK-SETTLE-GROSS (WK-SETTLE-IDX).
002460     ADD WS-COMMISSION-AMOUNT
002470                          TO WK-SETTLE-COMMISSION (WK-SETTLE-IDX).
002480 S299-COMPUTE-SETTLEMENT-EX.
002490     EXIT.
002500
002510 S300-PRINT-SETTLEMENT.
002520     MOVE "MERCHANT SETTLEMENT"   TO RPT-HDR-TITLE.
002530     MOVE WS-PAGE-COUNT   TO RPT-HDR-PAGE-NO.
002540     WRITE RPTFILE-REC FROM RPT-HDR-LINE
002550        AFTER ADVANCING C01.
002560     MOVE 1               TO WS-SUBSCRIPT.
002570     PERFORM S310-PRINT-ONE-MERCHANT
002580        THRU S319-PRINT-ONE-MERCHANT-EX
002590        VARYING WS-SUBSCRIPT FROM 1 BY 1
002600        UNTIL WS-SUBSCRIPT > WK-SETTLE-COUNT.
002610     MOVE "GRAND TOTAL SETTLEMENT" TO RPT-SET-ACCT.
002620     MOVE WS-TOTAL-GROSS  TO RPT-SET-GROSS.
002630     MOVE WS-TOTAL-COMMISSION TO RPT-SET-COMMISSION.
002640     MOVE WS-TOTAL-NET-SETTLE TO RPT-SET-NET-SETTLE.
002650     WRITE RPTFILE-REC FROM RPT-SETTLE-LINE
002660        AFTER ADVANCING 2 LINES.
002670 S399-PRINT-SETTLEMENT-EX.
002680     EXIT.
002690
002700 S310-PRINT-ONE-MERCHANT.
002710     COMPUTE WK-SETTLE-NET-SETTLE (WS-SUBSCRIPT) =
002720        WK-SETTLE-GROSS (WS-SUBSCRIPT) -
002730        WK-SETTLE-COMMISSION (WS-SUBSCRIPT).
002740     MOVE WK-SETTLE-ACCT (WS-SUBSCRIPT)  TO RPT-SET-ACCT.
002750     MOVE WK-SETTLE-GROSS (WS-SUBSCRIPT) TO RPT-SET-GROSS.
002760     MOVE WK-SETTLE-COMMISSION (WS-SUBSCRIPT)
002770                             TO RPT-SET-COMMISSION.
002780     MOVE WK-SETTLE-NET-SETTLE (WS-SUBSCRIPT)
002790                             TO RPT-SET-NET-SETTLE.
002800     WRITE RPTFILE-REC FROM RPT-SETTLE-LINE
002810        AFTER ADVANCING 1 LINE.
002820     ADD WK-SETTLE-GROSS (WS-SUBSCRIPT) TO WS-TOTAL-GROSS.
002830     ADD WK-SETTLE-COMMISSION (WS-SUBSCRIPT)
002840                          TO WS-TOTAL-COMMISSION.
002850     ADD WK-SETTLE-NET-SETTLE (WS-SUBSCRIPT)
002860                          TO WS-TOTAL-NET-SETTLE.
002870 S319-PRINT-ONE-MERCHANT-EX.
002880     EXIT.
002890
002900* UPSI-0 SWITCHED ON FROM THE JOB STREAM FOR A TRACE RUN -
002910* DUMPS THE COMMISSION RATE USED AND THE GRAND TOTALS TO
002920* THE JOB LOG FOR BALANCING AGAINST THE PRINTED REPORT.
002930 Z900-TRACE-DISPLAY.
002940     DISPLAY "TRFMSET RATE=" WS-RATE-X
002950              " GROSS=" WS-TOTAL-GROSS-X
002960              " COMM=" WS-TOTAL-COMMISSION-X.
002970 Z999-TRACE-DISPLAY-EX.
002980     EXIT.
002990
003000 A900-CLOSE-FILES.
003010     CLOSE TXNOUT RPTFILE.
003020 A999-CLOSE-FILES-EX.
003030     EXIT.
