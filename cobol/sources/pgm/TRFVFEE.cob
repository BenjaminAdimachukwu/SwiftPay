000010 IDENTIFICATION DIVISION.
000020************************
000030 PROGRAM-ID. TRFVFEE.
000040 AUTHOR. TMPJRB.
000050 INSTALLATION. SWIFTPAY DATA PROCESSING CENTER.
000060 DATE-WRITTEN. JUL 94.
000070 DATE-COMPILED.
000080 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED STAFF ONLY.
000090*DESCRIPTION : PROCESSING FEE AND NET AMOUNT SUBROUTINE.
000100*   CALLED ONCE PER TRANSACTION BY TRFPOST AFTER ELIGIBILITY
000110*   HAS PASSED.  FEE = GROSS AMOUNT TIMES THE PAYMENT
000120*   METHOD'S FEE PERCENTAGE, ROUNDED HALF-UP TO THE
000130*   TRANSACTION CURRENCY'S DECIMAL PLACES.  NET = GROSS
000140*   MINUS FEE.  FEE APPLIES TO EVERY TRANSACTION TYPE -
000150*   WITHDRAWAL'S NET FIGURE IS INFORMATIONAL ONLY (RULE 10)
000160*   BUT IS STILL COMPUTED HERE THE SAME AS ANY OTHER TYPE.
000170*===========================================================
000180* HISTORY OF MODIFICATION:
000190*===========================================================
000200* SWP0234 - TMPJRB - 18/07/1994 - ORIGINAL PROGRAM, SPLIT OUT
000210*   OF TRFVTB3 SO THE FEE TABLE IS MAINTAINED IN ONE PLACE.
000220*-----------------------------------------------------------
000230* Y2K0077 - TMPSVK - 11/09/1998 - YEAR 2000 REVIEW: NO
000240*   2-DIGIT YEAR FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
000250*-----------------------------------------------------------
000260* SWP0362 - TMPDNC - 09/07/2001 - DEPOSIT/WITHDRAWAL NOW
000270*   ZERO-FEE REGARDLESS OF METHOD TABLE ENTRY.
000280*-----------------------------------------------------------
000290* SWP0489 - TMPLGH - 24/11/2009 - FEE PCT AND CURRENCY
000300*   DECIMALS NOW PASSED IN BY THE CALLER (FROM TRFVREF)
000310*   INSTEAD OF THIS PROGRAM RE-SEARCHING THE TABLES.
000320*-----------------------------------------------------------
000330* SWP0553 - TMPAHN - 12/08/2013 - HALF-UP ROUNDING CONFIRMED
000340*   VIA ROUNDED PHRASE AFTER AUDIT FINDING AR-2013-118.
000350*-----------------------------------------------------------
000360* SWP0604 - TMPRVL - 03/07/2015 - BACKED OUT SWP0362.  FEE
000370*   SCHEDULE AGREEMENT DOES NOT EXEMPT DEPOSIT OR
000380*   WITHDRAWAL - CALLER (TRFPOST) NOW SENDS THE REAL
000390*   PAYMENT METHOD FOR THOSE TYPES TOO, SO THE SPACES
000400*   SHORTCUT BELOW NO LONGER FIRES IN NORMAL RUNNING.
000410*   LEFT IN PLACE AS A DEFENSIVE ZERO-FEE FALLBACK ONLY.
000420*-----------------------------------------------------------
000430* SWP0605 - TMPRVL - 07/07/2015 - FEE WAS ROUNDING TO THE
000440*   WORK FIELD'S 4 DECIMAL PLACES INSTEAD OF THE CURRENCY'S
000450*   OWN DECIMALS - ROUNDED ALWAYS ROUNDS TO THE RECEIVING
000460*   FIELD'S SCALE, SO GROSS=10.01 AT 3.5 PCT CAME OUT
000470*   0.3503 INSTEAD OF 0.3500.  WS-RAW-FEE-UNIT ADDED AS A
000480*   WHOLE-UNIT INTERMEDIATE SO THE ROUNDED PHRASE ACTUALLY
000490*   COLLAPSES TO THE CENT (OR THE YEN/WON) BEFORE THE
000500*   RESULT IS SCALED BACK UP BY THE ROUND FACTOR.
000510*===========================================================
000520 ENVIRONMENT DIVISION.
000530**********************
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-AS400.
000560 OBJECT-COMPUTER. IBM-AS400.
000570 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000580     UPSI-0 IS UPSI-SWITCH-0
000590         ON STATUS IS U0-ON
000600         OFF STATUS IS U0-OFF.
000610
000620 DATA DIVISION.
000630**************
000640 WORKING-STORAGE SECTION.
000650************************
000660 01  WK-C-COMMON.
000670     COPY GCMNWS.
000680
000690 01  WK-C-WORK-AREA.
000700     05  WS-FEE-RATE              PIC S9(01)V9(04).
000710     05  WS-RAW-FEE-UNIT          PIC S9(15).
000720     05  WS-ROUND-FACTOR          PIC S9(01)V9(4).
000730     05  WS-CALL-COUNT            PIC 9(07) COMP.
000740     05  FILLER                   PIC X(05).
000750
000760* TRACE AREA - DUMPED TO THE JOB LOG UNDER UPSI-0 SO THE
000770* FEE CALCULATION CAN BE FOLLOWED WITHOUT RE-COMPILING.
000780 01  WK-C-TRACE-AREA.
000790     05  WS-TRACE-GROSS           PIC S9(15)V9(4).
000800     05  WS-TRACE-GROSS-X REDEFINES WS-TRACE-GROSS
000810                              PIC Z(14)9.9(4)-.
000820     05  WS-TRACE-FEE             PIC S9(15)V9(4).
000830     05  WS-TRACE-FEE-X REDEFINES WS-TRACE-FEE
000840                              PIC Z(14)9.9(4)-.
000850     05  WS-TRACE-NET             PIC S9(15)V9(4).
000860     05  WS-TRACE-NET-X REDEFINES WS-TRACE-NET
000870                              PIC Z(14)9.9(4)-.
000880     05  FILLER                   PIC X(05).
000890
000900 LINKAGE SECTION.
000910*****************
000920 COPY VFEE.
000930
000940 PROCEDURE DIVISION USING WK-VFEE.
000950*********************************
000960 MAIN-MODULE.
000970     ADD 1                TO WS-CALL-COUNT.
000980     MOVE SPACES          TO WK-VFEE-ERROR-CD.
000990     MOVE ZEROS           TO WK-VFEE-FEE-AMOUNT
001000                             WK-VFEE-NET-AMOUNT.
001010     PERFORM F200-COMPUTE-NET THRU F299-COMPUTE-NET-EX.
001020     IF U0-ON
001030        PERFORM Z900-TRACE-DISPLAY THRU Z999-TRACE-DISPLAY-EX
001040     END-IF.
001050     GO TO Z000-END-PROGRAM.
001060
001070* RULE 7 - FEE = GROSS * FEE-PCT / 100, ROUNDED HALF-UP TO
001080* THE CURRENCY DECIMALS - EVERY TRANSACTION TYPE GETS A
001090* FEE, INCLUDING WITHDRAWAL (RULE 10 - NET IS INFORMATIONAL
001100* THERE BUT IS STILL COMPUTED).  WK-VFEE-METHOD = SPACES IS
001110* KEPT ONLY AS A DEFENSIVE ZERO-FEE FALLBACK - SWP0604.
001120 F200-COMPUTE-NET.
001130     IF WK-VFEE-METHOD = SPACES
001140        MOVE WK-VFEE-GROSS-AMOUNT TO WK-VFEE-NET-AMOUNT
001150        GO TO F299-COMPUTE-NET-EX
001160     END-IF.
001170*    JPY/KRW (0 DECIMALS) ROUND TO THE WHOLE UNIT, ALL
001180*    OTHERS ROUND TO THE CENT - SEE SWP0553.
001190     IF WK-VFEE-DECIMALS = ZEROS
001200        MOVE 1               TO WS-ROUND-FACTOR
001210     ELSE
001220        MOVE 0.01            TO WS-ROUND-FACTOR
001230     END-IF.
001240     COMPUTE WS-FEE-RATE = WK-VFEE-FEE-PCT / 100.
001250*    SWP0605 - ROUND THE WHOLE-UNIT QUOTIENT, NOT THE
001260*    SCALED AMOUNT DIRECTLY - ROUNDED COLLAPSES TO
001270*    WS-RAW-FEE-UNIT'S ZERO DECIMAL PLACES, THEN THE
001280*    ROUND FACTOR SCALES IT BACK TO CENTS (OR YEN/WON).
001290     COMPUTE WS-RAW-FEE-UNIT ROUNDED =
001300        (WK-VFEE-GROSS-AMOUNT * WS-FEE-RATE) /
001310                             WS-ROUND-FACTOR.
001320     COMPUTE WK-VFEE-FEE-AMOUNT =
001330        WS-RAW-FEE-UNIT * WS-ROUND-FACTOR.
001340     SUBTRACT WK-VFEE-FEE-AMOUNT FROM WK-VFEE-GROSS-AMOUNT
001350                          GIVING WK-VFEE-NET-AMOUNT.
001360 F299-COMPUTE-NET-EX.
001370     EXIT.
001380
001390* SWP0553 - UPSI-0 TRACE OF THE FEE BREAKDOWN FOR A SINGLE
001400* TRANSACTION, TURNED ON BY OPERATIONS WHEN A FEE AMOUNT IS
001410* QUESTIONED BY THE RECONCILIATION TEAM.
001420 Z900-TRACE-DISPLAY.
001430     MOVE WK-VFEE-GROSS-AMOUNT TO WS-TRACE-GROSS.
001440     MOVE WK-VFEE-FEE-AMOUNT   TO WS-TRACE-FEE.
001450     MOVE WK-VFEE-NET-AMOUNT   TO WS-TRACE-NET.
001460     DISPLAY "TRFVFEE CALL=" WS-CALL-COUNT
001470              " GROSS=" WS-TRACE-GROSS-X
001480              " FEE=" WS-TRACE-FEE-X
001490              " NET=" WS-TRACE-NET-X.
001500 Z999-TRACE-DISPLAY-EX.
001510     EXIT.
001520
001530 Z000-END-PROGRAM.
001540     EXIT PROGRAM.
