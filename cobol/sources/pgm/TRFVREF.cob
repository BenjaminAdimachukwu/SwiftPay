000010 IDENTIFICATION DIVISION.
000020************************
000030 PROGRAM-ID. TRFVREF.
000040 AUTHOR. RSNGH.
000050 INSTALLATION. SWIFTPAY DATA PROCESSING CENTER.
000060 DATE-WRITTEN. FEB 89.
000070 DATE-COMPILED.
000080 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED STAFF ONLY.
000090*DESCRIPTION : REFERENCE-DATA VALIDATION.
000100*   SUBROUTINE - VALIDATES A TRANSACTION'S TYPE, STATUS,
000110*   PAYMENT METHOD AND CURRENCY CODE AGAINST THE SWIFTPAY
000120*   CODE TABLES AND CHECKS THE GROSS AMOUNT AGAINST THE
000130*   CURRENCY MINIMUM (POSTING RULES 1-2).
000140*===========================================================
000150* HISTORY OF MODIFICATION:
000160*===========================================================
000170* SWP0001 - RSNGH  - 14/02/1989 - ORIGINAL PROGRAM FOR THE
000180*   NIGHTLY TRANSACTION POSTING RUN.
000190*-----------------------------------------------------------
000200* SWP0114 - TMPKLM - 22/09/1991 - ADD TAG TABLE SEARCH FOR
000210*   PAYMENT METHOD, REPLACES HARD-CODED EVALUATE.
000220*-----------------------------------------------------------
000230* SWP0209 - TMPJRB - 03/04/1994 - CURRENCY MINIMUM AMOUNT
000240*   NOW TABLE-DRIVEN (JPY/KRW ZERO-DECIMAL FIX).
000250*-----------------------------------------------------------
000260* Y2K0077 - TMPSVK - 11/09/1998 - YEAR 2000 REVIEW: NO
000270*   2-DIGIT YEAR FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
000280*   SIGNED OFF PER Y2K PROJECT CHECKLIST REM-Y2K-0077.
000290*-----------------------------------------------------------
000300* SWP0355 - TMPDNC - 19/06/2001 - ADD TRANSACTION STATUS
000310*   CLASS LOOKUP (TERMINAL/PROCESSABLE) FOR USE BY TRFPOST
000320*   AND THE NEW MONITORING SWEEP TRFMSWP.
000330*-----------------------------------------------------------
000340* SWP0421 - TMPRKV - 05/03/2005 - REM-421 CASE-FOLD INCOMING
000350*   CODES BEFORE TABLE SEARCH (EXTRACT FILE NOW MIXED CASE
000360*   FOR SOME MERCHANT BOARDING PARTNERS).
000370*-----------------------------------------------------------
000380* SWP0488 - TMPLGH - 17/11/2009 - RETURN FEE-PCT AND DECIMALS
000390*   TO CALLER SO TRFVFEE NO LONGER RE-SEARCHES GTABPAY.
000400*-----------------------------------------------------------
000410* SWP0552 - TMPAHN - 08/08/2013 - ADD MINIMUM-AMOUNT OUTPUT
000420*   FIELD FOR THE STATISTICS REPORT REJECT BREAKDOWN.
000430*===========================================================
000440 ENVIRONMENT DIVISION.
000450**********************
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-AS400.
000480 OBJECT-COMPUTER. IBM-AS400.
000490 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000500     UPSI-0 IS UPSI-SWITCH-0
000510         ON STATUS IS U0-ON
000520         OFF STATUS IS U0-OFF.
000530
000540 DATA DIVISION.
000550**************
000560 WORKING-STORAGE SECTION.
000570************************
000580 01  WK-C-COMMON.
000590     COPY GCMNWS.
000600
000610 COPY GTABTXT.
000620 COPY GTABTXS.
000630 COPY GTABPAY.
000640 COPY GTABCUR.
000650
000660 01  WK-C-WORK-AREA.
000670     05  WS-FOLDED-TYPE           PIC X(12).
000680     05  WS-FOLDED-STATUS         PIC X(22).
000690     05  WS-FOLDED-METHOD         PIC X(20).
000700     05  WS-FOLDED-CURRENCY       PIC X(03).
000710     05  WS-MIN-AMOUNT            PIC S9(15)V9(4).
000720     05  WS-MIN-AMOUNT-X REDEFINES WS-MIN-AMOUNT
000730                              PIC Z(10)9.9(4)-.
000740     05  WS-FEE-PCT-SAVE          PIC S9(03)V9(02).
000750     05  WS-FEE-PCT-SAVE-X REDEFINES WS-FEE-PCT-SAVE
000760                              PIC ZZ9.99-.
000770     05  WS-CALL-COUNT            PIC 9(07) COMP.
000780     05  WS-CALL-COUNT-X REDEFINES WS-CALL-COUNT
000790                              PIC ZZZZZZ9.
000800     05  FILLER                   PIC X(05).
000810
000820 LINKAGE SECTION.
000830*****************
000840 COPY VREF.
000850
000860 PROCEDURE DIVISION USING WK-VREF.
000870*********************************
000880 MAIN-MODULE.
000890     ADD 1                TO WS-CALL-COUNT.
000900     MOVE SPACES          TO WK-VREF-ERROR-CD
000910                             WK-VREF-ERROR-MSG.
000920     MOVE "N"            TO WK-VREF-NEEDS-SOURCE
000930                             WK-VREF-NEEDS-DEST
000940                             WK-VREF-IS-TERMINAL
000950                             WK-VREF-IS-PROCESSABLE.
000960     MOVE ZEROS           TO WK-VREF-FEE-PCT
000970                             WK-VREF-DECIMALS
000980                             WK-VREF-MIN-AMOUNT
000990                             WS-FEE-PCT-SAVE.
001000     MOVE FUNCTION UPPER-CASE(WK-VREF-TYPE)
001010                          TO WS-FOLDED-TYPE.
001020     MOVE FUNCTION UPPER-CASE(WK-VREF-STATUS)
001030                          TO WS-FOLDED-STATUS.
001040     MOVE FUNCTION UPPER-CASE(WK-VREF-METHOD)
001050                          TO WS-FOLDED-METHOD.
001060     MOVE FUNCTION UPPER-CASE(WK-VREF-CURRENCY)
001070                          TO WS-FOLDED-CURRENCY.
001080     PERFORM R100-VALIDATE-CODES THRU R199-VALIDATE-CODES-EX.
001090     IF WK-VREF-ERROR-CD = SPACES
001100        PERFORM R150-VALIDATE-AMOUNT
001110           THRU R199-VALIDATE-AMOUNT-EX
001120     END-IF.
001130     IF WK-VREF-ERROR-CD = SPACES
001140        PERFORM R200-CHECK-STATUS-CLASS
001150           THRU R299-CHECK-STATUS-CLASS-EX
001160     END-IF.
001170     IF U0-ON
001180        PERFORM Z900-TRACE-DISPLAY THRU Z999-TRACE-DISPLAY-EX
001190     END-IF.
001200     GO TO Z000-END-PROGRAM.
001210
001220*-----------------------------------------------------------
001230* SWP0421 CASE-FOLDED CODES ARE SEARCHED AGAINST EACH TABLE
001240* IN TURN (RULE 1).  FIRST MISS STOPS THE CHAIN - RULE 1
001250* READS "EACH CODE MUST MATCH A TABLE ENTRY", NOT "ALL
001260* FOUR SIMULTANEOUSLY", SO WE REPORT THE FIRST ONE WE HIT.
001270*-----------------------------------------------------------
001280 R100-VALIDATE-CODES.
001290     SET GTABTXT-IDX TO 1.
001300     SEARCH ALL GTABTXT-ENTRY
001310        AT END
001320           MOVE "VAL-TYPE"      TO WK-VREF-ERROR-CD
001330           MOVE "TRANSACTION TYPE NOT IN CODE TABLE"
001340                                 TO WK-VREF-ERROR-MSG
001350           GO TO R199-VALIDATE-CODES-EX
001360        WHEN GTABTXT-TYPE (GTABTXT-IDX) = WS-FOLDED-TYPE
001370           MOVE GTABTXT-HAS-SOURCE (GTABTXT-IDX)
001380                                 TO WK-VREF-NEEDS-SOURCE
001390           MOVE GTABTXT-HAS-DEST (GTABTXT-IDX)
001400                                 TO WK-VREF-NEEDS-DEST
001410     END-SEARCH.
001420     SET GTABTXS-IDX TO 1.
001430     SEARCH ALL GTABTXS-ENTRY
001440        AT END
001450           MOVE "VAL-STAT"      TO WK-VREF-ERROR-CD
001460           MOVE "TRANSACTION STATUS NOT IN CODE TABLE"
001470                                 TO WK-VREF-ERROR-MSG
001480           GO TO R199-VALIDATE-CODES-EX
001490        WHEN GTABTXS-STATUS (GTABTXS-IDX) = WS-FOLDED-STATUS
001500           CONTINUE
001510     END-SEARCH.
001520     SET GTABPAY-IDX TO 1.
001530     SEARCH ALL GTABPAY-ENTRY
001540        AT END
001550           MOVE "VAL-METH"      TO WK-VREF-ERROR-CD
001560           MOVE "PAYMENT METHOD NOT IN CODE TABLE"
001570                                 TO WK-VREF-ERROR-MSG
001580           GO TO R199-VALIDATE-CODES-EX
001590        WHEN GTABPAY-METHOD (GTABPAY-IDX) = WS-FOLDED-METHOD
001600           MOVE GTABPAY-FEE-PCT (GTABPAY-IDX)
001610                                 TO WK-VREF-FEE-PCT
001620                                    WS-FEE-PCT-SAVE
001630     END-SEARCH.
001640     SET GTABCUR-IDX TO 1.
001650     SEARCH ALL GTABCUR-ENTRY
001660        AT END
001670           MOVE "VAL-CURR"      TO WK-VREF-ERROR-CD
001680           MOVE "CURRENCY CODE NOT IN CODE TABLE"
001690                                 TO WK-VREF-ERROR-MSG
001700           GO TO R199-VALIDATE-CODES-EX
001710        WHEN GTABCUR-CODE (GTABCUR-IDX) = WS-FOLDED-CURRENCY
001720           MOVE GTABCUR-DECIMALS (GTABCUR-IDX)
001730                                 TO WK-VREF-DECIMALS
001740           MOVE GTABCUR-MIN-AMOUNT (GTABCUR-IDX)
001750                                 TO WK-VREF-MIN-AMOUNT
001760                                    WS-MIN-AMOUNT
001770     END-SEARCH.
001780 R199-VALIDATE-CODES-EX.
001790     EXIT.
001800
001810* RULE 2 - GROSS AMOUNT MUST BE AT LEAST THE CURRENCY
001820* MINIMUM UNIT (1 FOR 0-DECIMAL CURRENCIES, 0.01 OTHERWISE).
001830 R150-VALIDATE-AMOUNT.
001840     IF WK-VREF-AMOUNT < WS-MIN-AMOUNT
001850        MOVE "VAL-AMT"         TO WK-VREF-ERROR-CD
001860        MOVE "AMOUNT BELOW CURRENCY MINIMUM UNIT"
001870                                TO WK-VREF-ERROR-MSG
001880     END-IF.
001890 R199-VALIDATE-AMOUNT-EX.
001900     EXIT.
001910
001920* TERMINAL/FAILED-CLASS/CANCELLABLE/REFUNDABLE FLAGS ARE
001930* CARRIED ON GTABTXS BUT ONLY THE TERMINAL AND PROCESSABLE
001940* PREDICATES ARE NEEDED BY THE POSTING PASS (RULE 2C).
001950 R200-CHECK-STATUS-CLASS.
001960     SET GTABTXS-IDX TO 1.
001970     SEARCH ALL GTABTXS-ENTRY
001980        AT END
001990           CONTINUE
002000        WHEN GTABTXS-STATUS (GTABTXS-IDX) = WS-FOLDED-STATUS
002010           MOVE GTABTXS-TERMINAL-FLAG (GTABTXS-IDX)
002020                                 TO WK-VREF-IS-TERMINAL
002030           MOVE GTABTXS-PROCESS-FLAG (GTABTXS-IDX)
002040                                 TO WK-VREF-IS-PROCESSABLE
002050     END-SEARCH.
002060 R299-CHECK-STATUS-CLASS-EX.
002070     EXIT.
002080
002090* SWP0552 - UPSI-0 TRACE, SAME IDEA AS TRFPOST - A SYSOUT
002100* LINE PER CALL WHEN THE SWITCH IS TURNED ON FOR A RERUN,
002110* SHOWING THE MINIMUM AMOUNT AND FEE PERCENT THIS CALL
002120* RESOLVED AND HOW MANY TIMES THE ROUTINE HAS RUN.
002130 Z900-TRACE-DISPLAY.
002140     DISPLAY "TRFVREF CALL=" WS-CALL-COUNT-X
002150              " MIN-AMT=" WS-MIN-AMOUNT-X
002160              " FEE-PCT=" WS-FEE-PCT-SAVE-X.
002170 Z999-TRACE-DISPLAY-EX.
002180     EXIT.
002190
002200 Z000-END-PROGRAM.
002210     EXIT PROGRAM.
