000010 IDENTIFICATION DIVISION.
000020*************************
000030 PROGRAM-ID. TRFPOST.
000040 AUTHOR. RSNGH.
000050 INSTALLATION. SWIFTPAY DATA PROCESSING CENTER.
000060 DATE-WRITTEN. FEB 89.
000070 DATE-COMPILED.
000080 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED STAFF ONLY.
000090*DESCRIPTION : NIGHTLY TRANSACTION POSTING RUN.
000100*   FIRST STEP OF THE JOB STREAM.  LOADS THE ACCOUNT
000110*   MASTER INTO A WORKING-STORAGE TABLE, READS THE
000120*   TRANSACTION DAY FILE IN ARRIVAL ORDER, VALIDATES
000130*   EACH RECORD (TRFVREF), CHECKS DUPLICATE IDEMPOTENCY
000140*   KEYS, CHECKS ELIGIBILITY AND LIMITS (TRFVELG),
000150*   COMPUTES THE PROCESSING FEE (TRFVFEE), POSTS THE
000160*   DEBIT/CREDIT, AND WRITES THE UPDATED ACCOUNT MASTER,
000170*   THE POSTED TRANSACTION FILE, THE AUDIT LOG AND THE
000180*   DAILY STATISTICS REPORT.  TRFMSWP (MONITORING) AND
000190*   TRFMSET (MERCHANT SETTLEMENT) RUN AFTER THIS STEP.
000200*===========================================================
000210* HISTORY OF MODIFICATION:
000220*===========================================================
000230* SWP0003 - RSNGH  - 20/02/1989 - ORIGINAL PROGRAM FOR THE
000240*   NIGHTLY TRANSACTION POSTING RUN.  READS THE ACCOUNT
000250*   MASTER AND THE TRANSACTION DAY FILE, VALIDATES AND
000260*   POSTS EACH TRANSACTION, REWRITES THE MASTER AND
000270*   PRINTS THE STATISTICS REPORT.
000280*-----------------------------------------------------------
000290* SWP0073 - ACNESQ - 16/01/1992 - SUCCESSFUL POSTINGS TO A
000300*   MERCHANT-TYPE DESTINATION ACCOUNT NOW STAMPED WITH
000310*   ERROR-CODE "MER-DEST" (STATUS STAYS SUCCESS) SO THE
000320*   NEW MERCHANT SETTLEMENT STEP (TRFMSET) CAN FIND THEM
000330*   WITHOUT A SEPARATE ACCOUNT-TYPE LOOKUP OF ITS OWN.
000340*-----------------------------------------------------------
000350* SWP0234 - TMPJRB - 18/07/1994 - FEE CALCULATION SPLIT OUT
000360*   INTO NEW SUBROUTINE TRFVFEE - THIS PROGRAM NO LONGER
000370*   COMPUTES THE FEE INLINE.
000380*-----------------------------------------------------------
000390* Y2K0077 - TMPSVK - 11/09/1998 - YEAR 2000 REVIEW: RUN
000400*   DATE IS CARRIED AS AN 8-BYTE CCYYMMDD RUNPARM VALUE,
000410*   ALREADY 4-DIGIT YEAR.  NO CHANGE REQUIRED.
000420*-----------------------------------------------------------
000430* SWP0355 - TMPDNC - 19/06/2001 - REFERENCE VALIDATION
000440*   (TRFVREF) NOW ALSO RETURNS THE TRANSACTION'S TERMINAL
000450*   AND PROCESSABLE STATUS CLASS - ONLY PROCESSABLE
000460*   TRANSACTIONS GO THROUGH ELIGIBILITY, FEE AND POSTING;
000470*   TERMINAL ONES ARE PASSED THROUGH UNCHANGED AND
000480*   COUNTED SEPARATELY ON THE GRAND TOTAL LINE.
000490*-----------------------------------------------------------
000500* SWP0361 - TMPDNC - 02/07/2001 - SOURCE CUSTOMER LOCKOUT
000510*   NOW CHECKED BY TRFVELG (ACCT-INEL) RATHER THAN A
000520*   LOCAL FLAG TEST IN THIS PROGRAM.
000530*-----------------------------------------------------------
000540* SWP0429 - TMPRKV - 21/04/2005 - REM-429 DEPOSIT AND
000550*   WITHDRAWAL TRANSACTIONS NO LONGER REQUIRE BOTH A
000560*   SOURCE AND A DESTINATION ACCOUNT - THE DEBIT AND
000570*   CREDIT SIDES ARE NOW SKIPPED INDEPENDENTLY BASED ON
000580*   WHETHER THE TRANSACTION TYPE NEEDS THAT SIDE (GTABTXT,
000590*   VIA TRFVREF).
000600*-----------------------------------------------------------
000610* SWP0488 - TMPLGH - 17/11/2009 - FEE PERCENTAGE AND
000620*   CURRENCY DECIMALS NOW PASSED STRAIGHT THROUGH FROM
000630*   TRFVREF'S OUTPUT INTO THE TRFVFEE CALL - THIS PROGRAM
000640*   NO LONGER HOLDS ITS OWN COPY OF THE PAYMENT METHOD
000650*   TABLE.
000660*-----------------------------------------------------------
000670* SWP0559 - TMPAHN - 10/01/2014 - BATCH RUN DATE FOR THE
000680*   REPORT HEADER NOW COMES FROM TRFXPARM (RUNPARM CODE
000690*   "RUNDATE") INSTEAD OF THE SYSTEM CLOCK, SO A NIGHT'S
000700*   RUN CAN BE REPRODUCED BIT-FOR-BIT.
000710*-----------------------------------------------------------
000720* SWP0560 - TMPAHN - 30/01/2014 - DESTINATION BALANCE LIMIT
000730*   CHECK (BAL-LIM) REMOVED FROM THIS PROGRAM AND MOVED
000740*   INTO TRFVELG SO ALL ACCOUNT ELIGIBILITY RULES LIVE IN
000750*   ONE PLACE - THIS PROGRAM ONLY SUPPLIES THE LIMIT VALUE
000760*   LOOKED UP FROM GTABACT.
000770*-----------------------------------------------------------
000780* SWP0563 - TMPAHN - 11/03/2014 - CURRENCY MISMATCH BETWEEN
000790*   THE TRANSACTION AND EITHER ACCOUNT IS NOW CAUGHT BY
000800*   TRFVELG (CURR-MIS) RATHER THAN LEFT UNCHECKED.
000810*-----------------------------------------------------------
000820* SWP0571 - TMPRKV - 14/08/2014 - ADD DUPLICATE IDEMPOTENCY
000830*   KEY CHECK (DUP-IDEMP) AGAINST AN IN-MEMORY TABLE OF
000840*   KEYS ALREADY SEEN THIS RUN - ONLINE CHANNEL PARTNERS
000850*   BEGAN RETRYING SUBMISSIONS ON TIMEOUT, CAUSING TRUE
000860*   DUPLICATE DAY-FILE RECORDS (INCIDENT IL-2014-071).
000870*-----------------------------------------------------------
000880* SWP0580 - TMPDNC - 02/12/2014 - ADD GRAND-TOTAL
000890*   RECONCILIATION CHECK (GROSS = NET + FEES) AT END OF
000900*   RUN - RETURN-CODE SET TO 8 WHEN OUT OF BALANCE SO THE
000910*   SCHEDULER HOLDS TRFMSWP AND TRFMSET.
000920*-----------------------------------------------------------
000930* SWP0583 - TMPDNC - 19/01/2015 - ADD AVERAGE POSTED AMOUNT
000940*   TO THE PER-CURRENCY DETAIL LINE ON THE STATISTICS
000950*   REPORT (GROSS OVER POSTED COUNT, PER AUDIT REQUEST
000960*   AR-2014-206).
000970*-----------------------------------------------------------
000980* SWP0602 - TMPRVL - 26/06/2015 - P300 (FEE/NET CALCULATION)
000990*   MOVED AHEAD OF P200 (ELIGIBILITY) IN B110 AND THE NET
001000*   AMOUNT IS NOW PASSED TO TRFVELG (NEW WK-VELG-NET-AMOUNT
001010*   LINKAGE FIELD) SO ITS BAL-LIM CHECK PROJECTS THE
001020*   DESTINATION BALANCE WITH THE NET FIGURE, NOT THE GROSS
001030*   ONE - MERCHANT CREDITS WERE BEING REJECTED THAT THE
001040*   NET AMOUNT WOULD NOT HAVE BREACHED THE LIMIT ON.
001050*-----------------------------------------------------------
001060* SWP0604 - TMPRVL - 03/07/2015 - P300 WAS PASSING SPACES
001070*   FOR THE PAYMENT METHOD ON DEPOSIT/WITHDRAWAL SO THEY
001080*   POSTED ZERO FEE.  REVIEW OF THE FEE SCHEDULE AGREEMENT
001090*   CONFIRMED NO TRANSACTION TYPE IS FEE-EXEMPT - THE REAL
001100*   METHOD NOW GOES OVER TO TRFVFEE FOR EVERY TYPE.
001110*===========================================================
001120
001130 ENVIRONMENT DIVISION.
001140**********************
001150 CONFIGURATION SECTION.
001160 SOURCE-COMPUTER. IBM-AS400.
001170 OBJECT-COMPUTER. IBM-AS400.
001180 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
001190     UPSI-0 IS UPSI-SWITCH-0
001200         ON STATUS IS U0-ON
001210         OFF STATUS IS U0-OFF.
001220 INPUT-OUTPUT SECTION.
001230 FILE-CONTROL.
001240     SELECT ACCTMAST ASSIGN TO ACCTMAST
001250         ORGANIZATION IS SEQUENTIAL
001260         FILE STATUS IS WK-C-ACCTMAST-STATUS.
001270     SELECT TXNFILE  ASSIGN TO TXNFILE
001280         ORGANIZATION IS SEQUENTIAL
001290         FILE STATUS IS WK-C-TXNFILE-STATUS.
001300     SELECT ACCTOUT  ASSIGN TO ACCTOUT
001310         ORGANIZATION IS SEQUENTIAL
001320         FILE STATUS IS WK-C-ACCTOUT-STATUS.
001330     SELECT TXNOUT   ASSIGN TO TXNOUT
001340         ORGANIZATION IS SEQUENTIAL
001350         FILE STATUS IS WK-C-TXNOUT-STATUS.
001360     SELECT AUDITLOG ASSIGN TO AUDITLOG
001370         ORGANIZATION IS LINE SEQUENTIAL
001380         FILE STATUS IS WK-C-AUDITLOG-STATUS.
001390     SELECT RPTFILE  ASSIGN TO RPTFILE
001400         ORGANIZATION IS LINE SEQUENTIAL
001410         FILE STATUS IS WK-C-RPTFILE-STATUS.
001420
001430 DATA DIVISION.
001440**************
001450 FILE SECTION.
001460**************
001470 FD  ACCTMAST
001480     LABEL RECORDS ARE OMITTED
001490     DATA RECORD IS ACCTMAST-REC.
001500 01  ACCTMAST-REC.
001510     COPY ACCTMAST.
001520
001530 FD  TXNFILE
001540     LABEL RECORDS ARE OMITTED
001550     DATA RECORD IS TXNFILE-REC.
001560 01  TXNFILE-REC.
001570     COPY TXNREC.
001580
001590 FD  ACCTOUT
001600     LABEL RECORDS ARE OMITTED
001610     DATA RECORD IS ACCTOUT-REC.
001620 01  ACCTOUT-REC.
001630     COPY ACCTMAST.
001640
001650 FD  TXNOUT
001660     LABEL RECORDS ARE OMITTED
001670     DATA RECORD IS TXNOUT-REC.
001680 01  TXNOUT-REC.
001690     COPY TXNREC.
001700
001710 FD  AUDITLOG
001720     LABEL RECORDS ARE OMITTED
001730     DATA RECORD IS AUDITLOG-REC.
001740 01  AUDITLOG-REC.
001750     COPY AUDITLOG.
001760
001770 FD  RPTFILE
001780     LABEL RECORDS ARE OMITTED
001790     DATA RECORD IS RPTFILE-REC.
001800 01  RPTFILE-REC.
001810     COPY RPTLINE.
001820
001830 WORKING-STORAGE SECTION.
001840************************
001850 01  WK-C-COMMON.
001860     COPY GCMNWS.
001870
001880*SWP0559 - LINKAGE RECORD FOR THE CALL TO TRFXPARM BELOW.
001890 01  WK-XPARM.
001900     COPY XPARM.
001910
001920*LINKAGE RECORDS FOR THE PER-TRANSACTION VALIDATION CALLS.
001930 01  WK-VREF.
001940     COPY VREF.
001950 01  WK-VELG.
001960     COPY VELG.
001970 01  WK-VFEE.
001980     COPY VFEE.
001990
002000 COPY GTABACT.
002010
002020 COPY GTABCUR.
002030
002040 01  WK-C-FILE-STATUS-AREA.
002050     05  WK-C-ACCTMAST-STATUS     PIC X(02).
002060         88  ACCTMAST-OK              VALUE "00".
002070         88  ACCTMAST-EOF             VALUE "10".
002080     05  WK-C-TXNFILE-STATUS      PIC X(02).
002090         88  TXNFILE-OK               VALUE "00".
002100         88  TXNFILE-EOF              VALUE "10".
002110     05  WK-C-ACCTOUT-STATUS      PIC X(02).
002120         88  ACCTOUT-OK               VALUE "00".
002130     05  WK-C-TXNOUT-STATUS       PIC X(02).
002140         88  TXNOUT-OK                VALUE "00".
002150     05  WK-C-AUDITLOG-STATUS     PIC X(02).
002160         88  AUDITLOG-OK              VALUE "00".
002170     05  WK-C-RPTFILE-STATUS      PIC X(02).
002180         88  RPTFILE-OK               VALUE "00".
002190     05  FILLER                   PIC X(08).
002200
002210*SWP0003 - ACCOUNT MASTER LOADED INTO THIS TABLE ONCE AT THE
002220*START OF THE RUN, SORTED ASCENDING BY ACCT-NUMBER ON THE
002230*INPUT FILE - SEARCH ALL (BINARY SEARCH) IS USED FOR EVERY
002240*SOURCE/DESTINATION LOOKUP DURING THE TRANSACTION PASS.
002250*TABLE SIZE VARIES WITH THE ACCOUNT MASTER VOLUME, HENCE
002260*OCCURS DEPENDING ON RATHER THAN A FIXED TABLE SIZE.
002270 01  WK-ACCT-TABLE-AREA.
002280     05  WK-ACCT-COUNT            PIC 9(05) COMP.
002290     05  WK-ACCT-ENTRY OCCURS 1 TO 50000 TIMES
002300                 DEPENDING ON WK-ACCT-COUNT
002310                 ASCENDING KEY IS WK-ACCT-NUMBER
002320                 INDEXED BY WK-ACCT-IDX.
002330         10  WK-ACCT-NUMBER           PIC X(34).
002340         10  WK-ACCT-NAME             PIC X(30).
002350         10  WK-ACCT-TYPE             PIC X(10).
002360         10  WK-ACCT-CURRENCY         PIC X(03).
002370         10  WK-ACCT-BALANCE          PIC S9(15)V9(4).
002380         10  WK-ACCT-AVAIL-BAL        PIC S9(15)V9(4).
002390         10  WK-ACCT-RESERVED-BAL     PIC S9(15)V9(4).
002400         10  WK-ACCT-OVERDRAFT-LIM    PIC S9(15)V9(4).
002410         10  WK-ACCT-DAILY-LIMIT      PIC S9(15)V9(4).
002420         10  WK-ACCT-SNGL-TXN-LIMIT   PIC S9(15)V9(4).
002430         10  WK-ACCT-ACTIVE-FLAG      PIC X(01).
002440         10  WK-ACCT-FROZEN-FLAG      PIC X(01).
002450         10  WK-ACCT-FREEZE-REASON    PIC X(40).
002460         10  WK-ACCT-DAILY-TXN-CNT    PIC 9(05).
002470         10  WK-ACCT-DAILY-TXN-MAX    PIC 9(05).
002480         10  WK-ACCT-CUST-ACTIVE-FLAG PIC X(01).
002490         10  WK-ACCT-CUST-LOCKED-FLAG PIC X(01).
002500         10  WK-ACCT-CUST-EMAIL-FLAG  PIC X(01).
002510         10  WK-ACCT-CUST-KYC-FLAG    PIC X(01).
002520         10  WK-ACCT-DAILY-AMT-USED   PIC S9(15)V9(4).
002530         10  FILLER                   PIC X(05).
002540
002550*SWP0571 - IDEMPOTENCY KEYS SEEN SO FAR THIS RUN, BUILT UP
002560*AS THE DAY FILE IS SCANNED (ARRIVAL ORDER, NOT KEY
002570*SEQUENCE) - SERIAL SEARCH, BOUNDED BY THE CURRENT COUNT
002580*VIA OCCURS DEPENDING ON.
002590 01  WK-DUP-TABLE-AREA.
002600     05  WK-DUP-COUNT             PIC 9(06) COMP.
002610     05  WK-DUP-ENTRY OCCURS 1 TO 60000 TIMES
002620                 DEPENDING ON WK-DUP-COUNT
002630                 INDEXED BY WK-DUP-IDX.
002640         10  WK-DUP-KEY               PIC X(50).
002650         10  FILLER                   PIC X(02).
002660
002670*PER-CURRENCY STATISTICS ACCUMULATOR - ONE ENTRY PER
002680*DISTINCT CURRENCY CODE SEEN ON THE DAY FILE, BUILT UP
002690*INCREMENTALLY LIKE TRFMSET'S SETTLEMENT TABLE (SERIAL
002700*SEARCH - NOT IN KEY SEQUENCE).
002710 01  WK-CUR-STATS-TABLE-AREA.
002720     05  WK-CUR-COUNT             PIC 9(02) COMP.
002730     05  WK-CUR-ENTRY OCCURS 20 TIMES
002740                 INDEXED BY WK-CUR-IDX.
002750         10  WK-CUR-CODE              PIC X(03).
002760         10  WK-CUR-READ-CNT          PIC 9(07) COMP-3.
002770         10  WK-CUR-POSTED-CNT        PIC 9(07) COMP-3.
002780         10  WK-CUR-REJECT-CNT        PIC 9(07) COMP-3.
002790         10  WK-CUR-GROSS             PIC S9(15)V9(4).
002800         10  WK-CUR-FEES              PIC S9(15)V9(4).
002810         10  WK-CUR-NET               PIC S9(15)V9(4).
002820         10  FILLER                   PIC X(02).
002830
002840*PER-PAYMENT-METHOD STATISTICS ACCUMULATOR - SAME IDIOM.
002850 01  WK-PAY-STATS-TABLE-AREA.
002860     05  WK-PAY-COUNT             PIC 9(02) COMP.
002870     05  WK-PAY-ENTRY OCCURS 10 TIMES
002880                 INDEXED BY WK-PAY-IDX.
002890         10  WK-PAY-METHOD            PIC X(20).
002900         10  WK-PAY-CNT               PIC 9(07) COMP-3.
002910         10  WK-PAY-FEE-TOTAL         PIC S9(15)V9(4).
002920         10  FILLER                   PIC X(02).
002930
002940 01  WK-C-WORK-AREA.
002950     05  WS-ACCT-EOF-SWITCH       PIC X(01).
002960         88  WS-ACCT-AT-EOF           VALUE "Y".
002970     05  WS-TXN-EOF-SWITCH        PIC X(01).
002980         88  WS-TXN-AT-EOF            VALUE "Y".
002990     05  WS-DUP-FOUND-SWITCH      PIC X(01).
003000         88  WS-DUP-FOUND             VALUE "Y".
003010     05  WS-CUR-FOUND-SWITCH      PIC X(01).
003020         88  WS-CUR-FOUND             VALUE "Y".
003030     05  WS-PAY-FOUND-SWITCH      PIC X(01).
003040         88  WS-PAY-FOUND             VALUE "Y".
003050     05  WS-TXN-ERROR-CD          PIC X(08).
003060     05  WS-TXN-ERROR-MSG         PIC X(50).
003070     05  WS-TXN-PROCESSABLE       PIC X(01).
003080     05  WS-TXN-NEEDS-SOURCE      PIC X(01).
003090     05  WS-TXN-NEEDS-DEST        PIC X(01).
003100     05  WS-TXN-FEE-PCT           PIC S9(03)V9(02).
003110     05  WS-TXN-DECIMALS          PIC 9(02).
003120     05  WS-SRC-IDX               PIC 9(05) COMP.
003130     05  WS-DEST-IDX              PIC 9(05) COMP.
003140     05  WS-ACCT-SUBSCRIPT        PIC 9(05) COMP.
003150     05  WS-CUR-SUBSCRIPT         PIC 9(02) COMP.
003160     05  WS-PAY-SUBSCRIPT         PIC 9(02) COMP.
003170     05  WS-PAGE-COUNT            PIC 9(03) COMP VALUE 1.
003180     05  WS-RUN-DATE              PIC X(10).
003190     05  WS-AVG-POSTED            PIC S9(15)V9(4).
003200     05  WS-AVG-ROUND-FACTOR      PIC S9(01)V9(4).
003210     05  WS-AVG-UNIT              PIC S9(15).
003220     05  WS-RECON-CHECK           PIC S9(15)V9(4).
003230     05  WS-GRAND-READ            PIC 9(07) COMP-3.
003240     05  WS-GRAND-POSTED          PIC 9(07) COMP-3.
003250     05  WS-GRAND-REJECTED        PIC 9(07) COMP-3.
003260     05  WS-GRAND-PASSTHRU        PIC 9(07) COMP-3.
003270     05  WS-GRAND-GROSS           PIC S9(15)V9(4).
003280     05  WS-GRAND-GROSS-X REDEFINES WS-GRAND-GROSS
003290                              PIC Z(14)9.9(4)-.
003300     05  WS-GRAND-FEES            PIC S9(15)V9(4).
003310     05  WS-GRAND-FEES-X REDEFINES WS-GRAND-FEES
003320                              PIC Z(14)9.9(4)-.
003330     05  WS-GRAND-NET             PIC S9(15)V9(4).
003340     05  WS-GRAND-NET-X REDEFINES WS-GRAND-NET
003350                              PIC Z(14)9.9(4)-.
003360     05  FILLER                   PIC X(05).
003370
003380 PROCEDURE DIVISION.
003390********************
003400 MAIN-MODULE.
003410     MOVE ZEROS           TO WK-ACCT-COUNT WK-DUP-COUNT
003420                             WK-CUR-COUNT WK-PAY-COUNT
003430                             WS-GRAND-READ WS-GRAND-POSTED
003440                             WS-GRAND-REJECTED
003450                             WS-GRAND-PASSTHRU
003460                             WS-GRAND-GROSS WS-GRAND-FEES
003470                             WS-GRAND-NET.
003480     PERFORM A100-OPEN-FILES THRU A199-OPEN-FILES-EX.
003490     PERFORM A150-GET-RUN-DATE THRU A199-GET-RUN-DATE-EX.
003500     PERFORM A200-LOAD-ACCOUNT-TABLE
003510        THRU A299-LOAD-ACCOUNT-TABLE-EX.
003520     PERFORM B100-PROCESS-TRANSACTIONS
003530        THRU B199-PROCESS-TRANSACTIONS-EX.
003540     PERFORM C100-WRITE-ACCOUNT-MASTER
003550        THRU C199-WRITE-ACCOUNT-MASTER-EX.
003560     PERFORM C150-CHECK-RECONCILIATION
003570        THRU C199-CHECK-RECONCILIATION-EX.
003580     PERFORM C200-PRINT-STATISTICS THRU C299-PRINT-STATISTICS-EX.
003590     IF U0-ON
003600        PERFORM Z900-TRACE-DISPLAY THRU Z999-TRACE-DISPLAY-EX
003610     END-IF.
003620     PERFORM A900-CLOSE-FILES THRU A999-CLOSE-FILES-EX.
003630     STOP RUN.
003640
003650 A100-OPEN-FILES.
003660     OPEN INPUT  ACCTMAST
003670          INPUT  TXNFILE
003680          OUTPUT ACCTOUT
003690          OUTPUT TXNOUT
003700          OUTPUT AUDITLOG
003710          OUTPUT RPTFILE.
003720 A199-OPEN-FILES-EX.
003730     EXIT.
003740
003750*SWP0559 - RUN DATE IS A RUNPARM VALUE, NOT THE SYSTEM
003760*CLOCK, SO THE REPORT CAN BE REPRODUCED BIT-FOR-BIT.
003770*TRFXPARM HAS NO DEFAULT FOR "RUNDATE" (ONLY FOR THE
003780*COMMISSION RATE) - A MISSING CARD PRINTS SPACES RATHER
003790*THAN ABENDING THE RUN.
003800 A150-GET-RUN-DATE.
003810     MOVE SPACES          TO WS-RUN-DATE.
003820     MOVE "RUNDATE"     TO WK-XPARM-CODE.
003830     MOVE "N"           TO WK-XPARM-NUMERIC.
003840     CALL "TRFXPARM" USING WK-XPARM.
003850     IF WK-XPARM-ERROR-CD = SPACES
003860        MOVE WK-XPARM-ALPHA-VALUE TO WS-RUN-DATE
003870     END-IF.
003880 A199-GET-RUN-DATE-EX.
003890     EXIT.
003900
003910 A200-LOAD-ACCOUNT-TABLE.
003920     MOVE "N"            TO WS-ACCT-EOF-SWITCH.
003930     READ ACCTMAST
003940        AT END MOVE "Y"   TO WS-ACCT-EOF-SWITCH
003950     END-READ.
003960     PERFORM A210-LOAD-ONE-ACCOUNT THRU A219-LOAD-ONE-ACCOUNT-EX
003970        UNTIL WS-ACCT-AT-EOF.
003980 A299-LOAD-ACCOUNT-TABLE-EX.
003990     EXIT.
004000
004010 A210-LOAD-ONE-ACCOUNT.
004020     ADD 1                TO WK-ACCT-COUNT.
004030     MOVE ACCT-NUMBER OF ACCTMAST-REC
004040                          TO WK-ACCT-NUMBER (WK-ACCT-COUNT).
004050     MOVE ACCT-NAME OF ACCTMAST-REC
004060                          TO WK-ACCT-NAME (WK-ACCT-COUNT).
004070     MOVE ACCT-TYPE OF ACCTMAST-REC
004080                          TO WK-ACCT-TYPE (WK-ACCT-COUNT).
004090     MOVE ACCT-CURRENCY OF ACCTMAST-REC
004100                          TO WK-ACCT-CURRENCY (WK-ACCT-COUNT).
004110     MOVE ACCT-BALANCE OF ACCTMAST-REC
004120                          TO WK-ACCT-BALANCE (WK-ACCT-COUNT).
004130     MOVE ACCT-AVAIL-BALANCE OF ACCTMAST-REC
004140                          TO WK-ACCT-AVAIL-BAL (WK-ACCT-COUNT).
004150     MOVE ACCT-RESERVED-BALANCE OF ACCTMAST-REC
004160                       TO WK-ACCT-RESERVED-BAL (WK-ACCT-COUNT).
004170     MOVE ACCT-OVERDRAFT-LIMIT OF ACCTMAST-REC
004180                      TO WK-ACCT-OVERDRAFT-LIM (WK-ACCT-COUNT).
004190     MOVE ACCT-DAILY-LIMIT OF ACCTMAST-REC
004200                        TO WK-ACCT-DAILY-LIMIT (WK-ACCT-COUNT).
004210     MOVE ACCT-SINGLE-TXN-LIMIT OF ACCTMAST-REC
004220                     TO WK-ACCT-SNGL-TXN-LIMIT (WK-ACCT-COUNT).
004230     MOVE ACCT-ACTIVE-FLAG OF ACCTMAST-REC
004240                        TO WK-ACCT-ACTIVE-FLAG (WK-ACCT-COUNT).
004250     MOVE ACCT-FROZEN-FLAG OF ACCTMAST-REC
004260                        TO WK-ACCT-FROZEN-FLAG (WK-ACCT-COUNT).
004270     MOVE ACCT-FREEZE-REASON OF ACCTMAST-REC
004280                     TO WK-ACCT-FREEZE-REASON (WK-ACCT-COUNT).
004290     MOVE ACCT-DAILY-TXN-COUNT OF ACCTMAST-REC
004300                      TO WK-ACCT-DAILY-TXN-CNT (WK-ACCT-COUNT).
004310     MOVE ACCT-DAILY-TXN-MAX OF ACCTMAST-REC
004320                      TO WK-ACCT-DAILY-TXN-MAX (WK-ACCT-COUNT).
004330     MOVE CUST-ACTIVE-FLAG OF ACCTMAST-REC
004340                   TO WK-ACCT-CUST-ACTIVE-FLAG (WK-ACCT-COUNT).
004350     MOVE CUST-LOCKED-FLAG OF ACCTMAST-REC
004360                   TO WK-ACCT-CUST-LOCKED-FLAG (WK-ACCT-COUNT).
004370     MOVE CUST-EMAIL-VERIFIED-FLAG OF ACCTMAST-REC
004380                     TO WK-ACCT-CUST-EMAIL-FLAG (WK-ACCT-COUNT).
004390     MOVE CUST-KYC-VERIFIED-FLAG OF ACCTMAST-REC
004400                       TO WK-ACCT-CUST-KYC-FLAG (WK-ACCT-COUNT).
004410     MOVE ACCT-DAILY-AMT-USED OF ACCTMAST-REC
004420                   TO WK-ACCT-DAILY-AMT-USED (WK-ACCT-COUNT).
004430     READ ACCTMAST
004440        AT END MOVE "Y"   TO WS-ACCT-EOF-SWITCH
004450     END-READ.
004460 A219-LOAD-ONE-ACCOUNT-EX.
004470     EXIT.
004480
004490 B100-PROCESS-TRANSACTIONS.
004500     MOVE "N"            TO WS-TXN-EOF-SWITCH.
004510     READ TXNFILE
004520        AT END MOVE "Y"   TO WS-TXN-EOF-SWITCH
004530     END-READ.
004540     PERFORM B110-PROCESS-ONE-TXN THRU B119-PROCESS-ONE-TXN-EX
004550        UNTIL WS-TXN-AT-EOF.
004560 B199-PROCESS-TRANSACTIONS-EX.
004570     EXIT.
004580
004590*RULE 1-2 (VAL-xxx) RUN FOR EVERY RECORD REGARDLESS OF
004600*STATUS, SINCE PROCESSABILITY ITSELF COMES BACK FROM THAT
004610*SAME CALL.  RULES 3-9 (DUP-IDEMP THROUGH FUNDS/BAL-LIM)
004620*ONLY APPLY TO PROCESSABLE, STILL-CLEAN RECORDS; TERMINAL
004630*STATUSES ARE PASSED THROUGH UNTOUCHED PER SWP0355.
004640*SWP0602 - P300 (FEE/NET) NOW RUNS AHEAD OF P200
004650*(ELIGIBILITY).  THE BAL-LIM TEST INSIDE TRFVELG PROJECTS
004660*THE DESTINATION BALANCE WITH THE NET AMOUNT (RULE 8), SO
004670*THE NET FIGURE HAS TO BE IN HAND BEFORE THAT CALL IS
004680*MADE.  FEE COMPUTATION NEVER REJECTS A TRANSACTION, SO
004690*RE-ORDERING IT AHEAD OF ELIGIBILITY CHANGES NOTHING ELSE.
004700 B110-PROCESS-ONE-TXN.
004710     PERFORM P050-INIT-TXN-OUTPUT THRU P059-INIT-TXN-OUTPUT-EX.
004720     PERFORM P100-VALIDATE-REFERENCE THRU P199-VALIDATE-REFERENCE-EX.
004730     IF WS-TXN-ERROR-CD = SPACES
004740        AND WS-TXN-PROCESSABLE = "Y"
004750        PERFORM P150-CHECK-DUPLICATE THRU P199-CHECK-DUPLICATE-EX
004760     END-IF.
004770     IF WS-TXN-ERROR-CD = SPACES
004780        AND WS-TXN-PROCESSABLE = "Y"
004790        PERFORM P300-COMPUTE-FEE THRU P399-COMPUTE-FEE-EX
004800     END-IF.
004810     IF WS-TXN-ERROR-CD = SPACES
004820        AND WS-TXN-PROCESSABLE = "Y"
004830        PERFORM P200-CHECK-ELIGIBILITY THRU P299-CHECK-ELIGIBILITY-EX
004840     END-IF.
004850     IF WS-TXN-ERROR-CD = SPACES
004860        AND WS-TXN-PROCESSABLE = "Y"
004870        PERFORM P400-POST-TRANSACTION THRU P499-POST-TRANSACTION-EX
004880     END-IF.
004890     PERFORM P500-WRITE-RESULT THRU P599-WRITE-RESULT-EX.
004900     READ TXNFILE
004910        AT END MOVE "Y"   TO WS-TXN-EOF-SWITCH
004920     END-READ.
004930 B119-PROCESS-ONE-TXN-EX.
004940     EXIT.
004950
004960 P050-INIT-TXN-OUTPUT.
004970     ADD 1                TO WS-GRAND-READ.
004980     MOVE TXNFILE-REC     TO TXNOUT-REC.
004990     MOVE ZEROS           TO TXN-PROCESSING-FEE OF TXNOUT-REC
005000                             TXN-NET-AMOUNT OF TXNOUT-REC.
005010     MOVE SPACES          TO TXN-ERROR-CODE OF TXNOUT-REC
005020                             TXN-ERROR-MESSAGE OF TXNOUT-REC
005030                             WS-TXN-ERROR-CD
005040                             WS-TXN-ERROR-MSG.
005050     MOVE "N"            TO WS-TXN-PROCESSABLE
005060                             WS-TXN-NEEDS-SOURCE
005070                             WS-TXN-NEEDS-DEST.
005080     MOVE ZEROS           TO WS-TXN-FEE-PCT WS-TXN-DECIMALS.
005090 P059-INIT-TXN-OUTPUT-EX.
005100     EXIT.
005110
005120*RULES 1-2 - TYPE/STATUS/METHOD/CURRENCY CODE AND MINIMUM
005130*AMOUNT, PLUS THE TERMINAL/PROCESSABLE STATUS CLASS AND THE
005140*SOURCE/DEST-NEEDED FLAGS, ALL IN ONE CALL (SWP0355/0488).
005150 P100-VALIDATE-REFERENCE.
005160     MOVE TXN-TYPE OF TXNFILE-REC     TO WK-VREF-TYPE.
005170     MOVE TXN-STATUS OF TXNFILE-REC   TO WK-VREF-STATUS.
005180     MOVE TXN-PAYMENT-METHOD OF TXNFILE-REC
005190                                      TO WK-VREF-METHOD.
005200     MOVE TXN-CURRENCY OF TXNFILE-REC TO WK-VREF-CURRENCY.
005210     MOVE TXN-AMOUNT OF TXNFILE-REC   TO WK-VREF-AMOUNT.
005220     CALL "TRFVREF" USING WK-VREF.
005230     MOVE WK-VREF-ERROR-CD            TO WS-TXN-ERROR-CD.
005240     MOVE WK-VREF-ERROR-MSG           TO WS-TXN-ERROR-MSG.
005250     MOVE WK-VREF-NEEDS-SOURCE        TO WS-TXN-NEEDS-SOURCE.
005260     MOVE WK-VREF-NEEDS-DEST          TO WS-TXN-NEEDS-DEST.
005270     MOVE WK-VREF-IS-PROCESSABLE      TO WS-TXN-PROCESSABLE.
005280     MOVE WK-VREF-FEE-PCT             TO WS-TXN-FEE-PCT.
005290     MOVE WK-VREF-DECIMALS            TO WS-TXN-DECIMALS.
005300 P199-VALIDATE-REFERENCE-EX.
005310     EXIT.
005320
005330*SWP0571 - RULE 3 (DUP-IDEMP).  TABLE IS BUILT IN ARRIVAL
005340*ORDER, NOT KEY SEQUENCE, SO A SERIAL SEARCH IS USED - THE
005350*OCCURS DEPENDING ON BOUND KEEPS IT FROM SCANNING PAST THE
005360*NUMBER OF KEYS ACTUALLY SEEN SO FAR.
005370 P150-CHECK-DUPLICATE.
005380     MOVE "N"            TO WS-DUP-FOUND-SWITCH.
005390     SET WK-DUP-IDX TO 1.
005400     SEARCH WK-DUP-ENTRY VARYING WK-DUP-IDX
005410        AT END
005420           CONTINUE
005430        WHEN WK-DUP-KEY (WK-DUP-IDX) =
005440                             TXN-IDEMPOTENCY-KEY OF TXNFILE-REC
005450           MOVE "Y"         TO WS-DUP-FOUND-SWITCH
005460     END-SEARCH.
005470     IF WS-DUP-FOUND
005480        MOVE "DUP-IDEMP"   TO WS-TXN-ERROR-CD
005490        MOVE "IDEMPOTENCY KEY ALREADY SEEN THIS RUN"
005500                             TO WS-TXN-ERROR-MSG
005510     ELSE
005520        ADD 1                TO WK-DUP-COUNT
005530        MOVE TXN-IDEMPOTENCY-KEY OF TXNFILE-REC
005540                             TO WK-DUP-KEY (WK-DUP-COUNT)
005550     END-IF.
005560 P199-CHECK-DUPLICATE-EX.
005570     EXIT.
005580
005590 P200-CHECK-ELIGIBILITY.
005600     PERFORM P210-LOOKUP-SOURCE-ACCOUNT
005610        THRU P219-LOOKUP-SOURCE-ACCOUNT-EX.
005620     IF WS-TXN-ERROR-CD = SPACES
005630        PERFORM P220-LOOKUP-DEST-ACCOUNT
005640           THRU P229-LOOKUP-DEST-ACCOUNT-EX
005650     END-IF.
005660     IF WS-TXN-ERROR-CD = SPACES
005670        PERFORM P230-CALL-ELIGIBILITY THRU P239-CALL-ELIGIBILITY-EX
005680     END-IF.
005690 P299-CHECK-ELIGIBILITY-EX.
005700     EXIT.
005710
005720 P210-LOOKUP-SOURCE-ACCOUNT.
005730     MOVE ZEROS           TO WS-SRC-IDX.
005740     IF WS-TXN-NEEDS-SOURCE = "Y"
005750        SET WK-ACCT-IDX TO 1
005760        SEARCH ALL WK-ACCT-ENTRY
005770           AT END
005780              MOVE "ACCT-INEL"  TO WS-TXN-ERROR-CD
005790              MOVE "SOURCE ACCOUNT NOT ON FILE"
005800                                  TO WS-TXN-ERROR-MSG
005810           WHEN WK-ACCT-NUMBER (WK-ACCT-IDX) =
005820                             TXN-SOURCE-ACCT OF TXNFILE-REC
005830              SET WS-SRC-IDX TO WK-ACCT-IDX
005840        END-SEARCH
005850     END-IF.
005860 P219-LOOKUP-SOURCE-ACCOUNT-EX.
005870     EXIT.
005880
005890 P220-LOOKUP-DEST-ACCOUNT.
005900     MOVE ZEROS           TO WS-DEST-IDX.
005910     IF WS-TXN-NEEDS-DEST = "Y"
005920        SET WK-ACCT-IDX TO 1
005930        SEARCH ALL WK-ACCT-ENTRY
005940           AT END
005950              MOVE "DEST-INEL"  TO WS-TXN-ERROR-CD
005960              MOVE "DESTINATION ACCOUNT NOT ON FILE"
005970                                  TO WS-TXN-ERROR-MSG
005980           WHEN WK-ACCT-NUMBER (WK-ACCT-IDX) =
005990                             TXN-DEST-ACCT OF TXNFILE-REC
006000              SET WS-DEST-IDX TO WK-ACCT-IDX
006010        END-SEARCH
006020     END-IF.
006030 P229-LOOKUP-DEST-ACCOUNT-EX.
006040     EXIT.
006050
006060*SWP0560 - DESTINATION BALANCE LIMIT BY ACCOUNT TYPE,
006070*LOOKED UP HERE AND HANDED TO TRFVELG WHICH DOES THE
006080*ACTUAL BAL-LIM COMPARISON.
006090 P222-GET-DEST-BAL-LIMIT.
006100     MOVE ZEROS           TO DEST-ACCT-BAL-LIMIT.
006110     SET GTABACT-IDX TO 1.
006120     SEARCH ALL GTABACT-ENTRY
006130        AT END
006140           CONTINUE
006150        WHEN GTABACT-TYPE (GTABACT-IDX) =
006160                             WK-ACCT-TYPE (WS-DEST-IDX)
006170           MOVE GTABACT-BALANCE-LIMIT (GTABACT-IDX)
006180                             TO DEST-ACCT-BAL-LIMIT
006190     END-SEARCH.
006200 P223-GET-DEST-BAL-LIMIT-EX.
006210     EXIT.
006220
006230*RULES 4-9 - ELIGIBILITY, TYPE-INITIATE, LIMITS, FUNDS,
006240*CURRENCY MATCH AND BALANCE LIMIT ARE ALL CHECKED BY
006250*TRFVELG IN ONE CALL (SWP0560/SWP0563) - THIS PARAGRAPH
006260*ONLY LOADS THE ACCOUNT SNAPSHOT INTO THE LINKAGE AREA.
006270 P230-CALL-ELIGIBILITY.
006280     MOVE TXN-TYPE OF TXNFILE-REC     TO WK-VELG-TXN-TYPE.
006290     MOVE TXN-AMOUNT OF TXNFILE-REC   TO WK-VELG-AMOUNT.
006300     MOVE TXN-NET-AMOUNT OF TXNOUT-REC
006310                                      TO WK-VELG-NET-AMOUNT.
006320     MOVE TXN-CURRENCY OF TXNFILE-REC TO WK-VELG-CURRENCY.
006330     MOVE WS-TXN-NEEDS-SOURCE         TO WK-VELG-SRC-PRESENT.
006340     MOVE WS-TXN-NEEDS-DEST           TO WK-VELG-DEST-PRESENT.
006350     IF WS-TXN-NEEDS-SOURCE = "Y"
006360        MOVE WK-ACCT-TYPE (WS-SRC-IDX)  TO SRC-ACCT-TYPE
006370        MOVE WK-ACCT-CURRENCY (WS-SRC-IDX)
006380                                        TO SRC-ACCT-CURRENCY
006390        MOVE WK-ACCT-ACTIVE-FLAG (WS-SRC-IDX)
006400                                     TO SRC-ACCT-ACTIVE-FLAG
006410        MOVE WK-ACCT-FROZEN-FLAG (WS-SRC-IDX)
006420                                     TO SRC-ACCT-FROZEN-FLAG
006430        MOVE WK-ACCT-DAILY-LIMIT (WS-SRC-IDX)
006440                                     TO SRC-ACCT-DAILY-LIMIT
006450        MOVE WK-ACCT-SNGL-TXN-LIMIT (WS-SRC-IDX)
006460                                  TO SRC-ACCT-SNGL-TXN-LIMIT
006470        MOVE WK-ACCT-DAILY-TXN-CNT (WS-SRC-IDX)
006480                                   TO SRC-ACCT-DAILY-TXN-CNT
006490        MOVE WK-ACCT-DAILY-TXN-MAX (WS-SRC-IDX)
006500                                   TO SRC-ACCT-DAILY-TXN-MAX
006510        MOVE WK-ACCT-DAILY-AMT-USED (WS-SRC-IDX)
006520                                  TO SRC-ACCT-DAILY-AMT-USED
006530        MOVE WK-ACCT-AVAIL-BAL (WS-SRC-IDX)
006540                                        TO SRC-ACCT-AVAIL-BAL
006550        MOVE WK-ACCT-OVERDRAFT-LIM (WS-SRC-IDX)
006560                                    TO SRC-ACCT-OVERDRAFT-LIM
006570        MOVE WK-ACCT-CUST-ACTIVE-FLAG (WS-SRC-IDX)
006580                                    TO SRC-CUST-ACTIVE-FLAG
006590        MOVE WK-ACCT-CUST-LOCKED-FLAG (WS-SRC-IDX)
006600                                    TO SRC-CUST-LOCKED-FLAG
006610        MOVE WK-ACCT-CUST-EMAIL-FLAG (WS-SRC-IDX)
006620                                   TO SRC-CUST-EMAIL-VER-FLAG
006630        MOVE WK-ACCT-CUST-KYC-FLAG (WS-SRC-IDX)
006640                                   TO SRC-CUST-KYC-VER-FLAG
006650     END-IF.
006660     IF WS-TXN-NEEDS-DEST = "Y"
006670        MOVE WK-ACCT-TYPE (WS-DEST-IDX)  TO DEST-ACCT-TYPE
006680        MOVE WK-ACCT-CURRENCY (WS-DEST-IDX)
006690                                        TO DEST-ACCT-CURRENCY
006700        MOVE WK-ACCT-ACTIVE-FLAG (WS-DEST-IDX)
006710                                    TO DEST-ACCT-ACTIVE-FLAG
006720        MOVE WK-ACCT-FROZEN-FLAG (WS-DEST-IDX)
006730                                    TO DEST-ACCT-FROZEN-FLAG
006740        MOVE WK-ACCT-BALANCE (WS-DEST-IDX)  TO DEST-ACCT-BALANCE
006750        PERFORM P222-GET-DEST-BAL-LIMIT
006760           THRU P223-GET-DEST-BAL-LIMIT-EX
006770     END-IF.
006780     CALL "TRFVELG" USING WK-VELG.
006790     MOVE WK-VELG-ERROR-CD            TO WS-TXN-ERROR-CD.
006800     MOVE WK-VELG-ERROR-MSG           TO WS-TXN-ERROR-MSG.
006810 P239-CALL-ELIGIBILITY-EX.
006820     EXIT.
006830
006840*RULE 7/10 - FEE APPLIES TO EVERY TRANSACTION TYPE,
006850*INCLUDING DEPOSIT AND WITHDRAWAL - THE REAL PAYMENT
006860*METHOD ALWAYS GOES OVER TO TRFVFEE.  WITHDRAWAL'S NET
006870*AMOUNT IS INFORMATIONAL ONLY (THE SOURCE IS STILL
006880*DEBITED THE GROSS FIGURE IN P410) BUT IS STILL COMPUTED
006890*SO IT REPORTS CORRECTLY (SWP0604 - SEE HISTORY).
006900 P300-COMPUTE-FEE.
006910     MOVE TXN-PAYMENT-METHOD OF TXNFILE-REC
006920                                      TO WK-VFEE-METHOD.
006930     MOVE TXN-CURRENCY OF TXNFILE-REC TO WK-VFEE-CURRENCY.
006940     MOVE TXN-AMOUNT OF TXNFILE-REC   TO WK-VFEE-GROSS-AMOUNT.
006950     MOVE WS-TXN-FEE-PCT              TO WK-VFEE-FEE-PCT.
006960     MOVE WS-TXN-DECIMALS             TO WK-VFEE-DECIMALS.
006970     CALL "TRFVFEE" USING WK-VFEE.
006980     MOVE WK-VFEE-FEE-AMOUNT TO TXN-PROCESSING-FEE OF TXNOUT-REC.
006990     MOVE WK-VFEE-NET-AMOUNT TO TXN-NET-AMOUNT OF TXNOUT-REC.
007000 P399-COMPUTE-FEE-EX.
007010     EXIT.
007020
007030 P400-POST-TRANSACTION.
007040     IF WS-TXN-NEEDS-SOURCE = "Y"
007050        PERFORM P410-POST-DEBIT THRU P419-POST-DEBIT-EX
007060     END-IF.
007070     IF WS-TXN-NEEDS-DEST = "Y"
007080        PERFORM P420-POST-CREDIT THRU P429-POST-CREDIT-EX
007090     END-IF.
007100 P499-POST-TRANSACTION-EX.
007110     EXIT.
007120
007130*RULE 8 - SOURCE DEBITED BY THE GROSS AMOUNT, BOTH
007140*BALANCE AND AVAILABLE BALANCE; DAILY COUNTERS UPDATED.
007150 P410-POST-DEBIT.
007160     SUBTRACT TXN-AMOUNT OF TXNFILE-REC
007170                          FROM WK-ACCT-BALANCE (WS-SRC-IDX).
007180     SUBTRACT TXN-AMOUNT OF TXNFILE-REC
007190                          FROM WK-ACCT-AVAIL-BAL (WS-SRC-IDX).
007200     ADD TXN-AMOUNT OF TXNFILE-REC
007210                        TO WK-ACCT-DAILY-AMT-USED (WS-SRC-IDX).
007220     ADD 1                TO WK-ACCT-DAILY-TXN-CNT (WS-SRC-IDX).
007230 P419-POST-DEBIT-EX.
007240     EXIT.
007250
007260*RULE 8 - DESTINATION CREDITED BY THE NET AMOUNT, BOTH
007270*BALANCE AND AVAILABLE BALANCE.  SWP0073 - A MERCHANT
007280*DESTINATION IS STAMPED "MER-DEST" FOR TRFMSET TO FIND.
007290 P420-POST-CREDIT.
007300     ADD TXN-NET-AMOUNT OF TXNOUT-REC
007310                          TO WK-ACCT-BALANCE (WS-DEST-IDX).
007320     ADD TXN-NET-AMOUNT OF TXNOUT-REC
007330                          TO WK-ACCT-AVAIL-BAL (WS-DEST-IDX).
007340     IF WK-ACCT-TYPE (WS-DEST-IDX) = "MERCHANT"
007350        MOVE "MER-DEST"  TO TXN-ERROR-CODE OF TXNOUT-REC
007360     END-IF.
007370 P429-POST-CREDIT-EX.
007380     EXIT.
007390
007400*FINAL DISPOSITION OF THE TRANSACTION - REJECTED, POSTED
007410*OR PASSED THROUGH UNCHANGED - PLUS THE AUDIT LINE AND THE
007420*CONTROL TOTAL ACCUMULATION FOR THE STATISTICS REPORT.
007430 P500-WRITE-RESULT.
007440     IF WS-TXN-ERROR-CD NOT = SPACES
007450        MOVE "FAILED"       TO TXN-STATUS OF TXNOUT-REC
007460        MOVE WS-TXN-ERROR-CD TO TXN-ERROR-CODE OF TXNOUT-REC
007470        MOVE WS-TXN-ERROR-MSG
007480                             TO TXN-ERROR-MESSAGE OF TXNOUT-REC
007490        ADD 1                TO WS-GRAND-REJECTED
007500        MOVE "TRANSACTION" TO AUD-ENTITY-TYPE
007510        MOVE TXN-REFERENCE OF TXNOUT-REC TO AUD-ENTITY-ID
007520        MOVE "REJECTED"    TO AUD-ACTION
007530        MOVE "ERROR"       TO AUD-SEVERITY
007540        MOVE WS-TXN-ERROR-MSG TO AUD-DESCRIPTION
007550        WRITE AUDITLOG-REC FROM AUDITLOGR
007560     ELSE
007570        IF WS-TXN-PROCESSABLE = "Y"
007580           MOVE "SUCCESS"   TO TXN-STATUS OF TXNOUT-REC
007590           ADD 1             TO WS-GRAND-POSTED
007600           ADD TXN-AMOUNT OF TXNFILE-REC TO WS-GRAND-GROSS
007610           ADD TXN-PROCESSING-FEE OF TXNOUT-REC
007620                                 TO WS-GRAND-FEES
007630           ADD TXN-NET-AMOUNT OF TXNOUT-REC TO WS-GRAND-NET
007640           PERFORM P510-ACCUMULATE-CURRENCY-STATS
007650              THRU P519-ACCUMULATE-CURRENCY-STATS-EX
007660           PERFORM P520-ACCUMULATE-METHOD-STATS
007670              THRU P529-ACCUMULATE-METHOD-STATS-EX
007680           MOVE "TRANSACTION" TO AUD-ENTITY-TYPE
007690           MOVE TXN-REFERENCE OF TXNOUT-REC TO AUD-ENTITY-ID
007700           MOVE "POSTED"    TO AUD-ACTION
007710           MOVE "INFO"      TO AUD-SEVERITY
007720           MOVE "TRANSACTION POSTED SUCCESSFULLY"
007730                                TO AUD-DESCRIPTION
007740           WRITE AUDITLOG-REC FROM AUDITLOGR
007750        ELSE
007760           ADD 1             TO WS-GRAND-PASSTHRU
007770           PERFORM P510-ACCUMULATE-CURRENCY-STATS
007780              THRU P519-ACCUMULATE-CURRENCY-STATS-EX
007790        END-IF
007800     END-IF.
007810     WRITE TXNOUT-REC.
007820 P599-WRITE-RESULT-EX.
007830     EXIT.
007840
007850*CONTROL TOTALS BY CURRENCY - READ-CNT BUMPED FOR EVERY
007860*RECORD OF THAT CURRENCY, POSTED/REJECT-CNT AND THE
007870*GROSS/FEES/NET SUMS ONLY FOR ACTUAL REJECTS/POSTINGS.
007880*TABLE BUILT IN FIRST-SEEN ORDER, SERIAL SEARCH.
007890 P510-ACCUMULATE-CURRENCY-STATS.
007900     MOVE "N"            TO WS-CUR-FOUND-SWITCH.
007910     SET WK-CUR-IDX TO 1.
007920     SEARCH WK-CUR-ENTRY VARYING WK-CUR-IDX
007930        AT END
007940           CONTINUE
007950        WHEN WK-CUR-CODE (WK-CUR-IDX) =
007960                             TXN-CURRENCY OF TXNFILE-REC
007970           MOVE "Y"         TO WS-CUR-FOUND-SWITCH
007980     END-SEARCH.
007990     IF NOT WS-CUR-FOUND
008000        ADD 1                TO WK-CUR-COUNT
008010        SET WK-CUR-IDX TO WK-CUR-COUNT
008020        MOVE TXN-CURRENCY OF TXNFILE-REC
008030                             TO WK-CUR-CODE (WK-CUR-IDX)
008040        MOVE ZEROS           TO WK-CUR-READ-CNT (WK-CUR-IDX)
008050                                WK-CUR-POSTED-CNT (WK-CUR-IDX)
008060                                WK-CUR-REJECT-CNT (WK-CUR-IDX)
008070                                WK-CUR-GROSS (WK-CUR-IDX)
008080                                WK-CUR-FEES (WK-CUR-IDX)
008090                                WK-CUR-NET (WK-CUR-IDX)
008100     END-IF.
008110     ADD 1                TO WK-CUR-READ-CNT (WK-CUR-IDX).
008120     IF WS-TXN-ERROR-CD NOT = SPACES
008130        ADD 1                TO WK-CUR-REJECT-CNT (WK-CUR-IDX)
008140     ELSE
008150        IF WS-TXN-PROCESSABLE = "Y"
008160           ADD 1             TO WK-CUR-POSTED-CNT (WK-CUR-IDX)
008170           ADD TXN-AMOUNT OF TXNFILE-REC
008180                             TO WK-CUR-GROSS (WK-CUR-IDX)
008190           ADD TXN-PROCESSING-FEE OF TXNOUT-REC
008200                             TO WK-CUR-FEES (WK-CUR-IDX)
008210           ADD TXN-NET-AMOUNT OF TXNOUT-REC
008220                             TO WK-CUR-NET (WK-CUR-IDX)
008230        END-IF
008240     END-IF.
008250 P519-ACCUMULATE-CURRENCY-STATS-EX.
008260     EXIT.
008270
008280*CONTROL TOTALS BY PAYMENT METHOD - POSTED TRANSACTIONS
008290*ONLY (REJECTS AND PASSTHRU CARRY NO FEE TO TOTAL).
008300 P520-ACCUMULATE-METHOD-STATS.
008310     MOVE "N"            TO WS-PAY-FOUND-SWITCH.
008320     SET WK-PAY-IDX TO 1.
008330     SEARCH WK-PAY-ENTRY VARYING WK-PAY-IDX
008340        AT END
008350           CONTINUE
008360        WHEN WK-PAY-METHOD (WK-PAY-IDX) =
008370                             TXN-PAYMENT-METHOD OF TXNFILE-REC
008380           MOVE "Y"         TO WS-PAY-FOUND-SWITCH
008390     END-SEARCH.
008400     IF NOT WS-PAY-FOUND
008410        ADD 1                TO WK-PAY-COUNT
008420        SET WK-PAY-IDX TO WK-PAY-COUNT
008430        MOVE TXN-PAYMENT-METHOD OF TXNFILE-REC
008440                             TO WK-PAY-METHOD (WK-PAY-IDX)
008450        MOVE ZEROS           TO WK-PAY-CNT (WK-PAY-IDX)
008460                                WK-PAY-FEE-TOTAL (WK-PAY-IDX)
008470     END-IF.
008480     ADD 1                TO WK-PAY-CNT (WK-PAY-IDX).
008490     ADD TXN-PROCESSING-FEE OF TXNOUT-REC
008500                          TO WK-PAY-FEE-TOTAL (WK-PAY-IDX).
008510 P529-ACCUMULATE-METHOD-STATS-EX.
008520     EXIT.
008530
008540 C100-WRITE-ACCOUNT-MASTER.
008550     PERFORM C110-WRITE-ONE-ACCOUNT THRU C119-WRITE-ONE-ACCOUNT-EX
008560        VARYING WS-ACCT-SUBSCRIPT FROM 1 BY 1
008570        UNTIL WS-ACCT-SUBSCRIPT > WK-ACCT-COUNT.
008580 C199-WRITE-ACCOUNT-MASTER-EX.
008590     EXIT.
008600
008610 C110-WRITE-ONE-ACCOUNT.
008620     MOVE WK-ACCT-NUMBER (WS-ACCT-SUBSCRIPT)
008630                          TO ACCT-NUMBER OF ACCTOUT-REC.
008640     MOVE WK-ACCT-NAME (WS-ACCT-SUBSCRIPT)
008650                          TO ACCT-NAME OF ACCTOUT-REC.
008660     MOVE WK-ACCT-TYPE (WS-ACCT-SUBSCRIPT)
008670                          TO ACCT-TYPE OF ACCTOUT-REC.
008680     MOVE WK-ACCT-CURRENCY (WS-ACCT-SUBSCRIPT)
008690                          TO ACCT-CURRENCY OF ACCTOUT-REC.
008700     MOVE WK-ACCT-BALANCE (WS-ACCT-SUBSCRIPT)
008710                          TO ACCT-BALANCE OF ACCTOUT-REC.
008720     MOVE WK-ACCT-AVAIL-BAL (WS-ACCT-SUBSCRIPT)
008730                          TO ACCT-AVAIL-BALANCE OF ACCTOUT-REC.
008740     MOVE WK-ACCT-RESERVED-BAL (WS-ACCT-SUBSCRIPT)
008750                       TO ACCT-RESERVED-BALANCE OF ACCTOUT-REC.
008760     MOVE WK-ACCT-OVERDRAFT-LIM (WS-ACCT-SUBSCRIPT)
008770                        TO ACCT-OVERDRAFT-LIMIT OF ACCTOUT-REC.
008780     MOVE WK-ACCT-DAILY-LIMIT (WS-ACCT-SUBSCRIPT)
008790                          TO ACCT-DAILY-LIMIT OF ACCTOUT-REC.
008800     MOVE WK-ACCT-SNGL-TXN-LIMIT (WS-ACCT-SUBSCRIPT)
008810                     TO ACCT-SINGLE-TXN-LIMIT OF ACCTOUT-REC.
008820     MOVE WK-ACCT-ACTIVE-FLAG (WS-ACCT-SUBSCRIPT)
008830                          TO ACCT-ACTIVE-FLAG OF ACCTOUT-REC.
008840     MOVE WK-ACCT-FROZEN-FLAG (WS-ACCT-SUBSCRIPT)
008850                          TO ACCT-FROZEN-FLAG OF ACCTOUT-REC.
008860     MOVE WK-ACCT-FREEZE-REASON (WS-ACCT-SUBSCRIPT)
008870                        TO ACCT-FREEZE-REASON OF ACCTOUT-REC.
008880     MOVE WK-ACCT-DAILY-TXN-CNT (WS-ACCT-SUBSCRIPT)
008890                       TO ACCT-DAILY-TXN-COUNT OF ACCTOUT-REC.
008900     MOVE WK-ACCT-DAILY-TXN-MAX (WS-ACCT-SUBSCRIPT)
008910                         TO ACCT-DAILY-TXN-MAX OF ACCTOUT-REC.
008920     MOVE WK-ACCT-CUST-ACTIVE-FLAG (WS-ACCT-SUBSCRIPT)
008930                           TO CUST-ACTIVE-FLAG OF ACCTOUT-REC.
008940     MOVE WK-ACCT-CUST-LOCKED-FLAG (WS-ACCT-SUBSCRIPT)
008950                           TO CUST-LOCKED-FLAG OF ACCTOUT-REC.
008960     MOVE WK-ACCT-CUST-EMAIL-FLAG (WS-ACCT-SUBSCRIPT)
008970                  TO CUST-EMAIL-VERIFIED-FLAG OF ACCTOUT-REC.
008980     MOVE WK-ACCT-CUST-KYC-FLAG (WS-ACCT-SUBSCRIPT)
008990                    TO CUST-KYC-VERIFIED-FLAG OF ACCTOUT-REC.
009000     MOVE WK-ACCT-DAILY-AMT-USED (WS-ACCT-SUBSCRIPT)
009010                       TO ACCT-DAILY-AMT-USED OF ACCTOUT-REC.
009020     WRITE ACCTOUT-REC.
009030 C119-WRITE-ONE-ACCOUNT-EX.
009040     EXIT.
009050
009060*SWP0580 - RUN FAILS (RETURN-CODE 8) WHEN THE GRAND
009070*TOTALS DO NOT RECONCILE (GROSS MUST EQUAL NET PLUS FEES).
009080*CHECKED HERE, AHEAD OF THE REPORT, SO THE RECONCILIATION
009090*LINE PRINTED BY C230 BELOW REFLECTS THE SAME ANSWER.
009100 C150-CHECK-RECONCILIATION.
009110     ADD WS-GRAND-NET WS-GRAND-FEES GIVING WS-RECON-CHECK.
009120     IF WS-GRAND-GROSS = WS-RECON-CHECK
009130        MOVE "Y"            TO WK-C-RECONCILE-SW
009140     ELSE
009150        MOVE "N"            TO WK-C-RECONCILE-SW
009160        MOVE 8               TO RETURN-CODE
009170     END-IF.
009180 C199-CHECK-RECONCILIATION-EX.
009190     EXIT.
009200
009210 C200-PRINT-STATISTICS.
009220     MOVE "SWIFTPAY DAILY TRANSACTION POSTING STATISTICS"
009230                          TO RPT-HDR-TITLE.
009240     MOVE WS-RUN-DATE     TO RPT-HDR-RUN-DATE.
009250     MOVE "PAGE"         TO RPT-HDR-PAGE-LIT.
009260     MOVE WS-PAGE-COUNT   TO RPT-HDR-PAGE-NO.
009270     WRITE RPTFILE-REC FROM RPT-HDR-LINE
009280        AFTER ADVANCING C01.
009290     MOVE 1               TO WS-CUR-SUBSCRIPT.
009300     PERFORM C210-PRINT-ONE-CURRENCY
009310        THRU C219-PRINT-ONE-CURRENCY-EX
009320        VARYING WS-CUR-SUBSCRIPT FROM 1 BY 1
009330        UNTIL WS-CUR-SUBSCRIPT > WK-CUR-COUNT.
009340     MOVE 1               TO WS-PAY-SUBSCRIPT.
009350     PERFORM C220-PRINT-ONE-METHOD
009360        THRU C229-PRINT-ONE-METHOD-EX
009370        VARYING WS-PAY-SUBSCRIPT FROM 1 BY 1
009380        UNTIL WS-PAY-SUBSCRIPT > WK-PAY-COUNT.
009390     PERFORM C230-PRINT-GRAND-TOTAL THRU C239-PRINT-GRAND-TOTAL-EX.
009400 C299-PRINT-STATISTICS-EX.
009410     EXIT.
009420
009430*SWP0583 - AVERAGE POSTED AMOUNT IS GROSS OVER POSTED
009440*COUNT FOR THE CURRENCY, ZERO WHEN NOTHING POSTED.
009450*SWP0605 - ROUNDED HALF-UP TO THE CURRENCY'S OWN DECIMAL
009460*PLACES, NOT THE WORK FIELD'S 4 - COMPUTE ... ROUNDED
009470*ROUNDS TO THE RECEIVING FIELD'S SCALE, SO ROUNDING
009480*STRAIGHT INTO A V9(4) FIELD NEVER COLLAPSED PAST THE
009490*4TH DECIMAL.  GTABCUR-DECIMALS PICKS THE ROUND FACTOR
009500*THE SAME WAY TRFVFEE DOES (SEE ITS SWP0604 HISTORY).
009510 C210-PRINT-ONE-CURRENCY.
009520     MOVE "CURRENCY"     TO RPT-CUR-LABEL.
009530     MOVE WK-CUR-CODE (WS-CUR-SUBSCRIPT)   TO RPT-CUR-CODE.
009540     MOVE WK-CUR-READ-CNT (WS-CUR-SUBSCRIPT) TO RPT-CUR-READ.
009550     MOVE WK-CUR-POSTED-CNT (WS-CUR-SUBSCRIPT)
009560                          TO RPT-CUR-POSTED.
009570     MOVE WK-CUR-REJECT-CNT (WS-CUR-SUBSCRIPT)
009580                          TO RPT-CUR-REJECTED.
009590     MOVE WK-CUR-GROSS (WS-CUR-SUBSCRIPT)  TO RPT-CUR-GROSS.
009600     MOVE WK-CUR-FEES (WS-CUR-SUBSCRIPT)   TO RPT-CUR-FEES.
009610     MOVE WK-CUR-NET (WS-CUR-SUBSCRIPT)    TO RPT-CUR-NET.
009620     IF WK-CUR-POSTED-CNT (WS-CUR-SUBSCRIPT) > ZEROS
009630        SET GTABCUR-IDX TO 1
009640        SEARCH ALL GTABCUR-ENTRY
009650           AT END
009660              MOVE 0.01         TO WS-AVG-ROUND-FACTOR
009670           WHEN GTABCUR-CODE (GTABCUR-IDX) =
009680                WK-CUR-CODE (WS-CUR-SUBSCRIPT)
009690              IF GTABCUR-DECIMALS (GTABCUR-IDX) = ZEROS
009700                 MOVE 1         TO WS-AVG-ROUND-FACTOR
009710              ELSE
009720                 MOVE 0.01      TO WS-AVG-ROUND-FACTOR
009730              END-IF
009740        END-SEARCH
009750        COMPUTE WS-AVG-UNIT ROUNDED =
009760           (WK-CUR-GROSS (WS-CUR-SUBSCRIPT) /
009770            WK-CUR-POSTED-CNT (WS-CUR-SUBSCRIPT)) /
009780                                WS-AVG-ROUND-FACTOR
009790        COMPUTE WS-AVG-POSTED =
009800           WS-AVG-UNIT * WS-AVG-ROUND-FACTOR
009810     ELSE
009820        MOVE ZEROS        TO WS-AVG-POSTED
009830     END-IF.
009840     MOVE WS-AVG-POSTED   TO RPT-CUR-AVG.
009850     WRITE RPTFILE-REC FROM RPT-CUR-LINE
009860        AFTER ADVANCING 1 LINE.
009870 C219-PRINT-ONE-CURRENCY-EX.
009880     EXIT.
009890
009900 C220-PRINT-ONE-METHOD.
009910     MOVE "METHOD"       TO RPT-PAY-LABEL.
009920     MOVE WK-PAY-METHOD (WS-PAY-SUBSCRIPT) TO RPT-PAY-METHOD.
009930     MOVE WK-PAY-CNT (WS-PAY-SUBSCRIPT)    TO RPT-PAY-COUNT.
009940     MOVE WK-PAY-FEE-TOTAL (WS-PAY-SUBSCRIPT)
009950                          TO RPT-PAY-FEE-TOTAL.
009960     WRITE RPTFILE-REC FROM RPT-PAYMETH-LINE
009970        AFTER ADVANCING 1 LINE.
009980 C229-PRINT-ONE-METHOD-EX.
009990     EXIT.
010000
010010 C230-PRINT-GRAND-TOTAL.
010020     MOVE "GRAND TOTAL"  TO RPT-TOT-LABEL.
010030     MOVE WS-GRAND-READ   TO RPT-TOT-READ.
010040     MOVE WS-GRAND-POSTED TO RPT-TOT-POSTED.
010050     MOVE WS-GRAND-REJECTED TO RPT-TOT-REJECTED.
010060     MOVE WS-GRAND-PASSTHRU TO RPT-TOT-PASSTHRU.
010070     MOVE WS-GRAND-GROSS  TO RPT-TOT-GROSS.
010080     MOVE WS-GRAND-FEES   TO RPT-TOT-FEES.
010090     MOVE WS-GRAND-NET    TO RPT-TOT-NET.
010100     IF WK-C-IN-BALANCE
010110        MOVE "IN-BALANCE"    TO RPT-TOT-RECON-STATUS
010120     ELSE
010130        MOVE "OUT-OF-BALANCE" TO RPT-TOT-RECON-STATUS
010140     END-IF.
010150     WRITE RPTFILE-REC FROM RPT-TOTAL-LINE
010160        AFTER ADVANCING 2 LINES.
010170 C239-PRINT-GRAND-TOTAL-EX.
010180     EXIT.
010190
010200*UPSI-0 TRACE OF THE GRAND TOTALS, TURNED ON FROM THE JOB
010210*STREAM WHEN THE PRINTED RECONCILIATION LINE IS QUESTIONED.
010220 Z900-TRACE-DISPLAY.
010230     DISPLAY "TRFPOST GROSS=" WS-GRAND-GROSS-X
010240              " FEES=" WS-GRAND-FEES-X
010250              " NET=" WS-GRAND-NET-X.
010260 Z999-TRACE-DISPLAY-EX.
010270     EXIT.
010280
010290 A900-CLOSE-FILES.
010300     CLOSE ACCTMAST TXNFILE ACCTOUT TXNOUT AUDITLOG RPTFILE.
010310 A999-CLOSE-FILES-EX.
010320     EXIT.
