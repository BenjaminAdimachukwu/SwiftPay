000010 IDENTIFICATION DIVISION.
000020************************
000030 PROGRAM-ID. TRFXPARM.
000040 AUTHOR. DLIM.
000050 INSTALLATION. SWIFTPAY DATA PROCESSING CENTER.
000060 DATE-WRITTEN. SEP 90.
000070 DATE-COMPILED.
000080 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED STAFF ONLY.
000090*DESCRIPTION : RUN-PARAMETER RETRIEVAL SUBROUTINE.
000100*   GIVEN A PARAMETER CODE ON WK-XPARM-CODE, RETURNS THE
000110*   VALUE FOR THAT RUN FROM THE RUNPARM CARD FILE.  USED TO
000120*   PASS THE BATCH RUN DATE AND THE MERCHANT COMMISSION RATE
000130*   INTO TRFPOST/TRFMSET AS JOB PARAMETERS SO THAT A GIVEN
000140*   NIGHT'S RUN CAN BE RE-RUN BIT-FOR-BIT IDENTICAL - THE
000150*   RUN DATE IS NEVER TAKEN FROM THE SYSTEM CLOCK.
000160*NOTE : RUNPARM IS A SMALL SEQUENTIAL CARD FILE, ONE
000170*   PARAMETER PER RECORD.  THE SHOP'S OLDER GHPARCD-KEYED
000180*   INDEXED PARAMETER DATABASE IS NOT AVAILABLE ON THIS
000190*   SUBSYSTEM'S RUNTIME - SEE SWP0410 BELOW.
000200*===========================================================
000210* HISTORY OF MODIFICATION:
000220*===========================================================
000230* SWP0091 - DLIM   - 02/09/1990 - ORIGINAL PROGRAM, COPIED
000240*   FROM THE SHOP'S GENERAL-PURPOSE PARAMETER LOOKUP
000250*   (TRFXGSPA) AND CUT DOWN TO THE TWO FIELDS THIS
000260*   SUBSYSTEM USES.
000270*-----------------------------------------------------------
000280* Y2K0077 - TMPSVK - 14/09/1998 - YEAR 2000 REVIEW: RUN-DATE
000290*   PARAMETER VALUE IS STORED AS PIC X(08) CCYYMMDD, ALREADY
000300*   4-DIGIT YEAR.  NO CHANGE REQUIRED.
000310*-----------------------------------------------------------
000320* SWP0410 - TMPDNC - 03/02/2002 - SUBSYSTEM MOVED OFF THE
000330*   SHOP-WIDE TFSGSYSPA INDEXED PARAMETER DATABASE (NOT
000340*   CARRIED FORWARD TO THIS RUNTIME) - NOW READS ITS OWN
000350*   RUNPARM CARD FILE SEQUENTIALLY INSTEAD OF A KEYED READ.
000360*-----------------------------------------------------------
000370* SWP0558 - TMPAHN - 09/01/2014 - DEFAULT COMMISSION RATE
000380*   SUPPLIED WHEN THE RUNPARM RECORD IS ABSENT, SO A MISSING
000390*   CARD NO LONGER ABENDS THE SETTLEMENT STEP.
000400*===========================================================
000410 ENVIRONMENT DIVISION.
000420**********************
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-AS400.
000450 OBJECT-COMPUTER. IBM-AS400.
000460 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
000470         ON STATUS IS U0-ON
000480         OFF STATUS IS U0-OFF.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT RUNPARM ASSIGN TO RUNPARM
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS WK-C-FILE-STATUS.
000540
000550 DATA DIVISION.
000560**************
000570 FILE SECTION.
000580**************
000590* ONE 80-BYTE CARD PER PARAMETER - CODE, VALUE, FILLER,
000600* SAME LAYOUT THE SHOP USES FOR EVERY CARD-IMAGE PARAMETER
000610* FILE SINCE THE PUNCH-CARD DAYS.
000620 FD  RUNPARM
000630     LABEL RECORDS ARE OMITTED
000640     DATA RECORD IS RUNPARM-REC.
000650 01  RUNPARM-REC.
000660     05  RUNPARM-CODE             PIC X(08).
000670     05  FILLER                   PIC X(02).
000680     05  RUNPARM-VALUE            PIC X(20).
000690     05  FILLER                   PIC X(50).
000700
000710 WORKING-STORAGE SECTION.
000720************************
000730 01  FILLER                PIC X(24) VALUE
000740         "** PROGRAM TRFXPARM   **".
000750
000760 01  WK-C-FILE-STATUS      PIC X(02).
000770     88  WK-C-SUCCESSFUL       VALUE "00".
000780     88  WK-C-END-OF-FILE      VALUE "10".
000790
000800 01  WK-C-WORK-AREA.
000810     05  WS-EOF-SWITCH         PIC X(01).
000820         88  WS-AT-EOF             VALUE "Y".
000830     05  WS-FOUND-SWITCH       PIC X(01).
000840         88  WS-FOUND              VALUE "Y".
000850     05  WS-NUMERIC-VALUE      PIC S9(03)V9(02).
000860     05  WS-NUMERIC-VALUE-X REDEFINES WS-NUMERIC-VALUE
000870                             PIC S99.99-.
000880     05  WS-ALPHA-VALUE        PIC X(20).
000890     05  WS-EDIT-VALUE REDEFINES WS-ALPHA-VALUE.
000900         10  WS-EDIT-VALUE-NUM    PIC 9(20).
000910     05  WS-DEFAULT-RATE       PIC S9(03)V9(02) VALUE 2.50.
000920     05  WS-DEFAULT-RATE-X REDEFINES WS-DEFAULT-RATE
000930                             PIC S99.99-.
000940     05  WS-CARDS-READ-CNT     PIC 9(05) COMP.
000950     05  FILLER                PIC X(05).
000960
000970 LINKAGE SECTION.
000980*****************
000990 COPY XPARM.
001000
001010 PROCEDURE DIVISION USING WK-XPARM.
001020***********************************
001030 MAIN-MODULE.
001040     MOVE SPACES          TO WK-XPARM-OUTPUT.
001050     MOVE ZEROS           TO WK-XPARM-NUMERIC-VALUE.
001060     PERFORM A100-OPEN-FILE THRU A199-OPEN-FILE-EX.
001070     IF WK-C-SUCCESSFUL
001080        PERFORM P100-FIND-PARAMETER THRU P199-FIND-PARAMETER-EX
001090        PERFORM A900-CLOSE-FILE THRU A999-CLOSE-FILE-EX
001100     END-IF.
001110     IF NOT WS-FOUND
001120        PERFORM P200-APPLY-DEFAULT THRU P299-APPLY-DEFAULT-EX
001130     END-IF.
001140     IF U0-ON
001150        PERFORM Z900-TRACE-DISPLAY THRU Z999-TRACE-DISPLAY-EX
001160     END-IF.
001170     GO TO Z000-END-PROGRAM.
001180
001190 A100-OPEN-FILE.
001200     MOVE "N"            TO WS-FOUND-SWITCH.
001210     OPEN INPUT RUNPARM.
001220 A199-OPEN-FILE-EX.
001230     EXIT.
001240
001250* SCANS THE CARD FILE SEQUENTIALLY FOR A MATCHING CODE.
001260* THE FILE IS SHORT (A HANDFUL OF CARDS A NIGHT) SO A
001270* SERIAL SEARCH IS USED RATHER THAN LOADING A TABLE.
001280 P100-FIND-PARAMETER.
001290     MOVE "N"            TO WS-EOF-SWITCH.
001300     READ RUNPARM
001310        AT END MOVE "Y"   TO WS-EOF-SWITCH
001320     END-READ.
001330     IF NOT WS-AT-EOF
001340        ADD 1             TO WS-CARDS-READ-CNT
001350     END-IF.
001360     PERFORM P110-SCAN-ONE-CARD THRU P119-SCAN-ONE-CARD-EX
001370        UNTIL WS-AT-EOF OR WS-FOUND.
001380 P199-FIND-PARAMETER-EX.
001390     EXIT.
001400
001410 P110-SCAN-ONE-CARD.
001420     IF RUNPARM-CODE = WK-XPARM-CODE
001430        MOVE "Y"            TO WS-FOUND-SWITCH
001440        PERFORM P150-MOVE-VALUE THRU P159-MOVE-VALUE-EX
001450     ELSE
001460        READ RUNPARM
001470           AT END MOVE "Y"   TO WS-EOF-SWITCH
001480        END-READ
001490        IF NOT WS-AT-EOF
001500           ADD 1          TO WS-CARDS-READ-CNT
001510        END-IF
001520     END-IF.
001530 P119-SCAN-ONE-CARD-EX.
001540     EXIT.
001550
001560* RULE - WHEN WK-XPARM-NUMERIC IS "Y" THE CALLER WANTS A
001570* NUMERIC VALUE (THE COMMISSION RATE); OTHERWISE THE RAW
001580* CARD VALUE IS RETURNED AS-IS (THE RUN DATE).
001590 P150-MOVE-VALUE.
001600     IF WK-XPARM-NUMERIC = "Y"
001610        MOVE RUNPARM-VALUE   TO WS-ALPHA-VALUE
001620        MOVE WS-EDIT-VALUE-NUM TO WK-XPARM-NUMERIC-VALUE
001630     ELSE
001640        MOVE RUNPARM-VALUE   TO WK-XPARM-ALPHA-VALUE
001650     END-IF.
001660 P159-MOVE-VALUE-EX.
001670     EXIT.
001680
001690 P200-APPLY-DEFAULT.
001700     IF WK-XPARM-CODE = "COMMRATE"
001710        MOVE WS-DEFAULT-RATE TO WK-XPARM-NUMERIC-VALUE
001720        IF U0-ON
001730           DISPLAY "TRFXPARM NO RUNPARM CARD - DEFAULTING"
001740                    " COMMRATE TO " WS-DEFAULT-RATE-X
001750        END-IF
001760     ELSE
001770        MOVE "PARM-NF"      TO WK-XPARM-ERROR-CD
001780     END-IF.
001790 P299-APPLY-DEFAULT-EX.
001800     EXIT.
001810
001820* UPSI-0 TRACE - SHOWS WHAT VALUE WAS HANDED BACK TO THE
001830* CALLER, NUMERIC OR ALPHA, FOR JOB-LOG BALANCING.
001840 Z900-TRACE-DISPLAY.
001850     MOVE WK-XPARM-NUMERIC-VALUE TO WS-NUMERIC-VALUE.
001860     DISPLAY "TRFXPARM CODE=" WK-XPARM-CODE
001870              " ALPHA=" WK-XPARM-ALPHA-VALUE
001880              " NUM=" WS-NUMERIC-VALUE-X
001890              " CARDS-READ=" WS-CARDS-READ-CNT.
001900 Z999-TRACE-DISPLAY-EX.
001910     EXIT.
001920
001930 A900-CLOSE-FILE.
001940     CLOSE RUNPARM.
001950 A999-CLOSE-FILE-EX.
001960     EXIT.
001970
001980 Z000-END-PROGRAM.
001990     EXIT PROGRAM.
