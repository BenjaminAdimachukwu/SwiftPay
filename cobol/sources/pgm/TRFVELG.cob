000010 IDENTIFICATION DIVISION.
000020************************
000030 PROGRAM-ID. TRFVELG.
000040 AUTHOR. RSNGH.
000050 INSTALLATION. SWIFTPAY DATA PROCESSING CENTER.
000060 DATE-WRITTEN. MAR 89.
000070 DATE-COMPILED.
000080 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED STAFF ONLY.
000090*DESCRIPTION : ELIGIBILITY, TYPE-LIMIT AND BALANCE-LIMIT
000100*   CHECKING SUBROUTINE.  CALLED ONCE PER TRANSACTION BY
000110*   TRFPOST AFTER REFERENCE-DATA VALIDATION HAS PASSED.
000120*   RETURN STATUS IN WK-VELG-ERROR-CD:
000130*      SPACES   - TRANSACTION IS ELIGIBLE TO POST
000140*      CURR-MIS  - ACCOUNT CURRENCY DOES NOT MATCH TXN CCY
000150*      ACCT-INEL - SOURCE ACCOUNT/CUSTOMER NOT ELIGIBLE
000160*                  (INACTIVE, FROZEN, LOCKED, UNVERIFIED)
000170*      TYPE-INIT - SOURCE ACCOUNT TYPE MAY NOT INITIATE
000180*      DEST-INEL - DESTINATION ACCOUNT INACTIVE/FROZEN
000190*      LIM-SNGL  - OVER SOURCE ACCOUNT SINGLE TXN LIMIT
000200*      LIM-DAILY - OVER SOURCE ACCOUNT DAILY AMOUNT LIMIT
000210*      LIM-COUNT - OVER SOURCE ACCOUNT DAILY TXN COUNT
000220*      NSF       - INSUFFICIENT AVAILABLE FUNDS
000230*      BAL-LIM   - POSTING WOULD BREACH DEST BAL LIMIT
000240*===========================================================
000250* HISTORY OF MODIFICATION:
000260*===========================================================
000270* SWP0002 - RSNGH  - 09/03/1989 - ORIGINAL PROGRAM.
000280*-----------------------------------------------------------
000290* SWP0140 - TMPKLM - 30/11/1991 - ADD DAILY TRANSACTION
000300*   COUNT LIMIT CHECK (LIM-COUNT) PER ACCOUNT TYPE.
000310*-----------------------------------------------------------
000320* SWP0233 - TMPJRB - 14/07/1994 - OVERDRAFT LIMIT NOW ADDED
000330*   TO AVAILABLE BALANCE BEFORE THE NSF TEST (SAVINGS
000340*   ACCOUNTS NEVER CARRY ONE, LIMIT FIELD IS ZERO).
000350*-----------------------------------------------------------
000360* Y2K0077 - TMPSVK - 11/09/1998 - YEAR 2000 REVIEW: NO
000370*   2-DIGIT YEAR FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
000380*-----------------------------------------------------------
000390* SWP0361 - TMPDNC - 02/07/2001 - ADD CUSTOMER LOCKOUT CHECK
000400*   TO E100 - A LOCKED OR INACTIVE CUSTOMER MAY NOT
000410*   INITIATE A PAYMENT (FOLDED INTO ACCT-INEL, NOT A
000420*   SEPARATE CODE - OPERATIONS ASKED FOR ONE REASON CODE
000430*   PER REJECT LETTER).
000440*-----------------------------------------------------------
000450* SWP0429 - TMPRKV - 21/04/2005 - REM-429 DEPOSIT AND
000460*   WITHDRAWAL TRANSACTIONS SKIP THE SIDE THAT HAS NO
000470*   ACCOUNT (SRC-PRESENT/DEST-PRESENT FLAGS FROM CALLER).
000480*-----------------------------------------------------------
000490* SWP0497 - TMPLGH - 25/02/2010 - EFFECTIVE DAILY LIMIT
000500*   RETURNED TO CALLER FOR THE REJECT-REASON DETAIL LINE.
000510*-----------------------------------------------------------
000520* SWP0560 - TMPAHN - 30/01/2014 - BAL-LIM CHECK MOVED HERE
000530*   FROM TRFPOST SO ALL ELIGIBILITY RULES LIVE TOGETHER.
000540*-----------------------------------------------------------
000550* SWP0563 - TMPAHN - 11/03/2014 - ADD CURRENCY MATCH CHECK
000560*   (CURR-MIS) AND FOLD THE EMAIL/KYC VERIFIED-CUSTOMER
000570*   FLAGS INTO THE SOURCE ELIGIBILITY TEST - PREVIOUSLY
000580*   ONLY CHECKED ONLINE, NOT BY THIS BATCH.
000590*-----------------------------------------------------------
000600* SWP0602 - TMPRVL - 26/06/2015 - E400 WAS PROJECTING THE
000610*   DESTINATION BALANCE WITH THE GROSS AMOUNT.  AUDIT OF
000620*   REJECTED MERCHANT CREDITS FOUND SEVERAL THAT WOULD NOT
000630*   HAVE BREACHED THE LIMIT ONCE THE FEE WAS NETTED OUT.
000640*   NEW WK-VELG-NET-AMOUNT LINKAGE FIELD ADDED - TRFPOST
000650*   NOW RUNS TRFVFEE BEFORE THIS CALL AND PASSES THE NET
000660*   FIGURE.  WK-VELG-AMOUNT (GROSS) IS UNCHANGED AND STILL
000670*   DRIVES E200/E300.
000680*===========================================================
000690 ENVIRONMENT DIVISION.
000700**********************
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER. IBM-AS400.
000730 OBJECT-COMPUTER. IBM-AS400.
000740 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000750     UPSI-0 IS UPSI-SWITCH-0
000760         ON STATUS IS U0-ON
000770         OFF STATUS IS U0-OFF.
000780
000790 DATA DIVISION.
000800**************
000810 WORKING-STORAGE SECTION.
000820************************
000830 01  WK-C-COMMON.
000840     COPY GCMNWS.
000850
000860 COPY GTABACT.
000870
000880 01  WK-C-WORK-AREA.
000890     05  WS-AVAIL-PLUS-OD         PIC S9(15)V9(4).
000900     05  WS-AVAIL-PLUS-OD-X REDEFINES WS-AVAIL-PLUS-OD
000910                              PIC Z(14)9.9(4)-.
000920     05  WS-PROJECTED-DEST-BAL    PIC S9(15)V9(4).
000930     05  WS-PROJ-DEST-BAL-X REDEFINES WS-PROJECTED-DEST-BAL
000940                              PIC Z(14)9.9(4)-.
000950     05  WS-PROJECTED-DAILY-USED  PIC S9(15)V9(4).
000960     05  WS-CALL-COUNT            PIC 9(07) COMP.
000970     05  WS-CALL-COUNT-X REDEFINES WS-CALL-COUNT
000980                              PIC ZZZZZZ9.
000990     05  FILLER                   PIC X(05).
001000
001010 LINKAGE SECTION.
001020*****************
001030 COPY VELG.
001040
001050 PROCEDURE DIVISION USING WK-VELG.
001060*********************************
001070 MAIN-MODULE.
001080     ADD 1                TO WS-CALL-COUNT.
001090     MOVE SPACES          TO WK-VELG-ERROR-CD
001100                             WK-VELG-ERROR-MSG.
001110     MOVE ZEROS           TO WK-VELG-EFF-DAILY-LIMIT.
001120     PERFORM E050-CHECK-CURRENCY THRU E099-CHECK-CURRENCY-EX.
001130     IF WK-VELG-ERROR-CD = SPACES
001140        AND WK-VELG-SRC-PRESENT = "Y"
001150        PERFORM E100-CHECK-SOURCE-ELIGIBLE
001160           THRU E199-CHECK-SOURCE-ELIGIBLE-EX
001170     END-IF.
001180     IF WK-VELG-ERROR-CD = SPACES
001190        AND WK-VELG-DEST-PRESENT = "Y"
001200        PERFORM E150-CHECK-DEST-ELIGIBLE
001210           THRU E199-CHECK-DEST-ELIGIBLE-EX
001220     END-IF.
001230     IF WK-VELG-ERROR-CD = SPACES
001240        AND WK-VELG-SRC-PRESENT = "Y"
001250        PERFORM E200-CHECK-LIMITS THRU E299-CHECK-LIMITS-EX
001260     END-IF.
001270     IF WK-VELG-ERROR-CD = SPACES
001280        AND WK-VELG-SRC-PRESENT = "Y"
001290        PERFORM E300-CHECK-FUNDS THRU E399-CHECK-FUNDS-EX
001300     END-IF.
001310     IF WK-VELG-ERROR-CD = SPACES
001320        AND WK-VELG-DEST-PRESENT = "Y"
001330        PERFORM E400-CHECK-BAL-LIMIT
001340           THRU E499-CHECK-BAL-LIMIT-EX
001350     END-IF.
001360     IF U0-ON
001370        PERFORM Z900-TRACE-DISPLAY THRU Z999-TRACE-DISPLAY-EX
001380     END-IF.
001390     GO TO Z000-END-PROGRAM.
001400
001410* RULE 9 - SOURCE AND DESTINATION ACCOUNT CURRENCY MUST BOTH
001420* MATCH THE TRANSACTION CURRENCY.  CHECKED AHEAD OF ALL
001430* OTHER ELIGIBILITY RULES PER SWP0563.
001440 E050-CHECK-CURRENCY.
001450     IF WK-VELG-SRC-PRESENT = "Y"
001460        AND SRC-ACCT-CURRENCY OF WK-VELG-SRC NOT =
001470                             WK-VELG-CURRENCY
001480        MOVE "CURR-MIS"     TO WK-VELG-ERROR-CD
001490        MOVE "SOURCE ACCOUNT CURRENCY DOES NOT MATCH"
001500                             TO WK-VELG-ERROR-MSG
001510        GO TO E099-CHECK-CURRENCY-EX
001520     END-IF.
001530     IF WK-VELG-DEST-PRESENT = "Y"
001540        AND DEST-ACCT-CURRENCY NOT = WK-VELG-CURRENCY
001550        MOVE "CURR-MIS"     TO WK-VELG-ERROR-CD
001560        MOVE "DEST ACCOUNT CURRENCY DOES NOT MATCH"
001570                             TO WK-VELG-ERROR-MSG
001580     END-IF.
001590 E099-CHECK-CURRENCY-EX.
001600     EXIT.
001610
001620* RULE 3 - SOURCE ACCOUNT MUST BE ACTIVE, NOT FROZEN, ITS
001630* CUSTOMER MUST BE ACTIVE, NOT LOCKED, EMAIL-VERIFIED AND
001640* KYC-VERIFIED (ALL FOLDED INTO ACCT-INEL - SWP0563).  RULE
001650* 3A - THE ACCOUNT TYPE MUST BE FLAGGED MAY-INITIATE
001660* (GTABACT).
001670 E100-CHECK-SOURCE-ELIGIBLE.
001680     IF SRC-ACCT-ACTIVE-FLAG OF WK-VELG-SRC NOT = "Y"
001690        OR SRC-ACCT-FROZEN-FLAG OF WK-VELG-SRC = "Y"
001700        MOVE "ACCT-INEL"    TO WK-VELG-ERROR-CD
001710        MOVE "SOURCE ACCOUNT INACTIVE OR FROZEN"
001720                             TO WK-VELG-ERROR-MSG
001730        GO TO E199-CHECK-SOURCE-ELIGIBLE-EX
001740     END-IF.
001750     IF SRC-CUST-ACTIVE-FLAG NOT = "Y"
001760        OR SRC-CUST-LOCKED-FLAG = "Y"
001770        OR SRC-CUST-EMAIL-VER-FLAG NOT = "Y"
001780        MOVE "ACCT-INEL"    TO WK-VELG-ERROR-CD
001790        MOVE "SOURCE CUSTOMER NOT ELIGIBLE TO TRANSACT"
001800                             TO WK-VELG-ERROR-MSG
001810        GO TO E199-CHECK-SOURCE-ELIGIBLE-EX
001820     END-IF.
001830* GTABACT SHOWS SYSTEM AS THE ONLY TYPE NOT REQUIRING KYC -
001840* HOUSE ACCOUNTS ARE NOT OWNED BY A VERIFIED RETAIL CUSTOMER.
001850     IF SRC-ACCT-TYPE OF WK-VELG-SRC NOT = "SYSTEM"
001860        AND SRC-CUST-KYC-VER-FLAG NOT = "Y"
001870        MOVE "ACCT-INEL"    TO WK-VELG-ERROR-CD
001880        MOVE "SOURCE CUSTOMER NOT KYC VERIFIED"
001890                             TO WK-VELG-ERROR-MSG
001900        GO TO E199-CHECK-SOURCE-ELIGIBLE-EX
001910     END-IF.
001920     SET GTABACT-IDX TO 1.
001930     SEARCH ALL GTABACT-ENTRY
001940        AT END
001950           MOVE "TYPE-INIT"  TO WK-VELG-ERROR-CD
001960           MOVE "ACCOUNT TYPE NOT IN CODE TABLE"
001970                                TO WK-VELG-ERROR-MSG
001980        WHEN GTABACT-TYPE (GTABACT-IDX) =
001990                             SRC-ACCT-TYPE OF WK-VELG-SRC
002000           IF NOT GTABACT-CAN-INITIATE (GTABACT-IDX)
002010              MOVE "TYPE-INIT" TO WK-VELG-ERROR-CD
002020              MOVE "ACCOUNT TYPE MAY NOT INITIATE"
002030                                TO WK-VELG-ERROR-MSG
002040           ELSE
002050              MOVE GTABACT-DAILY-LIMIT (GTABACT-IDX)
002060                                TO WK-VELG-EFF-DAILY-LIMIT
002070              IF SRC-ACCT-DAILY-LIMIT OF WK-VELG-SRC
002080                               < WK-VELG-EFF-DAILY-LIMIT
002090                 AND SRC-ACCT-DAILY-LIMIT OF WK-VELG-SRC
002100                               > ZEROS
002110                 MOVE SRC-ACCT-DAILY-LIMIT OF WK-VELG-SRC
002120                               TO WK-VELG-EFF-DAILY-LIMIT
002130              END-IF
002140           END-IF
002150     END-SEARCH.
002160 E199-CHECK-SOURCE-ELIGIBLE-EX.
002170     EXIT.
002180
002190* RULE 4 - DESTINATION ACCOUNT MUST BE ACTIVE, NOT FROZEN,
002200* AND ITS CUSTOMER MAY NOT BE LOCKED OUT.
002210 E150-CHECK-DEST-ELIGIBLE.
002220     IF DEST-ACCT-ACTIVE-FLAG NOT = "Y"
002230        OR DEST-ACCT-FROZEN-FLAG = "Y"
002240        MOVE "DEST-INEL"    TO WK-VELG-ERROR-CD
002250        MOVE "DESTINATION ACCOUNT INACTIVE OR FROZEN"
002260                             TO WK-VELG-ERROR-MSG
002270     END-IF.
002280 E199-CHECK-DEST-ELIGIBLE-EX.
002290     EXIT.
002300
002310* RULE 5 - SINGLE-TRANSACTION, DAILY-AMOUNT AND DAILY-COUNT
002320* LIMITS.  ACCOUNT-LEVEL LIMIT OVERRIDES THE ACCOUNT-TYPE
002330* DEFAULT WHEN PRESENT (SEE E100 ABOVE FOR THE DAILY CASE).
002340 E200-CHECK-LIMITS.
002350     IF SRC-ACCT-SNGL-TXN-LIMIT OF WK-VELG-SRC > ZEROS
002360        AND WK-VELG-AMOUNT >
002370                        SRC-ACCT-SNGL-TXN-LIMIT OF WK-VELG-SRC
002380        MOVE "LIM-SNGL"     TO WK-VELG-ERROR-CD
002390        MOVE "OVER SINGLE TRANSACTION LIMIT"
002400                             TO WK-VELG-ERROR-MSG
002410        GO TO E299-CHECK-LIMITS-EX
002420     END-IF.
002430     ADD SRC-ACCT-DAILY-AMT-USED OF WK-VELG-SRC  WK-VELG-AMOUNT
002440                             GIVING WS-PROJECTED-DAILY-USED.
002450     IF WK-VELG-EFF-DAILY-LIMIT > ZEROS
002460        AND WS-PROJECTED-DAILY-USED > WK-VELG-EFF-DAILY-LIMIT
002470        MOVE "LIM-DAILY"    TO WK-VELG-ERROR-CD
002480        MOVE "OVER DAILY AMOUNT LIMIT"
002490                             TO WK-VELG-ERROR-MSG
002500        GO TO E299-CHECK-LIMITS-EX
002510     END-IF.
002520     IF SRC-ACCT-DAILY-TXN-MAX OF WK-VELG-SRC > ZEROS
002530        AND SRC-ACCT-DAILY-TXN-CNT OF WK-VELG-SRC >=
002540                           SRC-ACCT-DAILY-TXN-MAX OF WK-VELG-SRC
002550        MOVE "LIM-COUNT"    TO WK-VELG-ERROR-CD
002560        MOVE "OVER DAILY TRANSACTION COUNT LIMIT"
002570                             TO WK-VELG-ERROR-MSG
002580     END-IF.
002590 E299-CHECK-LIMITS-EX.
002600     EXIT.
002610
002620* RULE 6 - AVAILABLE BALANCE PLUS ANY OVERDRAFT LIMIT MUST
002630* COVER THE TRANSACTION AMOUNT (NSF).
002640 E300-CHECK-FUNDS.
002650     ADD SRC-ACCT-AVAIL-BAL OF WK-VELG-SRC
002660         SRC-ACCT-OVERDRAFT-LIM OF WK-VELG-SRC
002670                             GIVING WS-AVAIL-PLUS-OD.
002680     IF WK-VELG-AMOUNT > WS-AVAIL-PLUS-OD
002690        MOVE "NSF"          TO WK-VELG-ERROR-CD
002700        MOVE "INSUFFICIENT AVAILABLE FUNDS"
002710                             TO WK-VELG-ERROR-MSG
002720     END-IF.
002730 E399-CHECK-FUNDS-EX.
002740     EXIT.
002750
002760* RULE 8 - POSTING THE CREDIT MAY NOT BREACH THE
002770* DESTINATION ACCOUNT'S BALANCE LIMIT (MERCHANT ACCOUNTS).
002780* SWP0602 - PROJECTION USES WK-VELG-NET-AMOUNT, NOT THE
002790* GROSS FIGURE IN WK-VELG-AMOUNT - THE CREDIT SIDE OF
002800* POSTING IS ALWAYS NET OF THE PROCESSING FEE (RULE 8),
002810* SO THE GROSS AMOUNT OVER-STATED THE BALANCE IMPACT AND
002820* COULD REJECT TRANSACTIONS THE NET FIGURE WOULD CLEAR.
002830 E400-CHECK-BAL-LIMIT.
002840     ADD DEST-ACCT-BALANCE  WK-VELG-NET-AMOUNT
002850                        GIVING WS-PROJECTED-DEST-BAL.
002860     IF DEST-ACCT-BAL-LIMIT > ZEROS
002870        AND WS-PROJECTED-DEST-BAL > DEST-ACCT-BAL-LIMIT
002880        MOVE "BAL-LIM"      TO WK-VELG-ERROR-CD
002890        MOVE "WOULD BREACH DESTINATION BALANCE LIMIT"
002900                             TO WK-VELG-ERROR-MSG
002910     END-IF.
002920 E499-CHECK-BAL-LIMIT-EX.
002930     EXIT.
002940
002950* SWP0560 - UPSI-0 TRACE OF THE FUNDS AND BALANCE-LIMIT
002960* HEADROOM FOR A SINGLE TRANSACTION, TURNED ON BY OPERATIONS
002970* WHEN AN NSF OR BAL-LIM REJECT IS QUESTIONED.
002980 Z900-TRACE-DISPLAY.
002990     DISPLAY "TRFVELG CALL=" WS-CALL-COUNT-X
003000              " AVAIL+OD=" WS-AVAIL-PLUS-OD-X
003010              " PROJ-DEST-BAL=" WS-PROJ-DEST-BAL-X.
003020 Z999-TRACE-DISPLAY-EX.
003030     EXIT.
003040
003050 Z000-END-PROGRAM.
003060     EXIT PROGRAM.
