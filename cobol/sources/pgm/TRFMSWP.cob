000010 IDENTIFICATION DIVISION.
000020************************
000030 PROGRAM-ID. TRFMSWP.
000040 AUTHOR. TYK.
000050 INSTALLATION. SWIFTPAY DATA PROCESSING CENTER.
000060 DATE-WRITTEN. AUG 90.
000070 DATE-COMPILED.
000080 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED STAFF ONLY.
000090*DESCRIPTION : POST-POSTING MONITORING SWEEP.
000100*   READS THE UPDATED ACCOUNT MASTER AND THE POSTED
000110*   TRANSACTION FILE PRODUCED BY TRFPOST AND WRITES
000120*   EXCEPTION LINES TO THE AUDIT LOG FOR:
000130*      - TRANSACTIONS STILL IN PROCESSING STATUS (STUCK)
000140*      - ACCOUNTS WHERE BALANCE DOES NOT FOOT TO AVAILABLE
000150*        PLUS RESERVED (BALANCE DISCREPANCY)
000160*      - ACCOUNTS OVER THEIR EFFECTIVE DAILY LIMIT
000170*   RUN AS A SEPARATE STEP IMMEDIATELY AFTER TRFPOST IN
000180*   THE NIGHTLY JOB STREAM.
000190*===========================================================
000200* HISTORY OF MODIFICATION:
000210*===========================================================
000220* SWP0061 - TYK    - 20/08/1990 - ORIGINAL PROGRAM.
000230*-----------------------------------------------------------
000240* SWP0178 - TMPKLM - 04/03/1993 - ADD BALANCE DISCREPANCY
000250*   CHECK AT MANAGEMENT'S REQUEST AFTER THE MARCH RECON
000260*   BREAK (INCIDENT LOG IL-93-014).
000270*-----------------------------------------------------------
000280* Y2K0077 - TMPSVK - 11/09/1998 - YEAR 2000 REVIEW: NO
000290*   2-DIGIT YEAR FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
000300*-----------------------------------------------------------
000310* SWP0371 - TMPDNC - 30/08/2001 - STUCK-TRANSACTION CHECK
000320*   ADDED.  DAY FILE CARRIES NO TIMESTAMP IN THIS LAYOUT SO
000330*   ANY RECORD STILL IN PROCESSING AFTER THE POSTING PASS
000340*   IS TREATED AS STUCK RATHER THAN COMPUTING AN AGE.
000350*-----------------------------------------------------------
000360* SWP0562 - TMPAHN - 14/02/2014 - DAILY LIMIT BREACH NOW
000370*   USES THE SAME EFFECTIVE-LIMIT RULE AS TRFVELG (ACCOUNT
000380*   OVERRIDE WINS OVER THE TYPE DEFAULT WHEN PRESENT).
000390*-----------------------------------------------------------
000400* SWP0601 - TMPRVL - 19/06/2015 - ADD UPSI-0 END-OF-RUN TRACE
000410*   SHOWING THE THREE EXCEPTION COUNTS, SAME IDEA AS THE
000420*   TRACE ALREADY IN TRFPOST, FOR USE ON AN OPERATIONS RERUN.
000430*===========================================================
000440 ENVIRONMENT DIVISION.
000450**********************
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-AS400.
000480 OBJECT-COMPUTER. IBM-AS400.
000490 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000500     UPSI-0 IS UPSI-SWITCH-0
000510         ON STATUS IS U0-ON
000520         OFF STATUS IS U0-OFF.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT ACCTOUT ASSIGN TO ACCTOUT
000560         ORGANIZATION IS SEQUENTIAL
000570         FILE STATUS IS WK-C-ACCTOUT-STATUS.
000580     SELECT TXNOUT  ASSIGN TO TXNOUT
000590         ORGANIZATION IS SEQUENTIAL
000600         FILE STATUS IS WK-C-TXNOUT-STATUS.
000610     SELECT AUDITLOG ASSIGN TO AUDITLOG
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS WK-C-AUDITLOG-STATUS.
000640
000650 DATA DIVISION.
000660**************
000670 FILE SECTION.
000680**************
000690 FD  ACCTOUT
000700     LABEL RECORDS ARE OMITTED
000710     DATA RECORD IS ACCTOUT-REC.
000720 01  ACCTOUT-REC.
000730     COPY ACCTMAST.
000740
000750 FD  TXNOUT
000760     LABEL RECORDS ARE OMITTED
000770     DATA RECORD IS TXNOUT-REC.
000780 01  TXNOUT-REC.
000790     COPY TXNREC.
000800
000810 FD  AUDITLOG
000820     LABEL RECORDS ARE OMITTED
000830     DATA RECORD IS AUDITLOG-REC.
000840 01  AUDITLOG-REC.
000850     COPY AUDITLOG.
000860
000870 WORKING-STORAGE SECTION.
000880************************
000890 01  WK-C-COMMON.
000900     COPY GCMNWS.
000910
000920 COPY GTABACT.
000930
000940 01  WK-C-FILE-STATUS-AREA.
000950     05  WK-C-ACCTOUT-STATUS       PIC X(02).
000960         88  ACCTOUT-OK                VALUE "00".
000970         88  ACCTOUT-EOF               VALUE "10".
000980     05  WK-C-TXNOUT-STATUS        PIC X(02).
000990         88  TXNOUT-OK                 VALUE "00".
001000         88  TXNOUT-EOF                VALUE "10".
001010     05  WK-C-AUDITLOG-STATUS      PIC X(02).
001020         88  AUDITLOG-OK               VALUE "00".
001030     05  FILLER                    PIC X(08).
001040
001050 01  WK-C-WORK-AREA.
001060     05  WS-EOF-SWITCH             PIC X(01).
001070         88  WS-AT-EOF                 VALUE "Y".
001080     05  WS-EFF-DAILY-LIMIT        PIC S9(15)V9(4).
001090     05  WS-FOOTED-BALANCE         PIC S9(15)V9(4).
001100     05  WS-STUCK-COUNT            PIC 9(07) COMP-3.
001110     05  WS-STUCK-COUNT-X REDEFINES WS-STUCK-COUNT
001120                              PIC ZZZZZZ9.
001130     05  WS-DISCREP-COUNT          PIC 9(07) COMP-3.
001140     05  WS-DISCREP-COUNT-X REDEFINES WS-DISCREP-COUNT
001150                              PIC ZZZZZZ9.
001160     05  WS-LIMIT-COUNT            PIC 9(07) COMP-3.
001170     05  WS-LIMIT-COUNT-X REDEFINES WS-LIMIT-COUNT
001180                              PIC ZZZZZZ9.
001190     05  FILLER                   PIC X(05).
001200
001210 PROCEDURE DIVISION.
001220********************
001230 MAIN-MODULE.
001240     PERFORM A100-OPEN-FILES THRU A199-OPEN-FILES-EX.
001250     PERFORM M100-SCAN-TRANSACTIONS
001260        THRU M199-SCAN-TRANSACTIONS-EX.
001270     PERFORM M200-SCAN-ACCOUNTS THRU M299-SCAN-ACCOUNTS-EX.
001280     IF U0-ON
001290        PERFORM Z900-TRACE-DISPLAY THRU Z999-TRACE-DISPLAY-EX
001300     END-IF.
001310     PERFORM A900-CLOSE-FILES THRU A999-CLOSE-FILES-EX.
001320     STOP RUN.
001330
001340 A100-OPEN-FILES.
001350     OPEN INPUT TXNOUT
001360          INPUT ACCTOUT
001370          EXTEND AUDITLOG.
001380 A199-OPEN-FILES-EX.
001390     EXIT.
001400
001410* RULE - ANY TRANSACTION STILL SHOWING PROCESSING STATUS
001420* AFTER THE POSTING PASS HAS COMPLETED IS CONSIDERED STUCK
001430* (SWP0371) - THE LAYOUT CARRIES NO TIMESTAMP TO AGE IT BY.
001440 M100-SCAN-TRANSACTIONS.
001450     MOVE ZEROS           TO WS-STUCK-COUNT.
001460     MOVE "N"            TO WS-EOF-SWITCH.
001470     READ TXNOUT
001480        AT END MOVE "Y"   TO WS-EOF-SWITCH
001490     END-READ.
001500     PERFORM M110-SCAN-ONE-TXN THRU M119-SCAN-ONE-TXN-EX
001510        UNTIL WS-AT-EOF.
001520 M199-SCAN-TRANSACTIONS-EX.
001530     EXIT.
001540
001550 M110-SCAN-ONE-TXN.
001560     IF TXN-STATUS OF TXNOUT-REC = "PROCESSING"
001570        ADD 1                TO WS-STUCK-COUNT
001580        MOVE "TRANSACTION"  TO AUD-ENTITY-TYPE
001590        MOVE TXN-REFERENCE OF TXNOUT-REC
001600                             TO AUD-ENTITY-ID
001610        MOVE "STUCK"        TO AUD-ACTION
001620        MOVE "WARNING"      TO AUD-SEVERITY
001630        MOVE "TRANSACTION STILL IN PROCESSING AFTER POST"
001640                             TO AUD-DESCRIPTION
001650        WRITE AUDITLOG-REC FROM AUDITLOGR
001660     END-IF.
001670     READ TXNOUT
001680        AT END MOVE "Y"   TO WS-EOF-SWITCH
001690     END-READ.
001700 M119-SCAN-ONE-TXN-EX.
001710     EXIT.
001720
001730* RULE - BALANCE MUST FOOT TO AVAILABLE PLUS RESERVED.
001740* RULE - DAILY AMOUNT USED MAY NOT EXCEED THE EFFECTIVE
001750* DAILY LIMIT (ACCOUNT OVERRIDE WINS OVER THE TYPE
001760* DEFAULT WHEN THE ACCOUNT CARRIES A NON-ZERO LIMIT).
001770 M200-SCAN-ACCOUNTS.
001780     MOVE ZEROS           TO WS-DISCREP-COUNT WS-LIMIT-COUNT.
001790     MOVE "N"            TO WS-EOF-SWITCH.
001800     READ ACCTOUT
001810        AT END MOVE "Y"   TO WS-EOF-SWITCH
001820     END-READ.
001830     PERFORM M210-SCAN-ONE-ACCT THRU M219-SCAN-ONE-ACCT-EX
001840        UNTIL WS-AT-EOF.
001850 M299-SCAN-ACCOUNTS-EX.
001860     EXIT.
001870
001880 M210-SCAN-ONE-ACCT.
001890     ADD AVAIL-BALANCE OF ACCTOUT-REC
001900         RESERVED-BALANCE OF ACCTOUT-REC
001910                             GIVING WS-FOOTED-BALANCE.
001920     IF ACCT-BALANCE OF ACCTOUT-REC NOT = WS-FOOTED-BALANCE
001930        ADD 1                TO WS-DISCREP-COUNT
001940        MOVE "ACCOUNT"      TO AUD-ENTITY-TYPE
001950        MOVE ACCT-NUMBER OF ACCTOUT-REC
001960                             TO AUD-ENTITY-ID
001970        MOVE "BAL-DISCREP"  TO AUD-ACTION
001980        MOVE "ERROR"        TO AUD-SEVERITY
001990        MOVE "BALANCE DOES NOT FOOT TO AVAIL PLUS RESERVED"
002000                             TO AUD-DESCRIPTION
002010        WRITE AUDITLOG-REC FROM AUDITLOGR
002020     END-IF.
002030     PERFORM M220-GET-EFFECTIVE-LIMIT
002040        THRU M229-GET-EFFECTIVE-LIMIT-EX.
002050     IF WS-EFF-DAILY-LIMIT > ZEROS
002060        AND ACCT-DAILY-AMT-USED OF ACCTOUT-REC
002070                             > WS-EFF-DAILY-LIMIT
002080        ADD 1                TO WS-LIMIT-COUNT
002090        MOVE "ACCOUNT"      TO AUD-ENTITY-TYPE
002100        MOVE ACCT-NUMBER OF ACCTOUT-REC
002110                             TO AUD-ENTITY-ID
002120        MOVE "LIM-DAILY"    TO AUD-ACTION
002130        MOVE "WARNING"      TO AUD-SEVERITY
002140        MOVE "DAILY AMOUNT USED EXCEEDS EFFECTIVE LIMIT"
002150                             TO AUD-DESCRIPTION
002160        WRITE AUDITLOG-REC FROM AUDITLOGR
002170     END-IF.
002180     READ ACCTOUT
002190        AT END MOVE "Y"   TO WS-EOF-SWITCH
002200     END-READ.
002210 M219-SCAN-ONE-ACCT-EX.
002220     EXIT.
002230
002240 M220-GET-EFFECTIVE-LIMIT.
002250     MOVE ZEROS           TO WS-EFF-DAILY-LIMIT.
002260     SET GTABACT-IDX TO 1.
002270     SEARCH ALL GTABACT-ENTRY
002280        AT END
002290           CONTINUE
002300        WHEN GTABACT-TYPE (GTABACT-IDX) =
002310                             ACCT-TYPE OF ACCTOUT-REC
002320           MOVE GTABACT-DAILY-LIMIT (GTABACT-IDX)
002330                             TO WS-EFF-DAILY-LIMIT
002340     END-SEARCH.
002350     IF ACCT-DAILY-LIMIT OF ACCTOUT-REC < WS-EFF-DAILY-LIMIT
002360        AND ACCT-DAILY-LIMIT OF ACCTOUT-REC > ZEROS
002370        MOVE ACCT-DAILY-LIMIT OF ACCTOUT-REC
002380                             TO WS-EFF-DAILY-LIMIT
002390     END-IF.
002400 M229-GET-EFFECTIVE-LIMIT-EX.
002410     EXIT.
002420
002430* SWP0601 - UPSI-0 END-OF-RUN TRACE OF THE THREE EXCEPTION
002440* COUNTS, TURNED ON BY OPERATIONS WHEN THE AUDIT LOG COUNT
002450* NEEDS TO BE CONFIRMED AGAINST THE JOB LOG ON A RERUN.
002460 Z900-TRACE-DISPLAY.
002470     DISPLAY "TRFMSWP STUCK=" WS-STUCK-COUNT-X
002480              " DISCREP=" WS-DISCREP-COUNT-X
002490              " LIMIT=" WS-LIMIT-COUNT-X.
002500 Z999-TRACE-DISPLAY-EX.
002510     EXIT.
002520
002530 A900-CLOSE-FILES.
002540     CLOSE TXNOUT ACCTOUT AUDITLOG.
002550 A999-CLOSE-FILES-EX.
002560     EXIT.
