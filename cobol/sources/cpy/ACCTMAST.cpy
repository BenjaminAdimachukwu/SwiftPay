000010*ACCTMAST.cpybk
000020*I-O FORMAT: ACCTMASTR   FROM FILE ACCTMAST / ACCTOUT
000030*SWIFTPAY ACCOUNT MASTER - ONE ENTRY PER SETTLEMENT
000040*ACCOUNT, SORTED ASCENDING BY ACCT-NUMBER.  CUST-xxxx
000050*FIELDS ARE THE OWNING CUSTOMER'S ELIGIBILITY FLAGS,
000060*DENORMALISED ONTO THE ACCOUNT BY THE UPSTREAM EXTRACT
000070*SO THIS BATCH NEVER HAS TO OPEN A SEPARATE CUSTOMER FILE.
000080
000090*RECORD LENGTH HISTORY -
000100*GQ3RV1 - WAS PIC X(260) BEFORE DAILY-TXN-MAX WAS ADDED
000110*GQ4JM1 - WAS PIC X(266) BEFORE THE DAILY-AMT-USED ADD
000120 05  ACCTMAST-RECORD              PIC X(271).
000130
000140 05  ACCTMASTR  REDEFINES ACCTMAST-RECORD.
000150     10  ACCT-NUMBER              PIC X(34).
000160*    ACCOUNT NUMBER - UNIQUE, 10-34 CHARS
000170     10  ACCT-NAME                PIC X(30).
000180*    ACCOUNT DISPLAY NAME
000190     10  ACCT-TYPE                PIC X(10).
000200*    PERSONAL/BUSINESS/MERCHANT/ESCROW/SYSTEM/
000210*    SAVINGS/PREMIUM
000220     10  ACCT-CURRENCY            PIC X(03).
000230*    ISO CURRENCY CODE
000240     10  ACCT-BALANCE             PIC S9(15)V9(4).
000250*    LEDGER BALANCE, MUST NOT GO NEGATIVE
000260     10  ACCT-AVAIL-BALANCE       PIC S9(15)V9(4).
000270*    AVAILABLE BALANCE
000280     10  ACCT-RESERVED-BALANCE    PIC S9(15)V9(4).
000290*    RESERVED / HELD FUNDS
000300     10  ACCT-OVERDRAFT-LIMIT     PIC S9(15)V9(4).
000310*    OVERDRAFT ALLOWANCE, DEFAULT ZERO
000320     10  ACCT-DAILY-LIMIT         PIC S9(15)V9(4).
000330*    DAILY AMOUNT LIMIT, ZERO = USE TYPE DEFAULT
000340     10  ACCT-SINGLE-TXN-LIMIT    PIC S9(15)V9(4).
000350*    SINGLE TRANSACTION CAP, ZERO = NO CAP
000360     10  ACCT-ACTIVE-FLAG         PIC X(01).
000370         88  ACCT-IS-ACTIVE            VALUE "Y".
000380     10  ACCT-FROZEN-FLAG         PIC X(01).
000390         88  ACCT-IS-FROZEN            VALUE "Y".
000400     10  ACCT-FREEZE-REASON       PIC X(40).
000410*    REASON TEXT WHEN FROZEN
000420     10  ACCT-DAILY-TXN-COUNT     PIC 9(05).
000430*    TRANSACTIONS POSTED SO FAR TODAY
000440     10  ACCT-DAILY-TXN-MAX       PIC 9(05).
000450*    MAX TRANSACTIONS/DAY, DEFAULT 10
000460     10  CUST-ACTIVE-FLAG         PIC X(01).
000470         88  CUST-IS-ACTIVE            VALUE "Y".
000480     10  CUST-LOCKED-FLAG         PIC X(01).
000490         88  CUST-IS-LOCKED            VALUE "Y".
000500     10  CUST-EMAIL-VERIFIED-FLAG PIC X(01).
000510         88  CUST-EMAIL-IS-VERIFIED    VALUE "Y".
000520     10  CUST-KYC-VERIFIED-FLAG   PIC X(01).
000530         88  CUST-KYC-IS-VERIFIED      VALUE "Y".
000540     10  ACCT-DAILY-AMT-USED      PIC S9(15)V9(4).
000550*    AMOUNT ALREADY TRANSACTED TODAY
000560     10  FILLER                   PIC X(05).
000570*    RESERVED FOR FUTURE USE
