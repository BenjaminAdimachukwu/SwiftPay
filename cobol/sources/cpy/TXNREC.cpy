000010*TXNREC.cpybk
000020*I-O FORMAT: TXNRECR   FROM FILE TXNFILE / TXNOUT
000030*SWIFTPAY DAY-FILE TRANSACTION RECORD, ARRIVAL ORDER
000040*ON INPUT.  TXN-PROCESSING-FEE, TXN-NET-AMOUNT AND THE
000050*TXN-ERROR-xxxx FIELDS ARE BLANK/ZERO ON INPUT AND SET
000060*BY THE POSTING PASS (TRFPOST) BEFORE THE RECORD IS
000070*WRITTEN TO TXNOUT.
000080
000090*RECORD LENGTH HISTORY -
000100*GQ2RV1 - WAS PIC X(360) BEFORE TXN-IDEMPOTENCY-KEY
000110*         WAS WIDENED TO MATCH TXN-REFERENCE
000120 05  TXNREC-RECORD                PIC X(395).
000130
000140 05  TXNRECR  REDEFINES TXNREC-RECORD.
000150     10  TXN-REFERENCE            PIC X(50).
000160*    UNIQUE REFERENCE, MINIMUM 18 CHARS
000170     10  TXN-IDEMPOTENCY-KEY      PIC X(50).
000180*    UNIQUE DUPLICATE-SUPPRESSION KEY
000190     10  TXN-TYPE                 PIC X(12).
000200*    PAYMENT/REFUND/TRANSFER/WITHDRAWAL/DEPOSIT/
000210*    REVERSAL/CHARGEBACK
000220     10  TXN-STATUS               PIC X(22).
000230*    SEE GTABTXS TRANSACTION STATUS TABLE
000240     10  TXN-PAYMENT-METHOD       PIC X(20).
000250*    SEE GTABPAY PAYMENT METHOD TABLE
000260     10  TXN-AMOUNT               PIC S9(15)V9(4).
000270*    GROSS AMOUNT, MUST BE AT LEAST THE CURRENCY
000280*    MINIMUM UNIT
000290     10  TXN-CURRENCY             PIC X(03).
000300*    ISO CURRENCY CODE
000310     10  TXN-PROCESSING-FEE       PIC S9(15)V9(4).
000320*    COMPUTED BY TRFVFEE, ZERO ON INPUT
000330     10  TXN-NET-AMOUNT           PIC S9(15)V9(4).
000340*    AMOUNT LESS FEE, COMPUTED BY TRFVFEE
000350     10  TXN-SOURCE-ACCT          PIC X(34).
000360*    DEBIT ACCOUNT, SPACES FOR DEPOSIT
000370     10  TXN-DEST-ACCT            PIC X(34).
000380*    CREDIT ACCOUNT, SPACES FOR WITHDRAWAL
000390     10  TXN-ERROR-CODE           PIC X(08).
000400*    SET BY THE POSTING PASS ON REJECTION
000410     10  TXN-ERROR-MESSAGE        PIC X(50).
000420*    SET BY THE POSTING PASS ON REJECTION
000430     10  FILLER                   PIC X(55).
000440*    RESERVED FOR FUTURE USE
