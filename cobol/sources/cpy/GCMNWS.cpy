000010*GCMNWS.cpybk
000020*COMMON FILE STATUS WORK AREA AND CONDITION NAMES.
000030*SHARED BY EVERY SWIFTPAY POSTING-SUBSYSTEM PROGRAM.
000040*(THE SHOP-WIDE ASCMWS COPYBOOK LIVES OUTSIDE THIS
000050*SUBSYSTEM'S SOURCE LIBRARY; THIS IS THE SMALL SET OF
000060*CONDITION NAMES THE SWIFTPAY PROGRAMS ACTUALLY TEST.)
000070
000080     05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
000090         88  WK-C-SUCCESSFUL               VALUE "00".
000100         88  WK-C-DUPLICATE-KEY            VALUE "22".
000110         88  WK-C-RECORD-NOT-FOUND         VALUE "23".
000120         88  WK-C-END-OF-FILE              VALUE "10".
000130         88  WK-C-PERMANENT-ERROR          VALUE "90" THRU "99".
000140     05  WK-C-RUN-SWITCHES.
000150         10  WK-C-EOF-ACCT-SW         PIC X(01) VALUE "N".
000160             88  WK-C-EOF-ACCT                 VALUE "Y".
000170         10  WK-C-EOF-TXN-SW          PIC X(01) VALUE "N".
000180             88  WK-C-EOF-TXN                  VALUE "Y".
000190         10  WK-C-RECONCILE-SW        PIC X(01) VALUE "Y".
000200             88  WK-C-IN-BALANCE               VALUE "Y".
000210         10  FILLER                   PIC X(08) VALUE SPACES.
