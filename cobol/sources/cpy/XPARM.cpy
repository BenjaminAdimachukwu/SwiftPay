000010*XPARM.cpybk
000020*LINKAGE AREA FOR TRFXPARM - RUN-PARAMETER RETRIEVAL.
000030*CALLER SETS WK-XPARM-CODE AND WK-XPARM-NUMERIC ("Y" FOR
000040*A NUMERIC PARAMETER LIKE THE COMMISSION RATE, "N" FOR
000050*AN ALPHA PARAMETER LIKE THE RUN DATE) BEFORE THE CALL.
000060
000070 01  WK-XPARM.
000080     05  WK-XPARM-INPUT.
000090         10  WK-XPARM-CODE            PIC X(08).
000100         10  WK-XPARM-NUMERIC         PIC X(01).
000110     05  WK-XPARM-OUTPUT.
000120         10  WK-XPARM-ALPHA-VALUE     PIC X(20).
000130         10  WK-XPARM-NUMERIC-VALUE   PIC S9(03)V9(02).
000140         10  WK-XPARM-ERROR-CD        PIC X(08).
000150         10  FILLER                   PIC X(05).
