000010*GTABTXS.cpybk
000020*TRANSACTION STATUS REFERENCE TABLE - TERMINAL, FAILED-
000030*CLASS, CANCELLABLE, REFUNDABLE AND PROCESSABLE FLAGS.
000040*PROCESSABLE = INITIATED/PENDING/PROCESSING, I.E. THE
000050*ONLY STATUSES THE POSTING PASS WILL ACTUALLY POST.
000060*SWP0603 - ROWS IN TRUE ASCENDING ORDER OF GTABTXS-STATUS
000070*FOR THE SEARCH ALL IN TRFVREF/TRFMSWP - SEE GTABACT.
000080
000090 01  GTABTXS-LOAD-AREA.
000100     05  FILLER.
000110         10  FILLER  PIC X(22)  VALUE "CANCELLED             ".
000120         10  FILLER  PIC X(01)  VALUE "Y".
000130         10  FILLER  PIC X(01)  VALUE "Y".
000140         10  FILLER  PIC X(01)  VALUE "N".
000150         10  FILLER  PIC X(01)  VALUE "N".
000160         10  FILLER  PIC X(01)  VALUE "N".
000170     05  FILLER.
000180         10  FILLER  PIC X(22)  VALUE "EXPIRED               ".
000190         10  FILLER  PIC X(01)  VALUE "Y".
000200         10  FILLER  PIC X(01)  VALUE "Y".
000210         10  FILLER  PIC X(01)  VALUE "N".
000220         10  FILLER  PIC X(01)  VALUE "N".
000230         10  FILLER  PIC X(01)  VALUE "N".
000240     05  FILLER.
000250         10  FILLER  PIC X(22)  VALUE "FAILED                ".
000260         10  FILLER  PIC X(01)  VALUE "Y".
000270         10  FILLER  PIC X(01)  VALUE "Y".
000280         10  FILLER  PIC X(01)  VALUE "N".
000290         10  FILLER  PIC X(01)  VALUE "N".
000300         10  FILLER  PIC X(01)  VALUE "N".
000310     05  FILLER.
000320         10  FILLER  PIC X(22)  VALUE "INITIATED             ".
000330         10  FILLER  PIC X(01)  VALUE "N".
000340         10  FILLER  PIC X(01)  VALUE "N".
000350         10  FILLER  PIC X(01)  VALUE "Y".
000360         10  FILLER  PIC X(01)  VALUE "N".
000370         10  FILLER  PIC X(01)  VALUE "Y".
000380     05  FILLER.
000390         10  FILLER  PIC X(22)  VALUE "PENDING               ".
000400         10  FILLER  PIC X(01)  VALUE "N".
000410         10  FILLER  PIC X(01)  VALUE "N".
000420         10  FILLER  PIC X(01)  VALUE "Y".
000430         10  FILLER  PIC X(01)  VALUE "N".
000440         10  FILLER  PIC X(01)  VALUE "Y".
000450     05  FILLER.
000460         10  FILLER  PIC X(22)  VALUE "PROCESSING            ".
000470         10  FILLER  PIC X(01)  VALUE "N".
000480         10  FILLER  PIC X(01)  VALUE "N".
000490         10  FILLER  PIC X(01)  VALUE "N".
000500         10  FILLER  PIC X(01)  VALUE "N".
000510         10  FILLER  PIC X(01)  VALUE "Y".
000520     05  FILLER.
000530         10  FILLER  PIC X(22)  VALUE "REFUNDED              ".
000540         10  FILLER  PIC X(01)  VALUE "Y".
000550         10  FILLER  PIC X(01)  VALUE "N".
000560         10  FILLER  PIC X(01)  VALUE "N".
000570         10  FILLER  PIC X(01)  VALUE "N".
000580         10  FILLER  PIC X(01)  VALUE "N".
000590     05  FILLER.
000600         10  FILLER  PIC X(22)  VALUE "REQUIRES_VERIFICATION ".
000610         10  FILLER  PIC X(01)  VALUE "N".
000620         10  FILLER  PIC X(01)  VALUE "N".
000630         10  FILLER  PIC X(01)  VALUE "Y".
000640         10  FILLER  PIC X(01)  VALUE "N".
000650         10  FILLER  PIC X(01)  VALUE "N".
000660     05  FILLER.
000670         10  FILLER  PIC X(22)  VALUE "REVERSED              ".
000680         10  FILLER  PIC X(01)  VALUE "Y".
000690         10  FILLER  PIC X(01)  VALUE "N".
000700         10  FILLER  PIC X(01)  VALUE "N".
000710         10  FILLER  PIC X(01)  VALUE "N".
000720         10  FILLER  PIC X(01)  VALUE "N".
000730     05  FILLER.
000740         10  FILLER  PIC X(22)  VALUE "SUCCESS               ".
000750         10  FILLER  PIC X(01)  VALUE "Y".
000760         10  FILLER  PIC X(01)  VALUE "N".
000770         10  FILLER  PIC X(01)  VALUE "N".
000780         10  FILLER  PIC X(01)  VALUE "Y".
000790         10  FILLER  PIC X(01)  VALUE "N".
000800
000810 01  GTABTXS-TABLE REDEFINES GTABTXS-LOAD-AREA.
000820     05  GTABTXS-ENTRY OCCURS 10 TIMES
000830             ASCENDING KEY IS GTABTXS-STATUS
000840             INDEXED BY GTABTXS-IDX.
000850         10  GTABTXS-STATUS           PIC X(22).
000860         10  GTABTXS-TERMINAL-FLAG    PIC X(01).
000870             88  GTABTXS-IS-TERMINAL       VALUE "Y".
000880         10  GTABTXS-FAILED-FLAG      PIC X(01).
000890             88  GTABTXS-IS-FAILED-CLASS   VALUE "Y".
000900         10  GTABTXS-CANCEL-FLAG      PIC X(01).
000910             88  GTABTXS-IS-CANCELLABLE    VALUE "Y".
000920         10  GTABTXS-REFUND-FLAG      PIC X(01).
000930             88  GTABTXS-IS-REFUNDABLE     VALUE "Y".
000940         10  GTABTXS-PROCESS-FLAG     PIC X(01).
000950             88  GTABTXS-IS-PROCESSABLE    VALUE "Y".
