000010*VELG.cpybk
000020*LINKAGE AREA FOR TRFVELG - ELIGIBILITY, TYPE-LIMIT AND
000030*BALANCE-LIMIT CHECKING.  CALLER LOADS WK-VELG-SRC FROM
000040*THE SOURCE ACCOUNT'S TABLE ENTRY AND WK-VELG-DEST FROM
000050*THE DESTINATION ACCOUNT'S, THEN CALLS ONCE PER
000060*TRANSACTION.  WK-VELG-SRC-PRESENT/DEST-PRESENT ARE SET
000070*TO "N" BY THE CALLER FOR DEPOSIT/WITHDRAWAL (RULE 10).
000080*SWP0602 - WK-VELG-NET-AMOUNT ADDED SO THE BAL-LIM CHECK
000090*CAN TEST THE DESTINATION BALANCE AGAINST WHAT ACTUALLY
000100*LANDS ON IT (NET OF FEE, RULE 8) RATHER THAN THE GROSS
000110*FIGURE CARRIED IN WK-VELG-AMOUNT FOR THE SOURCE-SIDE
000120*FUNDS/LIMIT TESTS.  CALLER MUST RUN TRFVFEE BEFORE THIS
000130*CALL SO THE NET AMOUNT IS ALREADY KNOWN.
000140
000150 01  WK-VELG.
000160     05  WK-VELG-INPUT.
000170         10  WK-VELG-TXN-TYPE         PIC X(12).
000180         10  WK-VELG-AMOUNT           PIC S9(15)V9(4).
000190         10  WK-VELG-NET-AMOUNT       PIC S9(15)V9(4).
000200         10  WK-VELG-CURRENCY         PIC X(03).
000210         10  WK-VELG-SRC-PRESENT      PIC X(01).
000220         10  WK-VELG-DEST-PRESENT     PIC X(01).
000230         10  WK-VELG-SRC.
000240             15  SRC-ACCT-TYPE            PIC X(10).
000250             15  SRC-ACCT-CURRENCY        PIC X(03).
000260             15  SRC-ACCT-ACTIVE-FLAG     PIC X(01).
000270             15  SRC-ACCT-FROZEN-FLAG     PIC X(01).
000280             15  SRC-ACCT-DAILY-LIMIT     PIC S9(15)V9(4).
000290             15  SRC-ACCT-SNGL-TXN-LIMIT  PIC S9(15)V9(4).
000300             15  SRC-ACCT-DAILY-TXN-CNT   PIC 9(05).
000310             15  SRC-ACCT-DAILY-TXN-MAX   PIC 9(05).
000320             15  SRC-ACCT-DAILY-AMT-USED  PIC S9(15)V9(4).
000330             15  SRC-ACCT-AVAIL-BAL       PIC S9(15)V9(4).
000340             15  SRC-ACCT-OVERDRAFT-LIM   PIC S9(15)V9(4).
000350             15  SRC-CUST-ACTIVE-FLAG     PIC X(01).
000360             15  SRC-CUST-LOCKED-FLAG     PIC X(01).
000370             15  SRC-CUST-EMAIL-VER-FLAG  PIC X(01).
000380             15  SRC-CUST-KYC-VER-FLAG    PIC X(01).
000390         10  WK-VELG-DEST.
000400             15  DEST-ACCT-TYPE           PIC X(10).
000410             15  DEST-ACCT-CURRENCY       PIC X(03).
000420             15  DEST-ACCT-ACTIVE-FLAG    PIC X(01).
000430             15  DEST-ACCT-FROZEN-FLAG    PIC X(01).
000440             15  DEST-ACCT-BALANCE        PIC S9(15)V9(4).
000450             15  DEST-ACCT-BAL-LIMIT      PIC S9(15)V9(4).
000460     05  WK-VELG-OUTPUT.
000470         10  WK-VELG-ERROR-CD         PIC X(08).
000480         10  WK-VELG-ERROR-MSG        PIC X(50).
000490         10  WK-VELG-EFF-DAILY-LIMIT  PIC S9(15)V9(4).
000500         10  FILLER                   PIC X(05).
