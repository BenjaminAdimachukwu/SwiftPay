000010*RPTLINE.cpybk
000020*I-O FORMAT: RPTLINE   FROM FILE RPTFILE
000030*SWIFTPAY STATISTICS REPORT PRINT LINE, 132 COLUMNS.
000040*ONE PHYSICAL PRINT AREA, REDEFINED ACCORDING TO WHICH
000050*PART OF THE REPORT C200-PRINT-STATISTICS IS BUILDING -
000060*TITLE/PAGE HEADING, PER-CURRENCY DETAIL, PER-METHOD
000070*DETAIL, SETTLEMENT DETAIL (TRFMSET) OR THE GRAND-TOTAL
000080*AND RECONCILIATION LINE.
000090
000100 05  RPT-LINE                     PIC X(132).
000110
000120*HEADING LINE - PRINTED ONCE PER PAGE OVER C01
000130 05  RPT-HDR-LINE  REDEFINES RPT-LINE.
000140     10  RPT-HDR-TITLE            PIC X(40).
000150     10  FILLER                   PIC X(10).
000160     10  RPT-HDR-RUN-DATE         PIC X(10).
000170     10  FILLER                   PIC X(10).
000180     10  RPT-HDR-PAGE-LIT         PIC X(05).
000190     10  RPT-HDR-PAGE-NO          PIC ZZZ9.
000200     10  FILLER                   PIC X(53).
000210
000220*PER-CURRENCY DETAIL LINE - ONE PER CURRENCY BREAK,
000230*PRODUCED BY TRFPOST C210-PRINT-ONE-CURRENCY.  AVG IS
000240*THE AVERAGE POSTED AMOUNT, GROSS OVER POSTED COUNT.
000250 05  RPT-CUR-LINE  REDEFINES RPT-LINE.
000260     10  RPT-CUR-LABEL            PIC X(10).
000270     10  RPT-CUR-CODE             PIC X(04).
000280     10  FILLER                   PIC X(02).
000290     10  RPT-CUR-READ             PIC ZZZ,ZZ9.
000300     10  FILLER                   PIC X(02).
000310     10  RPT-CUR-POSTED           PIC ZZZ,ZZ9.
000320     10  FILLER                   PIC X(02).
000330     10  RPT-CUR-REJECTED         PIC ZZZ,ZZ9.
000340     10  FILLER                   PIC X(02).
000350     10  RPT-CUR-GROSS            PIC Z,ZZZ,ZZZ,ZZ9.99-.
000360     10  FILLER                   PIC X(02).
000370     10  RPT-CUR-FEES             PIC Z,ZZZ,ZZZ,ZZ9.99-.
000380     10  FILLER                   PIC X(02).
000390     10  RPT-CUR-NET              PIC Z,ZZZ,ZZZ,ZZ9.99-.
000400     10  FILLER                   PIC X(02).
000410     10  RPT-CUR-AVG              PIC Z,ZZZ,ZZZ,ZZ9.99-.
000420     10  FILLER                   PIC X(15).
000430
000440*PER-PAYMENT-METHOD DETAIL LINE - ONE PER METHOD BREAK
000450 05  RPT-PAYMETH-LINE  REDEFINES RPT-LINE.
000460     10  RPT-PAY-LABEL            PIC X(10).
000470     10  RPT-PAY-METHOD           PIC X(20).
000480     10  FILLER                   PIC X(02).
000490     10  RPT-PAY-COUNT            PIC ZZZ,ZZ9.
000500     10  FILLER                   PIC X(02).
000510     10  RPT-PAY-FEE-TOTAL        PIC Z,ZZZ,ZZZ,ZZ9.99-.
000520     10  FILLER                   PIC X(74).
000530
000540*MERCHANT SETTLEMENT DETAIL LINE - TRFMSET S300 WRITES
000550*ONE PER MERCHANT ACCOUNT SETTLED
000560 05  RPT-SETTLE-LINE  REDEFINES RPT-LINE.
000570     10  RPT-SET-ACCT             PIC X(34).
000580     10  FILLER                   PIC X(02).
000590     10  RPT-SET-GROSS            PIC Z,ZZZ,ZZZ,ZZ9.99-.
000600     10  FILLER                   PIC X(02).
000610     10  RPT-SET-COMMISSION       PIC Z,ZZZ,ZZZ,ZZ9.99-.
000620     10  FILLER                   PIC X(02).
000630     10  RPT-SET-NET-SETTLE       PIC Z,ZZZ,ZZZ,ZZ9.99-.
000640     10  FILLER                   PIC X(41).
000650
000660*GRAND TOTAL AND RECONCILIATION LINE - LAST LINE OF
000670*THE REPORT, SHOWS WHETHER C300-CHECK-RECONCILIATION
000680*FOUND THE RUN IN BALANCE
000690 05  RPT-TOTAL-LINE  REDEFINES RPT-LINE.
000700     10  RPT-TOT-LABEL            PIC X(20).
000710     10  RPT-TOT-READ             PIC ZZZ,ZZ9.
000720     10  FILLER                   PIC X(02).
000730     10  RPT-TOT-POSTED           PIC ZZZ,ZZ9.
000740     10  FILLER                   PIC X(02).
000750     10  RPT-TOT-REJECTED         PIC ZZZ,ZZ9.
000760     10  FILLER                   PIC X(02).
000770     10  RPT-TOT-PASSTHRU         PIC ZZZ,ZZ9.
000780     10  FILLER                   PIC X(02).
000790     10  RPT-TOT-GROSS            PIC Z,ZZZ,ZZZ,ZZ9.99-.
000800     10  FILLER                   PIC X(02).
000810     10  RPT-TOT-FEES             PIC Z,ZZZ,ZZZ,ZZ9.99-.
000820     10  FILLER                   PIC X(02).
000830     10  RPT-TOT-NET              PIC Z,ZZZ,ZZZ,ZZ9.99-.
000840     10  FILLER                   PIC X(02).
000850     10  RPT-TOT-RECON-STATUS     PIC X(14).
000860*    IN-BALANCE / OUT-OF-BALANCE
000870     10  FILLER                   PIC X(05).
