000010*AUDITLOG.cpybk
000020*I-O FORMAT: AUDITLOGR   FROM FILE AUDITLOG
000030*SWIFTPAY AUDIT / EXCEPTION LOG - ONE LINE PER POSTED,
000040*REJECTED OR FLAGGED EVENT.  WRITTEN IN OCCURRENCE
000050*ORDER BY TRFPOST (POSTING), TRFMSWP (MONITORING) AND
000060*TRFMSET (SETTLEMENT).
000070
000080 05  AUDITLOG-RECORD              PIC X(163).
000090
000100 05  AUDITLOGR  REDEFINES AUDITLOG-RECORD.
000110     10  AUD-ENTITY-TYPE          PIC X(12).
000120*    TRANSACTION / ACCOUNT
000130     10  AUD-ENTITY-ID            PIC X(50).
000140*    TRANSACTION REFERENCE OR ACCOUNT NUMBER
000150     10  AUD-ACTION               PIC X(12).
000160*    POSTED / REJECTED / FROZEN / FLAGGED
000170     10  AUD-SEVERITY             PIC X(08).
000180*    INFO / WARNING / ERROR
000190     10  AUD-DESCRIPTION          PIC X(80).
000200*    HUMAN-READABLE DETAIL
000210     10  FILLER                   PIC X(01).
000220*    RESERVED FOR FUTURE USE
