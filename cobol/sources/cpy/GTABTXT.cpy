000010*GTABTXT.cpybk
000020*TRANSACTION TYPE REFERENCE TABLE - WHETHER THE TYPE
000030*CARRIES A SOURCE (DEBIT) ACCOUNT AND/OR A DESTINATION
000040*(CREDIT) ACCOUNT.  DEPOSIT HAS NO SOURCE; WITHDRAWAL
000050*HAS NO DESTINATION.  ALL OTHER TYPES CARRY BOTH.
000060*SWP0603 - ROWS IN TRUE ASCENDING ORDER OF GTABTXT-TYPE
000070*FOR THE SEARCH ALL IN TRFVREF - SEE GTABACT.
000080
000090 01  GTABTXT-LOAD-AREA.
000100     05  FILLER.
000110         10  FILLER  PIC X(12)  VALUE "CHARGEBACK  ".
000120         10  FILLER  PIC X(01)  VALUE "Y".
000130         10  FILLER  PIC X(01)  VALUE "Y".
000140     05  FILLER.
000150         10  FILLER  PIC X(12)  VALUE "DEPOSIT     ".
000160         10  FILLER  PIC X(01)  VALUE "N".
000170         10  FILLER  PIC X(01)  VALUE "Y".
000180     05  FILLER.
000190         10  FILLER  PIC X(12)  VALUE "PAYMENT     ".
000200         10  FILLER  PIC X(01)  VALUE "Y".
000210         10  FILLER  PIC X(01)  VALUE "Y".
000220     05  FILLER.
000230         10  FILLER  PIC X(12)  VALUE "REFUND      ".
000240         10  FILLER  PIC X(01)  VALUE "Y".
000250         10  FILLER  PIC X(01)  VALUE "Y".
000260     05  FILLER.
000270         10  FILLER  PIC X(12)  VALUE "REVERSAL    ".
000280         10  FILLER  PIC X(01)  VALUE "Y".
000290         10  FILLER  PIC X(01)  VALUE "Y".
000300     05  FILLER.
000310         10  FILLER  PIC X(12)  VALUE "TRANSFER    ".
000320         10  FILLER  PIC X(01)  VALUE "Y".
000330         10  FILLER  PIC X(01)  VALUE "Y".
000340     05  FILLER.
000350         10  FILLER  PIC X(12)  VALUE "WITHDRAWAL  ".
000360         10  FILLER  PIC X(01)  VALUE "Y".
000370         10  FILLER  PIC X(01)  VALUE "N".
000380
000390 01  GTABTXT-TABLE REDEFINES GTABTXT-LOAD-AREA.
000400     05  GTABTXT-ENTRY OCCURS 7 TIMES
000410             ASCENDING KEY IS GTABTXT-TYPE
000420             INDEXED BY GTABTXT-IDX.
000430         10  GTABTXT-TYPE             PIC X(12).
000440         10  GTABTXT-HAS-SOURCE       PIC X(01).
000450             88  GTABTXT-NEEDS-SOURCE      VALUE "Y".
000460         10  GTABTXT-HAS-DEST         PIC X(01).
000470             88  GTABTXT-NEEDS-DEST        VALUE "Y".
