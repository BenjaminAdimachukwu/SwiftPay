000010*VFEE.cpybk
000020*LINKAGE AREA FOR TRFVFEE - PROCESSING FEE AND NET
000030*AMOUNT, ROUNDED HALF-UP TO THE TRANSACTION CURRENCY'S
000040*DECIMAL PLACES (BUSINESS RULE 7).
000050
000060 01  WK-VFEE.
000070     05  WK-VFEE-INPUT.
000080         10  WK-VFEE-METHOD           PIC X(20).
000090         10  WK-VFEE-CURRENCY         PIC X(03).
000100         10  WK-VFEE-GROSS-AMOUNT     PIC S9(15)V9(4).
000110         10  WK-VFEE-FEE-PCT          PIC S9(03)V9(02).
000120         10  WK-VFEE-DECIMALS         PIC 9(02).
000130     05  WK-VFEE-OUTPUT.
000140         10  WK-VFEE-FEE-AMOUNT       PIC S9(15)V9(4).
000150         10  WK-VFEE-NET-AMOUNT       PIC S9(15)V9(4).
000160         10  WK-VFEE-ERROR-CD         PIC X(08).
000170         10  FILLER                   PIC X(05).
