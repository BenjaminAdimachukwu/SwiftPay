000010*GTABACT.cpybk
000020*ACCOUNT TYPE REFERENCE TABLE - DAILY AMOUNT LIMIT,
000030*BALANCE LIMIT AND MAY-INITIATE-PAYMENT FLAG BY TYPE.
000040*SEARCHED BY TRFVELG/TRFVFEE/TRFMSET VIA SEARCH ALL.
000050*"UNLIMITED" IS REPRESENTED AS 999999999999999.9999,
000060*CARRIED HERE AS THE INTEGER 999999999999999 SCALED
000070*BY THE PICTURE'S 4 IMPLIED DECIMAL PLACES.
000080*SWP0603 - ENTRIES MUST BE IN TRUE ASCENDING ORDER OF
000090*GTABACT-TYPE - THIS TABLE IS WALKED BY SEARCH ALL,
000100*WHICH DOES A BINARY SEARCH AND GIVES NO RELIABLE RESULT
000110*OVER AN UNSORTED TABLE.  DO NOT RE-ORDER THESE ROWS TO
000120*MATCH SOME OTHER LISTING WITHOUT RESORTING THEM BACK.
000130
000140 01  GTABACT-LOAD-AREA.
000150     05  FILLER.
000160         10  FILLER  PIC X(09)  VALUE "BUSINESS ".
000170         10  FILLER  PIC S9(15)V9(4)  VALUE 50000.
000180         10  FILLER  PIC S9(15)V9(4)  VALUE 500000.
000190         10  FILLER  PIC X(01)  VALUE "Y".
000200     05  FILLER.
000210         10  FILLER  PIC X(09)  VALUE "ESCROW   ".
000220         10  FILLER  PIC S9(15)V9(4)  VALUE 999999999999999.
000230         10  FILLER  PIC S9(15)V9(4)  VALUE 999999999999999.
000240         10  FILLER  PIC X(01)  VALUE "N".
000250     05  FILLER.
000260         10  FILLER  PIC X(09)  VALUE "MERCHANT ".
000270         10  FILLER  PIC S9(15)V9(4)  VALUE 100000.
000280         10  FILLER  PIC S9(15)V9(4)  VALUE 1000000.
000290         10  FILLER  PIC X(01)  VALUE "N".
000300     05  FILLER.
000310         10  FILLER  PIC X(09)  VALUE "PERSONAL ".
000320         10  FILLER  PIC S9(15)V9(4)  VALUE 5000.
000330         10  FILLER  PIC S9(15)V9(4)  VALUE 50000.
000340         10  FILLER  PIC X(01)  VALUE "Y".
000350     05  FILLER.
000360         10  FILLER  PIC X(09)  VALUE "PREMIUM  ".
000370         10  FILLER  PIC S9(15)V9(4)  VALUE 25000.
000380         10  FILLER  PIC S9(15)V9(4)  VALUE 250000.
000390         10  FILLER  PIC X(01)  VALUE "Y".
000400     05  FILLER.
000410         10  FILLER  PIC X(09)  VALUE "SAVINGS  ".
000420         10  FILLER  PIC S9(15)V9(4)  VALUE 2000.
000430         10  FILLER  PIC S9(15)V9(4)  VALUE 100000.
000440         10  FILLER  PIC X(01)  VALUE "Y".
000450     05  FILLER.
000460         10  FILLER  PIC X(09)  VALUE "SYSTEM   ".
000470         10  FILLER  PIC S9(15)V9(4)  VALUE 999999999999999.
000480         10  FILLER  PIC S9(15)V9(4)  VALUE 999999999999999.
000490         10  FILLER  PIC X(01)  VALUE "Y".
000500
000510 01  GTABACT-TABLE REDEFINES GTABACT-LOAD-AREA.
000520     05  GTABACT-ENTRY OCCURS 7 TIMES
000530             ASCENDING KEY IS GTABACT-TYPE
000540             INDEXED BY GTABACT-IDX.
000550         10  GTABACT-TYPE             PIC X(09).
000560         10  GTABACT-DAILY-LIMIT      PIC S9(15)V9(4).
000570         10  GTABACT-BALANCE-LIMIT    PIC S9(15)V9(4).
000580         10  GTABACT-MAY-INITIATE     PIC X(01).
000590             88  GTABACT-CAN-INITIATE      VALUE "Y".
