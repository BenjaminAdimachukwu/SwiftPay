000010*GTABCUR.cpybk
000020*CURRENCY REFERENCE TABLE - DECIMAL PLACES AND MINIMUM
000030*TRANSACTABLE AMOUNT PER ISO CODE.  JPY AND KRW CARRY 0
000040*DECIMAL PLACES (MINIMUM AMOUNT 1); ALL OTHERS CARRY 2
000050*(MINIMUM AMOUNT 0.01, STORED SCALED TO 4 DECIMALS).
000060*SWP0603 - ROWS IN TRUE ASCENDING ORDER OF GTABCUR-CODE
000070*FOR THE SEARCH ALL IN TRFVREF/TRFVFEE - SEE GTABACT.
000080*SWP0606 - GTABCUR-MIN-AMOUNT LITERALS WERE PLAIN INTEGERS
000090*(VALUE 100) ON A V9(4) FIELD, SO THEY LOADED AS 100.0000
000100*INSTEAD OF THE INTENDED 0.0100 - R150-VALIDATE-AMOUNT IN
000110*TRFVREF WAS REJECTING EVERY ORDINARY-SIZED TRANSACTION AS
000120*BELOW MINIMUM.  LITERALS NOW WRITTEN WITH THE DECIMAL
000130*POINT IN THE RIGHT PLACE (0.01, OR 1.00 FOR JPY/KRW).
000140
000150 01  GTABCUR-LOAD-AREA.
000160     05  FILLER.
000170         10  FILLER  PIC X(03)  VALUE "AUD".
000180         10  FILLER  PIC 9(02)  VALUE 02.
000190         10  FILLER  PIC S9(15)V9(4)  VALUE 0.01.
000200     05  FILLER.
000210         10  FILLER  PIC X(03)  VALUE "CAD".
000220         10  FILLER  PIC 9(02)  VALUE 02.
000230         10  FILLER  PIC S9(15)V9(4)  VALUE 0.01.
000240     05  FILLER.
000250         10  FILLER  PIC X(03)  VALUE "CHF".
000260         10  FILLER  PIC 9(02)  VALUE 02.
000270         10  FILLER  PIC S9(15)V9(4)  VALUE 0.01.
000280     05  FILLER.
000290         10  FILLER  PIC X(03)  VALUE "CNY".
000300         10  FILLER  PIC 9(02)  VALUE 02.
000310         10  FILLER  PIC S9(15)V9(4)  VALUE 0.01.
000320     05  FILLER.
000330         10  FILLER  PIC X(03)  VALUE "EUR".
000340         10  FILLER  PIC 9(02)  VALUE 02.
000350         10  FILLER  PIC S9(15)V9(4)  VALUE 0.01.
000360     05  FILLER.
000370         10  FILLER  PIC X(03)  VALUE "GBP".
000380         10  FILLER  PIC 9(02)  VALUE 02.
000390         10  FILLER  PIC S9(15)V9(4)  VALUE 0.01.
000400     05  FILLER.
000410         10  FILLER  PIC X(03)  VALUE "HKD".
000420         10  FILLER  PIC 9(02)  VALUE 02.
000430         10  FILLER  PIC S9(15)V9(4)  VALUE 0.01.
000440     05  FILLER.
000450         10  FILLER  PIC X(03)  VALUE "INR".
000460         10  FILLER  PIC 9(02)  VALUE 02.
000470         10  FILLER  PIC S9(15)V9(4)  VALUE 0.01.
000480     05  FILLER.
000490         10  FILLER  PIC X(03)  VALUE "JPY".
000500         10  FILLER  PIC 9(02)  VALUE 00.
000510         10  FILLER  PIC S9(15)V9(4)  VALUE 1.00.
000520     05  FILLER.
000530         10  FILLER  PIC X(03)  VALUE "KRW".
000540         10  FILLER  PIC 9(02)  VALUE 00.
000550         10  FILLER  PIC S9(15)V9(4)  VALUE 1.00.
000560     05  FILLER.
000570         10  FILLER  PIC X(03)  VALUE "NGN".
000580         10  FILLER  PIC 9(02)  VALUE 02.
000590         10  FILLER  PIC S9(15)V9(4)  VALUE 0.01.
000600     05  FILLER.
000610         10  FILLER  PIC X(03)  VALUE "SGD".
000620         10  FILLER  PIC 9(02)  VALUE 02.
000630         10  FILLER  PIC S9(15)V9(4)  VALUE 0.01.
000640     05  FILLER.
000650         10  FILLER  PIC X(03)  VALUE "USD".
000660         10  FILLER  PIC 9(02)  VALUE 02.
000670         10  FILLER  PIC S9(15)V9(4)  VALUE 0.01.
000680
000690 01  GTABCUR-TABLE REDEFINES GTABCUR-LOAD-AREA.
000700     05  GTABCUR-ENTRY OCCURS 13 TIMES
000710             ASCENDING KEY IS GTABCUR-CODE
000720             INDEXED BY GTABCUR-IDX.
000730         10  GTABCUR-CODE             PIC X(03).
000740         10  GTABCUR-DECIMALS         PIC 9(02).
000750         10  GTABCUR-MIN-AMOUNT       PIC S9(15)V9(4).
