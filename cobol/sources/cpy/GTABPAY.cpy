000010*GTABPAY.cpybk
000020*PAYMENT METHOD REFERENCE TABLE - PROCESSING FEE PCT,
000030*INSTANT/CLEARING FLAGS, REFUND-ELIGIBLE AND VERIFY-
000040*REQUIRED FLAGS.  FEE PCT IS SCALED S9(3)V9(2).
000050*SWP0603 - ROWS IN TRUE ASCENDING ORDER OF GTABPAY-METHOD
000060*FOR THE SEARCH ALL IN TRFVREF/TRFVFEE - SEE GTABACT.
000070*SWP0606 - GTABPAY-FEE-PCT LITERALS WERE PLAIN INTEGERS
000080*(VALUE 350) ON A V9(02) FIELD, SO A 3.5 PCT FEE LOADED AS
000090*350.00 PCT INSTEAD - TRFVFEE WAS APPLYING A 350 PCT FEE
000100*TO EVERY CREDIT_CARD TRANSACTION (AND SIMILARLY FOR EVERY
000110*OTHER NON-CASH METHOD).  LITERALS NOW WRITTEN WITH THE
000120*DECIMAL POINT IN THE RIGHT PLACE (3.50, NOT 350).
000130
000140 01  GTABPAY-LOAD-AREA.
000150     05  FILLER.
000160         10  FILLER  PIC X(20)  VALUE "BANK_TRANSFER       ".
000170         10  FILLER  PIC S9(03)V9(02)  VALUE 1.00.
000180         10  FILLER  PIC X(01)  VALUE "N".
000190         10  FILLER  PIC X(01)  VALUE "Y".
000200         10  FILLER  PIC X(01)  VALUE "Y".
000210         10  FILLER  PIC X(01)  VALUE "N".
000220     05  FILLER.
000230         10  FILLER  PIC X(20)  VALUE "BUY_NOW_PAY_LATER   ".
000240         10  FILLER  PIC S9(03)V9(02)  VALUE 4.00.
000250         10  FILLER  PIC X(01)  VALUE "Y".
000260         10  FILLER  PIC X(01)  VALUE "N".
000270         10  FILLER  PIC X(01)  VALUE "Y".
000280         10  FILLER  PIC X(01)  VALUE "N".
000290     05  FILLER.
000300         10  FILLER  PIC X(20)  VALUE "CASH                ".
000310         10  FILLER  PIC S9(03)V9(02)  VALUE 0.00.
000320         10  FILLER  PIC X(01)  VALUE "Y".
000330         10  FILLER  PIC X(01)  VALUE "N".
000340         10  FILLER  PIC X(01)  VALUE "N".
000350         10  FILLER  PIC X(01)  VALUE "N".
000360     05  FILLER.
000370         10  FILLER  PIC X(20)  VALUE "CHECK               ".
000380         10  FILLER  PIC S9(03)V9(02)  VALUE 1.50.
000390         10  FILLER  PIC X(01)  VALUE "N".
000400         10  FILLER  PIC X(01)  VALUE "Y".
000410         10  FILLER  PIC X(01)  VALUE "N".
000420         10  FILLER  PIC X(01)  VALUE "N".
000430     05  FILLER.
000440         10  FILLER  PIC X(20)  VALUE "CREDIT_CARD         ".
000450         10  FILLER  PIC S9(03)V9(02)  VALUE 3.50.
000460         10  FILLER  PIC X(01)  VALUE "Y".
000470         10  FILLER  PIC X(01)  VALUE "N".
000480         10  FILLER  PIC X(01)  VALUE "N".
000490         10  FILLER  PIC X(01)  VALUE "Y".
000500     05  FILLER.
000510         10  FILLER  PIC X(20)  VALUE "CRYPTOCURRENCY      ".
000520         10  FILLER  PIC S9(03)V9(02)  VALUE 2.00.
000530         10  FILLER  PIC X(01)  VALUE "Y".
000540         10  FILLER  PIC X(01)  VALUE "N".
000550         10  FILLER  PIC X(01)  VALUE "Y".
000560         10  FILLER  PIC X(01)  VALUE "Y".
000570     05  FILLER.
000580         10  FILLER  PIC X(20)  VALUE "DEBIT_CARD          ".
000590         10  FILLER  PIC S9(03)V9(02)  VALUE 2.50.
000600         10  FILLER  PIC X(01)  VALUE "Y".
000610         10  FILLER  PIC X(01)  VALUE "N".
000620         10  FILLER  PIC X(01)  VALUE "N".
000630         10  FILLER  PIC X(01)  VALUE "Y".
000640     05  FILLER.
000650         10  FILLER  PIC X(20)  VALUE "DIGITAL_WALLET      ".
000660         10  FILLER  PIC S9(03)V9(02)  VALUE 3.00.
000670         10  FILLER  PIC X(01)  VALUE "Y".
000680         10  FILLER  PIC X(01)  VALUE "N".
000690         10  FILLER  PIC X(01)  VALUE "Y".
000700         10  FILLER  PIC X(01)  VALUE "N".
000710
000720 01  GTABPAY-TABLE REDEFINES GTABPAY-LOAD-AREA.
000730     05  GTABPAY-ENTRY OCCURS 8 TIMES
000740             ASCENDING KEY IS GTABPAY-METHOD
000750             INDEXED BY GTABPAY-IDX.
000760         10  GTABPAY-METHOD           PIC X(20).
000770         10  GTABPAY-FEE-PCT          PIC S9(03)V9(02).
000780         10  GTABPAY-INSTANT-FLAG     PIC X(01).
000790             88  GTABPAY-IS-INSTANT        VALUE "Y".
000800         10  GTABPAY-CLEARING-FLAG    PIC X(01).
000810             88  GTABPAY-NEEDS-CLEARING    VALUE "Y".
000820         10  GTABPAY-REFUND-FLAG      PIC X(01).
000830             88  GTABPAY-REFUND-OK         VALUE "Y".
000840         10  GTABPAY-VERIFY-FLAG      PIC X(01).
000850             88  GTABPAY-VERIFY-REQD       VALUE "Y".
