000010*VREF.cpybk
000020*LINKAGE AREA FOR TRFVREF - CALLED ONCE PER TRANSACTION
000030*BY TRFPOST (AND BY TRFMSWP WHEN RE-CHECKING STATUS
000040*CLASS).  CALLER SETS THE INPUT GROUP AND CLEARS
000050*WK-VREF-ERROR-CD BEFORE THE CALL.
000060
000070 01  WK-VREF.
000080     05  WK-VREF-INPUT.
000090         10  WK-VREF-TYPE             PIC X(12).
000100         10  WK-VREF-STATUS           PIC X(22).
000110         10  WK-VREF-METHOD           PIC X(20).
000120         10  WK-VREF-CURRENCY         PIC X(03).
000130         10  WK-VREF-AMOUNT           PIC S9(15)V9(4).
000140     05  WK-VREF-OUTPUT.
000150         10  WK-VREF-ERROR-CD         PIC X(08).
000160         10  WK-VREF-ERROR-MSG        PIC X(50).
000170         10  WK-VREF-NEEDS-SOURCE     PIC X(01).
000180         10  WK-VREF-NEEDS-DEST       PIC X(01).
000190         10  WK-VREF-IS-TERMINAL      PIC X(01).
000200         10  WK-VREF-IS-PROCESSABLE   PIC X(01).
000210         10  WK-VREF-FEE-PCT          PIC S9(03)V9(02).
000220         10  WK-VREF-DECIMALS         PIC 9(02).
000230         10  WK-VREF-MIN-AMOUNT       PIC S9(15)V9(4).
000240         10  FILLER                   PIC X(05).
